000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBCONMT.                                                
000500 AUTHOR.         R MENDOZA.                                               
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   25 FEB 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  MAINTENANCE DRIVER FOR THE CONTACT MASTER.                
001200*               READS A FEED OF CREATE/UPDATE REQUESTS AGAINST            
001300*               KTBCONM, ENFORCES THE UNIQUE-MOBILE-PER-                  
001400*               ORGANIZATION RULE AND THE NON-NEGATIVE-BALANCE            
001500*               RULE, AND REWRITES THE WHOLE MASTER AT END OF             
001600*               RUN.  THE NON-NEGATIVE-BALANCE CHECK (D100) IS            
001700*               THE MASTER'S OWN RULE, ALSO RESTATED BY KTBTXNPT.         
001800*                                                                         
001900*================================================================         
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200* TICKET   INIT   DATE        DESCRIPTION                                 
002300* -------- ------ ----------  ------------------------------------        
002400* KTB0028  RDM    25/02/1998  INITIAL VERSION - CREATE/UPDATE ONLY        
002500*                             (CONTACTS ARE NEVER DELETED)                
002600* KTB0044  RDM    12/05/1998  MOBILE NUMBER FORMAT CHECK - EXACTLY        
002700*                             10 NUMERIC DIGITS                           
002800* KTB0081  SKN    17/12/1998  Y2K FIX - MASTER LOAD/REWRITE LOOP          
002900*                             CARRIES FULL 4-DIGIT CCYY                   
003000* KTB0117  MJF    04/09/2002  D100-UPDATE-CONTACT-BALANCE DIRECT          
003100*                             ENTRY POINT ADDED FOR THE POSTING           
003200*                             PROGRAM'S GIVE/TAKE BALANCE UPDATES         
003300* KTB0155  JRP    22/01/2007  REJECT NEGATIVE BALANCE ON UPDATE           
003400*                             (WAS ONLY CHECKED ON CREATE)                
003500* KTB0163  RDM    03/03/2009  C300 WAS OVERWRITING THE MASTER             
003600*                             BALANCE EVEN WHEN THE FEED LEFT IT          
003700*                             UNSUPPLIED.  ADDED KTBCONT-BALANCE-S        
003800*                             TO KTBCONT.CPYBK SO A NAME/MOBILE-          
003900*                             ONLY UPDATE NO LONGER TOUCHES BALANC        
004000*----------------------------------------------------------------*        
004100       EJECT                                                              
004200**********************                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400**********************                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT  KTBCONI  ASSIGN TO KTBCONI                                   
005300             ORGANIZATION IS LINE SEQUENTIAL                              
005400             FILE STATUS  IS WK-C-FILE-STATUS.                            
005500     SELECT  KTBCONM  ASSIGN TO KTBCONM                                   
005600             ORGANIZATION IS LINE SEQUENTIAL                              
005700             FILE STATUS  IS WK-C-FILE-STATUS.                            
005800     SELECT  KTBCONE  ASSIGN TO KTBCONE                                   
005900             ORGANIZATION IS LINE SEQUENTIAL                              
006000             FILE STATUS  IS WK-C-FILE-STATUS.                            
006100                                                                          
006200       EJECT                                                              
006300***************                                                           
006400 DATA DIVISION.                                                           
006500***************                                                           
006600 FILE SECTION.                                                            
006700**************                                                            
006800 FD  KTBCONI                                                              
006900     LABEL RECORDS ARE OMITTED                                            
007000     DATA RECORD IS KTBCONI-REC.                                          
007100 01  KTBCONI-REC.                                                         
007200     COPY KTBCONT.                                                        
007300                                                                          
007400 FD  KTBCONM                                                              
007500     LABEL RECORDS ARE OMITTED                                            
007600     DATA RECORD IS KTBCONM-REC.                                          
007700 01  KTBCONM-REC.                                                         
007800     COPY KTBCONT.                                                        
007900                                                                          
008000 FD  KTBCONE                                                              
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS KTBCONE-REC.                                          
008300 01  KTBCONE-REC.                                                         
008400     05  KTBCONE-ORIGINAL.                                                
008500         COPY KTBCONT.                                                    
008600     05  KTBCONE-REASON-CD      PIC X(04).                                
008700     05  KTBCONE-REASON-TXT     PIC X(40).                                
008800                                                                          
008900*************************                                                 
009000 WORKING-STORAGE SECTION.                                                 
009100*************************                                                 
009200 01  FILLER                  PIC X(24) VALUE                              
009300     "** PROGRAM KTBCONMT **".                                            
009400                                                                          
009500* ------------------ PROGRAM WORKING STORAGE -------------------*         
009600     COPY KTBCOMWS.                                                       
009700                                                                          
009800 01  WK-C-CONTROL-SWITCHES.                                               
009900     05  WK-C-EOF-SW         PIC X(01) VALUE "N".                         
010000         88  WK-C-END-OF-FEED         VALUE "Y".                          
010100     05  WK-C-SCAN-EOF-SW    PIC X(01) VALUE "N".                         
010200         88  WK-C-SCAN-COMPLETE       VALUE "Y".                          
010300     05  WK-C-FOUND-SW       PIC X(01) VALUE "N".                         
010400         88  WK-C-FOUND-MATCH         VALUE "Y".                          
010500     05  WK-C-VALID-SW       PIC X(01) VALUE "Y".                         
010600         88  WK-C-REC-VALID           VALUE "Y".                          
010700         88  WK-C-REC-INVALID         VALUE "N".                          
010800 01  WK-C-SWITCH-DUMP REDEFINES WK-C-CONTROL-SWITCHES.                    
010900*                                 CONSOLE-DUMP VIEW OF THE FOUR           
011000*                                 CONTROL SWITCHES - USED IN AN           
011100*                                 ABEND DISPLAY ONLY, NOT USED IN         
011200*                                 NORMAL PROCESSING                       
011300     05  WK-C-SWITCH-DUMP-TXT PIC X(04).                                  
011400                                                                          
011500 01  WK-C-COUNTERS.                                                       
011600     05  WK-N-READ-CT          PIC 9(07) COMP    VALUE ZERO.              
011700     05  WK-N-CREATE-CT        PIC 9(07) COMP    VALUE ZERO.              
011800     05  WK-N-UPDATE-CT        PIC 9(07) COMP    VALUE ZERO.              
011900     05  WK-N-REJECT-CT        PIC 9(07) COMP    VALUE ZERO.              
012000     05  WK-N-CON-TAB-CT       PIC 9(05) COMP    VALUE ZERO.              
012100     05  WK-N-SUB              PIC 9(05) COMP    VALUE ZERO.              
012200     05  WK-N-CON-HIGH-WATER   PIC 9(09) COMP-3  VALUE ZERO.              
012300     05  WK-N-CON-HIGH-WATER-X REDEFINES                                  
012400                             WK-N-CON-HIGH-WATER PIC X(05).               
012500*                                 RAW-BYTES DUMP VIEW - DIAGNOSTIC        
012600*                                 DISPLAY ONLY                            
012700                                                                          
012800* ---- WHOLE-MASTER IN-MEMORY TABLE - LOAD/APPLY/REWRITE STYLE --*        
012900 01  WK-C-CON-TABLE.                                                      
013000     05  WK-C-CON-ENTRY OCCURS 5000 TIMES                                 
013100                        INDEXED BY WK-X-CONTAB.                           
013200         10  WK-N-CONTAB-ID          PIC 9(09).                           
013300         10  WK-N-CONTAB-ORG-ID      PIC 9(09).                           
013400         10  WK-C-CONTAB-NAME        PIC X(100).                          
013500         10  WK-N-CONTAB-MOBILE      PIC 9(10).                           
013600         10  WK-N-CONTAB-BALANCE     PIC S9(08)V9(02) COMP-3.             
013700         10  WK-C-CONTAB-STATUS      PIC X(01).                           
013800         10  WK-N-CONTAB-ADD-DATE    PIC 9(08).                           
013900         10  WK-N-CONTAB-ADD-TIME    PIC 9(06).                           
014000         10  WK-N-CONTAB-MAINT-DATE  PIC 9(08).                           
014100         10  WK-C-CONTAB-MAINT-USER  PIC X(08).                           
014200                                                                          
014300* -------------- WORKING COPY OF THE CONTACT MASTER -------------*        
014400 01  WK-C-KTBCONT-WORK.                                                   
014500     COPY KTBCONT.                                                        
014600 01  WK-N-CONWORK-DATE-R REDEFINES WK-C-KTBCONT-WORK.                     
014700     05  FILLER                 PIC X(129).                               
014800     05  WK-N-CONWORK-ADD-CCYY  PIC 9(04).                                
014900     05  WK-N-CONWORK-ADD-MM    PIC 9(02).                                
015000     05  WK-N-CONWORK-ADD-DD    PIC 9(02).                                
015100     05  FILLER                 PIC X(43).                                
015200                                                                          
015300* ------------- SHARED BALANCE-UPDATE WORK FIELDS ---------------*        
015400 01  WK-C-BALANCE-CHECK-AREA.                                             
015500     05  WK-N-NEW-BALANCE-WK    PIC S9(08)V9(02) COMP-3.                  
015600     05  WK-C-BALANCE-OK-SW     PIC X(01) VALUE "Y".                      
015700         88  WK-C-BALANCE-IS-OK         VALUE "Y".                        
015800         88  WK-C-BALANCE-IS-NEGATIVE   VALUE "N".                        
015900                                                                          
016000       EJECT                                                              
016100*******************                                                       
016200 PROCEDURE DIVISION.                                                      
016300*******************                                                       
016400 MAIN-MODULE.                                                             
016500     PERFORM A000-INITIALIZATION                                          
016600        THRU A099-INITIALIZATION-EX.                                      
016700     PERFORM B000-MAINTENANCE-LOOP                                        
016800        THRU B099-MAINTENANCE-LOOP-EX                                     
016900        UNTIL WK-C-END-OF-FEED.                                           
017000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
017100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
017200     STOP RUN.                                                            
017300                                                                          
017400*----------------------------------------------------------------*        
017500 A000-INITIALIZATION.                                                     
017600*----------------------------------------------------------------*        
017700     OPEN    INPUT  KTBCONI.                                              
017800     IF      NOT WK-C-SUCCESSFUL                                          
017900             DISPLAY "KTBCONMT - OPEN FILE ERROR - KTBCONI"               
018000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
018100             GO TO Y900-ABNORMAL-TERMINATION.                             
018200                                                                          
018300     PERFORM A010-LOAD-CONTACT-TABLE                                      
018400        THRU A019-LOAD-CONTACT-TABLE-EX.                                  
018500                                                                          
018600     OPEN    OUTPUT KTBCONE.                                              
018700     IF      NOT WK-C-SUCCESSFUL                                          
018800             DISPLAY "KTBCONMT - OPEN FILE ERROR - KTBCONE"               
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
019000             GO TO Y900-ABNORMAL-TERMINATION.                             
019100                                                                          
019200     READ    KTBCONI                                                      
019300         AT END SET WK-C-END-OF-FEED TO TRUE.                             
019400     IF      NOT WK-C-SUCCESSFUL                                          
019500        AND  NOT WK-C-END-OF-FEED                                         
019600             DISPLAY "KTBCONMT - READ FILE ERROR - KTBCONI"               
019700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
019800             GO TO Y900-ABNORMAL-TERMINATION.                             
019900 A099-INITIALIZATION-EX.                                                  
020000     EXIT.                                                                
020100                                                                          
020200*----------------------------------------------------------------*        
020300 A010-LOAD-CONTACT-TABLE.                                                 
020400*----------------------------------------------------------------*        
020500     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
020600     OPEN    INPUT KTBCONM.                                               
020700     IF      WK-C-FILE-NOT-FOUND                                          
020800             GO TO A019-LOAD-CONTACT-TABLE-EX.                            
020900     IF      NOT WK-C-SUCCESSFUL                                          
021000             DISPLAY "KTBCONMT - OPEN FILE ERROR - KTBCONM"               
021100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
021200             GO TO Y900-ABNORMAL-TERMINATION.                             
021300                                                                          
021400     READ    KTBCONM                                                      
021500         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
021600     PERFORM A011-LOAD-ONE-CONTACT                                        
021700        UNTIL WK-C-SCAN-COMPLETE.                                         
021800     CLOSE   KTBCONM.                                                     
021900 A019-LOAD-CONTACT-TABLE-EX.                                              
022000     EXIT.                                                                
022100                                                                          
022200 A011-LOAD-ONE-CONTACT.                                                   
022300     ADD     1                   TO  WK-N-CON-TAB-CT.                     
022400     SET     WK-X-CONTAB         TO  WK-N-CON-TAB-CT.                     
022500     MOVE    KTBCONT-CONTACT-ID OF KTBCONM-REC                            
022600         TO  WK-N-CONTAB-ID (WK-X-CONTAB).                                
022700     MOVE    KTBCONT-ORG-ID OF KTBCONM-REC                                
022800         TO  WK-N-CONTAB-ORG-ID (WK-X-CONTAB).                            
022900     MOVE    KTBCONT-NAME OF KTBCONM-REC                                  
023000         TO  WK-C-CONTAB-NAME (WK-X-CONTAB).                              
023100     MOVE    KTBCONT-MOBILE OF KTBCONM-REC                                
023200         TO  WK-N-CONTAB-MOBILE (WK-X-CONTAB).                            
023300     MOVE    KTBCONT-BALANCE OF KTBCONM-REC                               
023400         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
023500     MOVE    KTBCONT-REC-STATUS OF KTBCONM-REC                            
023600         TO  WK-C-CONTAB-STATUS (WK-X-CONTAB).                            
023700     MOVE    KTBCONT-ADD-DATE OF KTBCONM-REC                              
023800         TO  WK-N-CONTAB-ADD-DATE (WK-X-CONTAB).                          
023900     MOVE    KTBCONT-ADD-TIME OF KTBCONM-REC                              
024000         TO  WK-N-CONTAB-ADD-TIME (WK-X-CONTAB).                          
024100     MOVE    KTBCONT-LAST-MAINT-DATE OF KTBCONM-REC                       
024200         TO  WK-N-CONTAB-MAINT-DATE (WK-X-CONTAB).                        
024300     MOVE    KTBCONT-LAST-MAINT-USER OF KTBCONM-REC                       
024400         TO  WK-C-CONTAB-MAINT-USER (WK-X-CONTAB).                        
024500     IF      KTBCONT-CONTACT-ID OF KTBCONM-REC                            
024600                                 > WK-N-CON-HIGH-WATER                    
024700             MOVE KTBCONT-CONTACT-ID OF KTBCONM-REC                       
024800         TO  WK-N-CON-HIGH-WATER.                                         
024900     READ    KTBCONM                                                      
025000         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
025100                                                                          
025200*----------------------------------------------------------------*        
025300 B000-MAINTENANCE-LOOP.                                                   
025400*----------------------------------------------------------------*        
025500     ADD     1                   TO  WK-N-READ-CT.                        
025600     SET     WK-C-REC-VALID      TO  TRUE.                                
025700     MOVE    SPACES              TO  WK-C-KTB-REJ-REASON.                 
025800                                                                          
025900     PERFORM C100-VALIDATE-INPUT                                          
026000        THRU C199-VALIDATE-INPUT-EX.                                      
026100                                                                          
026200     IF      WK-C-REC-VALID                                               
026300        AND  KTBCONT-REQ-CREATE OF KTBCONI-REC                            
026400             PERFORM C200-CREATE-CONTACT                                  
026500                THRU C299-CREATE-CONTACT-EX                               
026600     ELSE                                                                 
026700     IF      WK-C-REC-VALID                                               
026800        AND  KTBCONT-REQ-UPDATE OF KTBCONI-REC                            
026900             PERFORM C300-UPDATE-CONTACT                                  
027000                THRU C399-UPDATE-CONTACT-EX                               
027100     ELSE                                                                 
027200             PERFORM C900-WRITE-REJECT                                    
027300                THRU C999-WRITE-REJECT-EX.                                
027400                                                                          
027500     READ    KTBCONI                                                      
027600         AT END SET WK-C-END-OF-FEED TO TRUE.                             
027700     IF      NOT WK-C-SUCCESSFUL                                          
027800        AND  NOT WK-C-END-OF-FEED                                         
027900             DISPLAY "KTBCONMT - READ FILE ERROR - KTBCONI"               
028000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
028100             GO TO Y900-ABNORMAL-TERMINATION.                             
028200 B099-MAINTENANCE-LOOP-EX.                                                
028300     EXIT.                                                                
028400                                                                          
028500*----------------------------------------------------------------*        
028600 C100-VALIDATE-INPUT.                                                     
028700*----------------------------------------------------------------*        
028800*    KTB0044 - MOBILE MUST BE EXACTLY 10 NUMERIC DIGITS.                  
028900     IF      KTBCONT-NAME OF KTBCONI-REC = SPACES                         
029000        OR   KTBCONT-NAME OF KTBCONI-REC = LOW-VALUES                     
029100             SET WK-C-REC-INVALID TO TRUE                                 
029200             MOVE "CONTACT NAME MISSING" TO WK-C-KTB-REJ-REASON           
029300             GO TO C199-VALIDATE-INPUT-EX.                                
029400                                                                          
029500     IF      KTBCONT-MOBILE OF KTBCONI-REC NOT NUMERIC                    
029600        OR   KTBCONT-MOBILE OF KTBCONI-REC = ZERO                         
029700             SET WK-C-REC-INVALID TO TRUE                                 
029800             MOVE "MOBILE NUMBER MUST BE 10 DIGITS"                       
029900                                 TO  WK-C-KTB-REJ-REASON                  
030000             GO TO C199-VALIDATE-INPUT-EX.                                
030100                                                                          
030200     IF      KTBCONT-BALANCE OF KTBCONI-REC < ZERO                        
030300             SET WK-C-REC-INVALID TO TRUE                                 
030400             MOVE "OPENING BALANCE MAY NOT BE NEGATIVE"                   
030500                                 TO  WK-C-KTB-REJ-REASON.                 
030600 C199-VALIDATE-INPUT-EX.                                                  
030700     EXIT.                                                                
030800                                                                          
030900*----------------------------------------------------------------*        
031000 C110-FIND-MOBILE-DUPLICATE.                                              
031100*----------------------------------------------------------------*        
031200     SET     WK-C-FOUND-SW       TO  "N".                                 
031300     SET     WK-X-CONTAB         TO  1.                                   
031400     SEARCH  WK-C-CON-ENTRY                                               
031500       AT END NEXT SENTENCE                                               
031600       WHEN WK-N-CONTAB-ORG-ID (WK-X-CONTAB)                              
031700                             = KTBCONT-ORG-ID OF KTBCONI-REC              
031800        AND WK-N-CONTAB-MOBILE (WK-X-CONTAB)                              
031900                             = KTBCONT-MOBILE OF KTBCONI-REC              
032000             SET WK-C-FOUND-MATCH TO TRUE.                                
032100 C119-FIND-MOBILE-DUPLICATE-EX.                                           
032200     EXIT.                                                                
032300                                                                          
032400*----------------------------------------------------------------*        
032500 C120-FIND-CONTACT-BY-ID.                                                 
032600*----------------------------------------------------------------*        
032700     SET     WK-C-FOUND-SW       TO  "N".                                 
032800     SET     WK-X-CONTAB         TO  1.                                   
032900     SEARCH  WK-C-CON-ENTRY                                               
033000       AT END NEXT SENTENCE                                               
033100       WHEN WK-N-CONTAB-ID (WK-X-CONTAB)                                  
033200                             = KTBCONT-CONTACT-ID OF KTBCONI-REC          
033300             SET WK-C-FOUND-MATCH TO TRUE.                                
033400 C129-FIND-CONTACT-BY-ID-EX.                                              
033500     EXIT.                                                                
033600                                                                          
033700*----------------------------------------------------------------*        
033800 C200-CREATE-CONTACT.                                                     
033900*----------------------------------------------------------------*        
034000     PERFORM C110-FIND-MOBILE-DUPLICATE                                   
034100        THRU C119-FIND-MOBILE-DUPLICATE-EX.                               
034200     IF      WK-C-FOUND-MATCH                                             
034300             MOVE "DUPLICATE MOBILE NUMBER FOR ORG"                       
034400                                 TO  WK-C-KTB-REJ-REASON                  
034500             PERFORM C900-WRITE-REJECT                                    
034600                THRU C999-WRITE-REJECT-EX                                 
034700             GO TO C299-CREATE-CONTACT-EX.                                
034800                                                                          
034900     ADD     1                   TO  WK-N-CON-TAB-CT.                     
035000     SET     WK-X-CONTAB         TO  WK-N-CON-TAB-CT.                     
035100     ADD     1                   TO  WK-N-CON-HIGH-WATER.                 
035200     MOVE    WK-N-CON-HIGH-WATER                                          
035300         TO  WK-N-CONTAB-ID (WK-X-CONTAB).                                
035400     MOVE    KTBCONT-ORG-ID OF KTBCONI-REC                                
035500         TO  WK-N-CONTAB-ORG-ID (WK-X-CONTAB).                            
035600     MOVE    KTBCONT-NAME OF KTBCONI-REC                                  
035700         TO  WK-C-CONTAB-NAME (WK-X-CONTAB).                              
035800     MOVE    KTBCONT-MOBILE OF KTBCONI-REC                                
035900         TO  WK-N-CONTAB-MOBILE (WK-X-CONTAB).                            
036000     MOVE    KTBCONT-BALANCE OF KTBCONI-REC                               
036100         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
036200     MOVE    "A"          TO  WK-C-CONTAB-STATUS (WK-X-CONTAB).           
036300     MOVE    WK-C-RUN-DATE                                                
036400         TO  WK-N-CONTAB-ADD-DATE (WK-X-CONTAB).                          
036500     MOVE    WK-N-RUN-TIME                                                
036600         TO  WK-N-CONTAB-ADD-TIME (WK-X-CONTAB).                          
036700     ADD     1                   TO  WK-N-CREATE-CT.                      
036800 C299-CREATE-CONTACT-EX.                                                  
036900     EXIT.                                                                
037000                                                                          
037100*----------------------------------------------------------------*        
037200 C300-UPDATE-CONTACT.                                                     
037300*----------------------------------------------------------------*        
037400*    KTB0155 - THE UPDATED BALANCE MUST PASS THE SAME NON-                
037500*    NEGATIVE CHECK AS A DIRECT BALANCE UPDATE (SEE D100).                
037600*    CONTACT-ORG-ID IS CARRIED FORWARD FROM THE EXISTING RECORD.          
037700*    KTB0163 - A FEED RECORD MAY LEAVE THE BALANCE UNSUPPLIED (SW=        
037800*    "N") TO UPDATE NAME/MOBILE ONLY - THE MASTER'S CURRENT               
037900*    BALANCE MUST THEN BE CARRIED FORWARD UNCHANGED.                      
038000     PERFORM C120-FIND-CONTACT-BY-ID                                      
038100        THRU C129-FIND-CONTACT-BY-ID-EX.                                  
038200     IF      NOT WK-C-FOUND-MATCH                                         
038300             MOVE "CONTACT-ID NOT FOUND ON UPDATE"                        
038400                                 TO  WK-C-KTB-REJ-REASON                  
038500             PERFORM C900-WRITE-REJECT                                    
038600                THRU C999-WRITE-REJECT-EX                                 
038700             GO TO C399-UPDATE-CONTACT-EX.                                
038800                                                                          
038900     IF      KTBCONT-BALANCE-SUPPLIED OF KTBCONI-REC                      
039000             MOVE    KTBCONT-BALANCE OF KTBCONI-REC                       
039100                 TO  WK-N-NEW-BALANCE-WK                                  
039200             PERFORM D100-UPDATE-CONTACT-BALANCE                          
039300                THRU D199-UPDATE-CONTACT-BALANCE-EX                       
039400             IF      WK-C-BALANCE-IS-NEGATIVE                             
039500                     MOVE "UPDATED BALANCE MAY NOT BE NEGATIVE"           
039600                                         TO  WK-C-KTB-REJ-REASON          
039700                     PERFORM C900-WRITE-REJECT                            
039800                        THRU C999-WRITE-REJECT-EX                         
039900                     GO TO C399-UPDATE-CONTACT-EX                         
040000             ELSE                                                         
040100                     MOVE KTBCONT-BALANCE OF KTBCONI-REC                  
040200                         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).           
040300                                                                          
040400     MOVE    KTBCONT-NAME OF KTBCONI-REC                                  
040500         TO  WK-C-CONTAB-NAME (WK-X-CONTAB).                              
040600     MOVE    KTBCONT-MOBILE OF KTBCONI-REC                                
040700         TO  WK-N-CONTAB-MOBILE (WK-X-CONTAB).                            
040800     MOVE    WK-C-RUN-DATE       TO                                       
040900                             WK-N-CONTAB-MAINT-DATE (WK-X-CONTAB).        
041000     MOVE    "BATCH"             TO                                       
041100                             WK-C-CONTAB-MAINT-USER (WK-X-CONTAB).        
041200     ADD     1                   TO  WK-N-UPDATE-CT.                      
041300 C399-UPDATE-CONTACT-EX.                                                  
041400     EXIT.                                                                
041500                                                                          
041600*----------------------------------------------------------------*        
041700 C900-WRITE-REJECT.                                                       
041800*----------------------------------------------------------------*        
041900     MOVE    KTBCONI-REC TO KTBCONE-ORIGINAL.                             
042000     MOVE    WK-C-KTB-REJ-REASON TO KTBCONE-REASON-TXT.                   
042100     MOVE    "REJ"               TO  KTBCONE-REASON-CD.                   
042200     WRITE   KTBCONE-REC.                                                 
042300     ADD     1                   TO  WK-N-REJECT-CT.                      
042400 C999-WRITE-REJECT-EX.                                                    
042500     EXIT.                                                                
042600                                                                          
042700*----------------------------------------------------------------*        
042800 D100-UPDATE-CONTACT-BALANCE.                                             
042900*----------------------------------------------------------------*        
043000*    KTB0117 - THE MASTER'S OWN NON-NEGATIVE-BALANCE RULE, KEPT           
043100*    AS ITS OWN PARAGRAPH SINCE THE POSTING PROGRAM (KTBTXNPT)            
043200*    RESTATES THIS SAME CHECK AGAINST ITS OWN COPY OF THE                 
043300*    CONTACT TABLE WHEN IT POSTS OR REVERSES A GIVETAKE ENTRY -           
043400*    BOTH PROGRAMS ENFORCE IT, SINCE NEITHER MAY HOLD THE MASTER          
043500*    OPEN WHILE THE OTHER IS RUNNING.                                     
043600     IF      WK-N-NEW-BALANCE-WK  < ZERO                                  
043700             SET WK-C-BALANCE-IS-NEGATIVE TO TRUE                         
043800     ELSE                                                                 
043900             SET WK-C-BALANCE-IS-OK       TO TRUE                         
044000             MOVE WK-N-NEW-BALANCE-WK                                     
044100         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
044200 D199-UPDATE-CONTACT-BALANCE-EX.                                          
044300     EXIT.                                                                
044400                                                                          
044500*----------------------------------------------------------------*        
044600 Z000-END-PROGRAM-ROUTINE.                                                
044700*----------------------------------------------------------------*        
044800     OPEN    OUTPUT KTBCONM.                                              
044900     IF      NOT WK-C-SUCCESSFUL                                          
045000             DISPLAY "KTBCONMT - OPEN FILE ERROR - KTBCONM"               
045100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
045200             GO TO Y900-ABNORMAL-TERMINATION.                             
045300                                                                          
045400     PERFORM Z100-REWRITE-ONE-CONTACT                                     
045500        VARYING WK-N-SUB FROM 1 BY 1                                      
045600           UNTIL WK-N-SUB > WK-N-CON-TAB-CT.                              
045700                                                                          
045800     CLOSE   KTBCONI  KTBCONM  KTBCONE.                                   
045900     DISPLAY "KTBCONMT - CONTACTS READ    = " WK-N-READ-CT.               
046000     DISPLAY "KTBCONMT - CONTACTS CREATED = " WK-N-CREATE-CT.             
046100     DISPLAY "KTBCONMT - CONTACTS UPDATED = " WK-N-UPDATE-CT.             
046200     DISPLAY "KTBCONMT - CONTACTS REJECT  = " WK-N-REJECT-CT.             
046300 Z999-END-PROGRAM-ROUTINE-EX.                                             
046400     EXIT.                                                                
046500                                                                          
046600 Z100-REWRITE-ONE-CONTACT.                                                
046700     SET     WK-X-CONTAB         TO  WK-N-SUB.                            
046800     MOVE    SPACES              TO  WK-C-KTBCONT-WORK.                   
046900     MOVE    WK-N-CONTAB-ID (WK-X-CONTAB)                                 
047000         TO  KTBCONT-CONTACT-ID OF WK-C-KTBCONT-WORK.                     
047100     MOVE    WK-N-CONTAB-ORG-ID (WK-X-CONTAB)                             
047200         TO  KTBCONT-ORG-ID OF WK-C-KTBCONT-WORK.                         
047300     MOVE    WK-C-CONTAB-NAME (WK-X-CONTAB)                               
047400         TO  KTBCONT-NAME OF WK-C-KTBCONT-WORK.                           
047500     MOVE    WK-N-CONTAB-MOBILE (WK-X-CONTAB)                             
047600         TO  KTBCONT-MOBILE OF WK-C-KTBCONT-WORK.                         
047700     MOVE    WK-N-CONTAB-BALANCE (WK-X-CONTAB)                            
047800         TO  KTBCONT-BALANCE OF WK-C-KTBCONT-WORK.                        
047900     MOVE    WK-C-CONTAB-STATUS (WK-X-CONTAB)                             
048000         TO  KTBCONT-REC-STATUS OF WK-C-KTBCONT-WORK.                     
048100     MOVE    WK-N-CONTAB-ADD-DATE (WK-X-CONTAB)                           
048200         TO  KTBCONT-ADD-DATE OF WK-C-KTBCONT-WORK.                       
048300     MOVE    WK-N-CONTAB-ADD-TIME (WK-X-CONTAB)                           
048400         TO  KTBCONT-ADD-TIME OF WK-C-KTBCONT-WORK.                       
048500     MOVE    WK-N-CONTAB-MAINT-DATE (WK-X-CONTAB)                         
048600         TO  KTBCONT-LAST-MAINT-DATE OF WK-C-KTBCONT-WORK.                
048700     MOVE    WK-C-CONTAB-MAINT-USER (WK-X-CONTAB)                         
048800         TO  KTBCONT-LAST-MAINT-USER OF WK-C-KTBCONT-WORK.                
048900     WRITE   KTBCONM-REC         FROM WK-C-KTBCONT-WORK.                  
049000                                                                          
049100 Y900-ABNORMAL-TERMINATION.                                               
049200     DISPLAY "KTBCONMT - SWITCHES AT ABEND "                              
049300             WK-C-SWITCH-DUMP-TXT.                                        
049400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
049500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
049600     STOP RUN.                                                            
049700                                                                          
049800*--------------------------------------------------------------*          
049900*             END OF PROGRAM SOURCE - KTBCONMT                            
050000*--------------------------------------------------------------*          
