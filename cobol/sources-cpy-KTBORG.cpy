000100* KTBORG.cpybk                                                            
000200* ORGANIZATION MASTER RECORD - ONE ENTRY PER SUBSCRIBING BUSINESS.        
000300* KEY IS KTBORG-ORG-ID.  LOOKUP BY NAME (KTBORG-ORG-NAME) IS A LIN        
000400* SCAN OF THE MASTER TABLE - THERE IS NO ALTERNATE INDEX ON THIS F        
000500* CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME BEFORE COPYING        
000600* THIS MEMBER, E.G.  01  KTBORGM-REC.  COPY KTBORG.                       
000700     05  KTBORG-REQ-CODE         PIC X(01).                               
000800*                                 MAINTENANCE-FEED REQUEST CODE -         
000900*                                 MEANINGFUL ON KTBORGI ONLY, "C"=        
001000*                                 CREATE.  IGNORED ON THE MASTER.         
001100         88  KTBORG-REQ-CREATE            VALUE "C".                      
001200     05  KTBORG-ORG-ID           PIC 9(09).                               
001300*                                 SURROGATE ORGANIZATION ID               
001400     05  KTBORG-ORG-NAME         PIC X(100).                              
001500*                                 ORGANIZATION NAME - REQUIRED, UN        
001600     05  KTBORG-ORG-CURRENCY     PIC X(03).                               
001700*                                 ISO CURRENCY CODE - REQUIRED            
001800     05  KTBORG-ORG-ADDRESS      PIC X(200).                              
001900*                                 POSTAL ADDRESS - OPTIONAL               
002000     05  KTBORG-ORG-COUNTRY      PIC X(50).                               
002100*                                 COUNTRY - REQUIRED                      
002200     05  KTBORG-AUDIT-TRAILER.                                            
002300         10  KTBORG-REC-STATUS   PIC X(01).                               
002400             88  KTBORG-REC-ACTIVE          VALUE "A".                    
002500             88  KTBORG-REC-INACTIVE        VALUE "I".                    
002600         10  KTBORG-ADD-DATE     PIC 9(08).                               
002700*                                 CCYYMMDD ORGANIZATION WAS ADDED         
002800         10  KTBORG-ADD-TIME     PIC 9(06).                               
002900         10  KTBORG-LAST-MAINT-DATE PIC 9(08).                            
003000         10  KTBORG-LAST-MAINT-USER PIC X(08).                            
003100     05  FILLER                  PIC X(20) VALUE SPACES.                  
