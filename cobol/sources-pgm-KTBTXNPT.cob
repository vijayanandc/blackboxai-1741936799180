000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBTXNPT.                                                
000500 AUTHOR.         R MENDOZA.                                               
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   09 MAR 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  BATCH POSTING DRIVER FOR THE TRANSACTION LEDGER.          
001200*               POSTS EXPENSE AND GIVETAKE TRANSACTIONS AGAINST           
001300*               THE CONTACT AND CATEGORY MASTERS, APPLIES THE             
001400*               GIVETAKE BALANCE RULE (AND ITS REVERSAL ON                
001500*               DELETE), AND REWRITES BOTH THE CONTACT MASTER             
001600*               AND THE TRANSACTION MASTER AT END OF RUN.                 
001700*                                                                         
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* TICKET   INIT   DATE        DESCRIPTION                                 
002200* -------- ------ ----------  ------------------------------------        
002300* KTB0031  RDM    09/03/1998  INITIAL VERSION - POST EXPENSE AND          
002400*                             GIVETAKE TRANSACTIONS, NO DELETE YET        
002500* KTB0052  RDM    30/06/1998  DELETE/REVERSAL REQUEST CODE ADDED          
002600*                             (KTBTXN-REQ-DELETE)                         
002700* KTB0078  SKN    22/12/1998  Y2K FIX - HIGH-WATER MARK AND ALL           
002800*                             AUDIT-TRAILER DATES CARRY FULL CCYY         
002900* KTB0128  MJF    14/07/2003  ORG-MATCH CHECK ADDED TO THE EXPENSE        
003000*                             POSTING PATH (CATEGORY VS CONTACT)          
003100* KTB0161  JRP    11/03/2007  END-OF-BATCH CONTROL TOTALS EXPANDED        
003200*                             TO SHOW SEPARATE GIVE/TAKE/EXPENSE          
003300*                             AMOUNTS PER TICKET FROM ACCOUNTING          
003400*----------------------------------------------------------------*        
003500       EJECT                                                              
003600**********************                                                    
003700 ENVIRONMENT DIVISION.                                                    
003800**********************                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.  IBM-AS400.                                             
004100 OBJECT-COMPUTER.  IBM-AS400.                                             
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT  KTBTXNI  ASSIGN TO KTBTXNI                                   
004700             ORGANIZATION IS LINE SEQUENTIAL                              
004800             FILE STATUS  IS WK-C-FILE-STATUS.                            
004900     SELECT  KTBCONM  ASSIGN TO KTBCONM                                   
005000             ORGANIZATION IS LINE SEQUENTIAL                              
005100             FILE STATUS  IS WK-C-FILE-STATUS.                            
005200     SELECT  KTBCATM  ASSIGN TO KTBCATM                                   
005300             ORGANIZATION IS LINE SEQUENTIAL                              
005400             FILE STATUS  IS WK-C-FILE-STATUS.                            
005500     SELECT  KTBTXNM  ASSIGN TO KTBTXNM                                   
005600             ORGANIZATION IS LINE SEQUENTIAL                              
005700             FILE STATUS  IS WK-C-FILE-STATUS.                            
005800     SELECT  KTBTXNE  ASSIGN TO KTBTXNE                                   
005900             ORGANIZATION IS LINE SEQUENTIAL                              
006000             FILE STATUS  IS WK-C-FILE-STATUS.                            
006100                                                                          
006200       EJECT                                                              
006300***************                                                           
006400 DATA DIVISION.                                                           
006500***************                                                           
006600 FILE SECTION.                                                            
006700**************                                                            
006800 FD  KTBTXNI                                                              
006900     LABEL RECORDS ARE OMITTED                                            
007000     DATA RECORD IS KTBTXNI-REC.                                          
007100 01  KTBTXNI-REC.                                                         
007200     COPY KTBTXN.                                                         
007300                                                                          
007400 FD  KTBCONM                                                              
007500     LABEL RECORDS ARE OMITTED                                            
007600     DATA RECORD IS KTBCONM-REC.                                          
007700 01  KTBCONM-REC.                                                         
007800     COPY KTBCONT.                                                        
007900                                                                          
008000 FD  KTBCATM                                                              
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS KTBCATM-REC.                                          
008300 01  KTBCATM-REC.                                                         
008400     COPY KTBCAT.                                                         
008500                                                                          
008600 FD  KTBTXNM                                                              
008700     LABEL RECORDS ARE OMITTED                                            
008800     DATA RECORD IS KTBTXNM-REC.                                          
008900 01  KTBTXNM-REC.                                                         
009000     COPY KTBTXN.                                                         
009100                                                                          
009200 FD  KTBTXNE                                                              
009300     LABEL RECORDS ARE OMITTED                                            
009400     DATA RECORD IS KTBTXNE-REC.                                          
009500 01  KTBTXNE-REC.                                                         
009600     05  KTBTXNE-ORIGINAL.                                                
009700         COPY KTBTXN.                                                     
009800     05  KTBTXNE-REASON-CD      PIC X(04).                                
009900     05  KTBTXNE-REASON-TXT     PIC X(40).                                
010000                                                                          
010100*************************                                                 
010200 WORKING-STORAGE SECTION.                                                 
010300*************************                                                 
010400 01  FILLER                  PIC X(24) VALUE                              
010500     "** PROGRAM KTBTXNPT **".                                            
010600                                                                          
010700* ------------------ PROGRAM WORKING STORAGE -------------------*         
010800     COPY KTBCOMWS.                                                       
010900                                                                          
011000 01  WK-C-CONTROL-SWITCHES.                                               
011100     05  WK-C-EOF-SW         PIC X(01) VALUE "N".                         
011200         88  WK-C-END-OF-FEED         VALUE "Y".                          
011300     05  WK-C-SCAN-EOF-SW    PIC X(01) VALUE "N".                         
011400         88  WK-C-SCAN-COMPLETE       VALUE "Y".                          
011500     05  WK-C-FOUND-SW       PIC X(01) VALUE "N".                         
011600         88  WK-C-FOUND-MATCH         VALUE "Y".                          
011700     05  WK-C-VALID-SW       PIC X(01) VALUE "Y".                         
011800         88  WK-C-REC-VALID           VALUE "Y".                          
011900         88  WK-C-REC-INVALID         VALUE "N".                          
012000 01  WK-C-SWITCH-DUMP REDEFINES WK-C-CONTROL-SWITCHES.                    
012100*                                 CONSOLE-DUMP VIEW OF THE FOUR           
012200*                                 CONTROL SWITCHES - USED IN AN           
012300*                                 ABEND DISPLAY ONLY                      
012400     05  WK-C-SWITCH-DUMP-TXT PIC X(04).                                  
012500                                                                          
012600 01  WK-C-COUNTERS.                                                       
012700     05  WK-N-READ-CT           PIC 9(07) COMP    VALUE ZERO.             
012800     05  WK-N-POST-CT           PIC 9(07) COMP    VALUE ZERO.             
012900     05  WK-N-DELETE-CT         PIC 9(07) COMP    VALUE ZERO.             
013000     05  WK-N-REJECT-CT         PIC 9(07) COMP    VALUE ZERO.             
013100     05  WK-N-CON-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
013200     05  WK-N-CAT-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
013300     05  WK-N-TXN-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
013400     05  WK-N-SUB               PIC 9(05) COMP    VALUE ZERO.             
013500     05  WK-N-TXN-HIGH-WATER    PIC 9(09) COMP-3  VALUE ZERO.             
013600     05  WK-N-TXN-HIGH-WATER-X  REDEFINES                                 
013700                             WK-N-TXN-HIGH-WATER PIC X(05).               
013800*                                 RAW-BYTES DUMP VIEW - DIAGNOSTIC        
013900*                                 DISPLAY ONLY                            
014000                                                                          
014100 01  WK-C-BATCH-TOTALS.                                                   
014200     05  WK-N-TOTAL-GIVE     PIC S9(09)V9(02) COMP-3 VALUE ZERO.          
014300     05  WK-N-TOTAL-TAKE     PIC S9(09)V9(02) COMP-3 VALUE ZERO.          
014400     05  WK-N-TOTAL-EXPENSE  PIC S9(09)V9(02) COMP-3 VALUE ZERO.          
014500                                                                          
014600* ---- WHOLE-MASTER IN-MEMORY TABLES - LOAD/APPLY/REWRITE STYLE -*        
014700 01  WK-C-CON-TABLE.                                                      
014800     05  WK-C-CON-ENTRY OCCURS 5000 TIMES                                 
014900                        INDEXED BY WK-X-CONTAB.                           
015000         10  WK-N-CONTAB-ID          PIC 9(09).                           
015100         10  WK-N-CONTAB-ORG-ID      PIC 9(09).                           
015200         10  WK-C-CONTAB-NAME        PIC X(100).                          
015300         10  WK-N-CONTAB-MOBILE      PIC 9(10).                           
015400         10  WK-N-CONTAB-BALANCE     PIC S9(08)V9(02) COMP-3.             
015500         10  WK-C-CONTAB-STATUS      PIC X(01).                           
015600         10  WK-N-CONTAB-ADD-DATE    PIC 9(08).                           
015700         10  WK-N-CONTAB-ADD-TIME    PIC 9(06).                           
015800         10  WK-N-CONTAB-MAINT-DATE  PIC 9(08).                           
015900         10  WK-C-CONTAB-MAINT-USER  PIC X(08).                           
016000                                                                          
016100 01  WK-C-CAT-TABLE.                                                      
016200     05  WK-C-CAT-ENTRY OCCURS 3000 TIMES                                 
016300                        INDEXED BY WK-X-CATTAB.                           
016400         10  WK-N-CATTAB-ID          PIC 9(09).                           
016500         10  WK-N-CATTAB-ORG-ID      PIC 9(09).                           
016600                                                                          
016700 01  WK-C-TXN-TABLE.                                                      
016800     05  WK-C-TXN-ENTRY OCCURS 20000 TIMES                                
016900                        INDEXED BY WK-X-TXNTAB.                           
017000         10  WK-N-TXNTAB-ID          PIC 9(09).                           
017100         10  WK-C-TXNTAB-TYPE        PIC X(08).                           
017200         10  WK-N-TXNTAB-DATE        PIC 9(08).                           
017300         10  WK-N-TXNTAB-TIME        PIC 9(06).                           
017400         10  WK-N-TXNTAB-AMOUNT      PIC S9(08)V9(02) COMP-3.             
017500         10  WK-N-TXNTAB-CONTACT-ID  PIC 9(09).                           
017600         10  WK-C-TXNTAB-NOTES       PIC X(200).                          
017700         10  WK-N-TXNTAB-CATEGORY-ID PIC 9(09).                           
017800         10  WK-C-TXNTAB-GT-TYPE     PIC X(04).                           
017900         10  WK-C-TXNTAB-STATUS      PIC X(01).                           
018000         10  WK-N-TXNTAB-ADD-DATE    PIC 9(08).                           
018100         10  WK-N-TXNTAB-ADD-TIME    PIC 9(06).                           
018200         10  WK-C-TXNTAB-DEL-SW      PIC X(01) VALUE "N".                 
018300             88  WK-C-TXNTAB-DELETED         VALUE "Y".                   
018400                                                                          
018500* -------------- WORKING COPY OF THE POSTED LEDGER --------------*        
018600 01  WK-C-KTBTXN-WORK.                                                    
018700     COPY KTBTXN.                                                         
018800 01  WK-N-TXNWORK-DATE-R REDEFINES WK-C-KTBTXN-WORK.                      
018900     05  FILLER                 PIC X(261).                               
019000     05  WK-N-TXNWORK-ADD-CCYY  PIC 9(04).                                
019100     05  WK-N-TXNWORK-ADD-MM    PIC 9(02).                                
019200     05  WK-N-TXNWORK-ADD-DD    PIC 9(02).                                
019300     05  FILLER                 PIC X(32).                                
019400                                                                          
019500* ------------- SHARED BALANCE-UPDATE WORK FIELDS ---------------*        
019600 01  WK-C-BALANCE-CHECK-AREA.                                             
019700     05  WK-N-NEW-BALANCE-WK    PIC S9(08)V9(02) COMP-3.                  
019800     05  WK-C-BALANCE-OK-SW     PIC X(01) VALUE "Y".                      
019900         88  WK-C-BALANCE-IS-OK         VALUE "Y".                        
020000         88  WK-C-BALANCE-IS-NEGATIVE   VALUE "N".                        
020100                                                                          
020200       EJECT                                                              
020300*******************                                                       
020400 PROCEDURE DIVISION.                                                      
020500*******************                                                       
020600 MAIN-MODULE.                                                             
020700     PERFORM A000-INITIALIZATION                                          
020800        THRU A099-INITIALIZATION-EX.                                      
020900     PERFORM B000-POSTING-LOOP                                            
021000        THRU B099-POSTING-LOOP-EX                                         
021100        UNTIL WK-C-END-OF-FEED.                                           
021200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
021300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
021400     STOP RUN.                                                            
021500                                                                          
021600*----------------------------------------------------------------*        
021700 A000-INITIALIZATION.                                                     
021800*----------------------------------------------------------------*        
021900     OPEN    INPUT  KTBTXNI.                                              
022000     IF      NOT WK-C-SUCCESSFUL                                          
022100             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBTXNI"               
022200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
022300             GO TO Y900-ABNORMAL-TERMINATION.                             
022400                                                                          
022500     PERFORM A010-LOAD-CONTACT-TABLE                                      
022600        THRU A019-LOAD-CONTACT-TABLE-EX.                                  
022700     PERFORM A020-LOAD-CATEGORY-TABLE                                     
022800        THRU A029-LOAD-CATEGORY-TABLE-EX.                                 
022900     PERFORM A030-LOAD-TRANSACTION-TABLE                                  
023000        THRU A039-LOAD-TRANSACTION-TABLE-EX.                              
023100                                                                          
023200     OPEN    OUTPUT KTBTXNE.                                              
023300     IF      NOT WK-C-SUCCESSFUL                                          
023400             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBTXNE"               
023500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
023600             GO TO Y900-ABNORMAL-TERMINATION.                             
023700                                                                          
023800     READ    KTBTXNI                                                      
023900         AT END SET WK-C-END-OF-FEED TO TRUE.                             
024000     IF      NOT WK-C-SUCCESSFUL                                          
024100        AND  NOT WK-C-END-OF-FEED                                         
024200             DISPLAY "KTBTXNPT - READ FILE ERROR - KTBTXNI"               
024300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
024400             GO TO Y900-ABNORMAL-TERMINATION.                             
024500 A099-INITIALIZATION-EX.                                                  
024600     EXIT.                                                                
024700                                                                          
024800*----------------------------------------------------------------*        
024900 A010-LOAD-CONTACT-TABLE.                                                 
025000*----------------------------------------------------------------*        
025100     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
025200     OPEN    INPUT KTBCONM.                                               
025300     IF      WK-C-FILE-NOT-FOUND                                          
025400             GO TO A019-LOAD-CONTACT-TABLE-EX.                            
025500     IF      NOT WK-C-SUCCESSFUL                                          
025600             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBCONM"               
025700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
025800             GO TO Y900-ABNORMAL-TERMINATION.                             
025900                                                                          
026000     READ    KTBCONM                                                      
026100         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
026200     PERFORM A011-LOAD-ONE-CONTACT                                        
026300        UNTIL WK-C-SCAN-COMPLETE.                                         
026400     CLOSE   KTBCONM.                                                     
026500 A019-LOAD-CONTACT-TABLE-EX.                                              
026600     EXIT.                                                                
026700                                                                          
026800 A011-LOAD-ONE-CONTACT.                                                   
026900     ADD     1                   TO  WK-N-CON-TAB-CT.                     
027000     SET     WK-X-CONTAB         TO  WK-N-CON-TAB-CT.                     
027100     MOVE    KTBCONT-CONTACT-ID OF KTBCONM-REC                            
027200         TO  WK-N-CONTAB-ID (WK-X-CONTAB).                                
027300     MOVE    KTBCONT-ORG-ID OF KTBCONM-REC                                
027400         TO  WK-N-CONTAB-ORG-ID (WK-X-CONTAB).                            
027500     MOVE    KTBCONT-NAME OF KTBCONM-REC                                  
027600         TO  WK-C-CONTAB-NAME (WK-X-CONTAB).                              
027700     MOVE    KTBCONT-MOBILE OF KTBCONM-REC                                
027800         TO  WK-N-CONTAB-MOBILE (WK-X-CONTAB).                            
027900     MOVE    KTBCONT-BALANCE OF KTBCONM-REC                               
028000         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
028100     MOVE    KTBCONT-REC-STATUS OF KTBCONM-REC                            
028200         TO  WK-C-CONTAB-STATUS (WK-X-CONTAB).                            
028300     MOVE    KTBCONT-ADD-DATE OF KTBCONM-REC                              
028400         TO  WK-N-CONTAB-ADD-DATE (WK-X-CONTAB).                          
028500     MOVE    KTBCONT-ADD-TIME OF KTBCONM-REC                              
028600         TO  WK-N-CONTAB-ADD-TIME (WK-X-CONTAB).                          
028700     MOVE    KTBCONT-LAST-MAINT-DATE OF KTBCONM-REC                       
028800         TO  WK-N-CONTAB-MAINT-DATE (WK-X-CONTAB).                        
028900     MOVE    KTBCONT-LAST-MAINT-USER OF KTBCONM-REC                       
029000         TO  WK-C-CONTAB-MAINT-USER (WK-X-CONTAB).                        
029100     READ    KTBCONM                                                      
029200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
029300                                                                          
029400*----------------------------------------------------------------*        
029500 A020-LOAD-CATEGORY-TABLE.                                                
029600*----------------------------------------------------------------*        
029700     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
029800     OPEN    INPUT KTBCATM.                                               
029900     IF      WK-C-FILE-NOT-FOUND                                          
030000             GO TO A029-LOAD-CATEGORY-TABLE-EX.                           
030100     IF      NOT WK-C-SUCCESSFUL                                          
030200             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBCATM"               
030300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
030400             GO TO Y900-ABNORMAL-TERMINATION.                             
030500                                                                          
030600     READ    KTBCATM                                                      
030700         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
030800     PERFORM A021-LOAD-ONE-CATEGORY                                       
030900        UNTIL WK-C-SCAN-COMPLETE.                                         
031000     CLOSE   KTBCATM.                                                     
031100 A029-LOAD-CATEGORY-TABLE-EX.                                             
031200     EXIT.                                                                
031300                                                                          
031400 A021-LOAD-ONE-CATEGORY.                                                  
031500     ADD     1                   TO  WK-N-CAT-TAB-CT.                     
031600     SET     WK-X-CATTAB         TO  WK-N-CAT-TAB-CT.                     
031700     MOVE    KTBCAT-CAT-ID OF KTBCATM-REC                                 
031800         TO  WK-N-CATTAB-ID (WK-X-CATTAB).                                
031900     MOVE    KTBCAT-ORG-ID OF KTBCATM-REC                                 
032000         TO  WK-N-CATTAB-ORG-ID (WK-X-CATTAB).                            
032100     READ    KTBCATM                                                      
032200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
032300                                                                          
032400*----------------------------------------------------------------*        
032500 A030-LOAD-TRANSACTION-TABLE.                                             
032600*----------------------------------------------------------------*        
032700     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
032800     OPEN    INPUT KTBTXNM.                                               
032900     IF      WK-C-FILE-NOT-FOUND                                          
033000             GO TO A039-LOAD-TRANSACTION-TABLE-EX.                        
033100     IF      NOT WK-C-SUCCESSFUL                                          
033200             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBTXNM"               
033300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
033400             GO TO Y900-ABNORMAL-TERMINATION.                             
033500                                                                          
033600     READ    KTBTXNM                                                      
033700         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
033800     PERFORM A031-LOAD-ONE-TRANSACTION                                    
033900        UNTIL WK-C-SCAN-COMPLETE.                                         
034000     CLOSE   KTBTXNM.                                                     
034100 A039-LOAD-TRANSACTION-TABLE-EX.                                          
034200     EXIT.                                                                
034300                                                                          
034400 A031-LOAD-ONE-TRANSACTION.                                               
034500     ADD     1                   TO  WK-N-TXN-TAB-CT.                     
034600     SET     WK-X-TXNTAB         TO  WK-N-TXN-TAB-CT.                     
034700     MOVE    KTBTXN-TXN-ID OF KTBTXNM-REC                                 
034800         TO  WK-N-TXNTAB-ID (WK-X-TXNTAB).                                
034900     MOVE    KTBTXN-TYPE OF KTBTXNM-REC                                   
035000         TO  WK-C-TXNTAB-TYPE (WK-X-TXNTAB).                              
035100     MOVE    KTBTXN-DATE OF KTBTXNM-REC                                   
035200         TO  WK-N-TXNTAB-DATE (WK-X-TXNTAB).                              
035300     MOVE    KTBTXN-TIME OF KTBTXNM-REC                                   
035400         TO  WK-N-TXNTAB-TIME (WK-X-TXNTAB).                              
035500     MOVE    KTBTXN-AMOUNT OF KTBTXNM-REC                                 
035600         TO  WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB).                            
035700     MOVE    KTBTXN-CONTACT-ID OF KTBTXNM-REC                             
035800         TO  WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB).                        
035900     MOVE    KTBTXN-NOTES OF KTBTXNM-REC                                  
036000         TO  WK-C-TXNTAB-NOTES (WK-X-TXNTAB).                             
036100     MOVE    KTBTXN-CATEGORY-ID OF KTBTXNM-REC                            
036200         TO  WK-N-TXNTAB-CATEGORY-ID (WK-X-TXNTAB).                       
036300     MOVE    KTBTXN-GIVETAKE-TYPE OF KTBTXNM-REC                          
036400         TO  WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB).                           
036500     MOVE    KTBTXN-REC-STATUS OF KTBTXNM-REC                             
036600         TO  WK-C-TXNTAB-STATUS (WK-X-TXNTAB).                            
036700     MOVE    KTBTXN-ADD-DATE OF KTBTXNM-REC                               
036800         TO  WK-N-TXNTAB-ADD-DATE (WK-X-TXNTAB).                          
036900     MOVE    KTBTXN-ADD-TIME OF KTBTXNM-REC                               
037000         TO  WK-N-TXNTAB-ADD-TIME (WK-X-TXNTAB).                          
037100     IF      KTBTXN-REC-DELETED OF KTBTXNM-REC                            
037200             SET WK-C-TXNTAB-DELETED TO TRUE.                             
037300     IF      KTBTXN-TXN-ID OF KTBTXNM-REC > WK-N-TXN-HIGH-WATER           
037400             MOVE KTBTXN-TXN-ID OF KTBTXNM-REC                            
037500         TO  WK-N-TXN-HIGH-WATER.                                         
037600     READ    KTBTXNM                                                      
037700         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
037800                                                                          
037900*----------------------------------------------------------------*        
038000 B000-POSTING-LOOP.                                                       
038100*----------------------------------------------------------------*        
038200     ADD     1                   TO  WK-N-READ-CT.                        
038300     SET     WK-C-REC-VALID      TO  TRUE.                                
038400     MOVE    SPACES              TO  WK-C-KTB-REJ-REASON.                 
038500                                                                          
038600     IF      KTBTXN-REQ-DELETE OF KTBTXNI-REC                             
038700             PERFORM C500-DELETE-TRANSACTION                              
038800                THRU C599-DELETE-TRANSACTION-EX                           
038900     ELSE                                                                 
039000             PERFORM C100-VALIDATE-AMOUNT                                 
039100                THRU C199-VALIDATE-AMOUNT-EX                              
039200             PERFORM C200-FIND-CONTACT                                    
039300                THRU C299-FIND-CONTACT-EX                                 
039400             IF      WK-C-REC-VALID                                       
039500                AND  KTBTXN-IS-EXPENSE OF KTBTXNI-REC                     
039600                     PERFORM C300-POST-EXPENSE                            
039700                        THRU C399-POST-EXPENSE-EX                         
039800             ELSE                                                         
039900             IF      WK-C-REC-VALID                                       
040000                AND  KTBTXN-IS-GIVETAKE OF KTBTXNI-REC                    
040100                     PERFORM C400-POST-GIVETAKE                           
040200                        THRU C499-POST-GIVETAKE-EX                        
040300             ELSE                                                         
040400                     PERFORM C900-WRITE-REJECT                            
040500                        THRU C999-WRITE-REJECT-EX.                        
040600                                                                          
040700     READ    KTBTXNI                                                      
040800         AT END SET WK-C-END-OF-FEED TO TRUE.                             
040900     IF      NOT WK-C-SUCCESSFUL                                          
041000        AND  NOT WK-C-END-OF-FEED                                         
041100             DISPLAY "KTBTXNPT - READ FILE ERROR - KTBTXNI"               
041200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
041300             GO TO Y900-ABNORMAL-TERMINATION.                             
041400 B099-POSTING-LOOP-EX.                                                    
041500     EXIT.                                                                
041600                                                                          
041700*----------------------------------------------------------------*        
041800 C100-VALIDATE-AMOUNT.                                                    
041900*----------------------------------------------------------------*        
042000     IF      KTBTXN-AMOUNT OF KTBTXNI-REC NOT > ZERO                      
042100             SET WK-C-REC-INVALID TO TRUE                                 
042200             MOVE "TXN-AMOUNT MUST BE GREATER THAN ZERO"                  
042300                                 TO  WK-C-KTB-REJ-REASON.                 
042400 C199-VALIDATE-AMOUNT-EX.                                                 
042500     EXIT.                                                                
042600                                                                          
042700*----------------------------------------------------------------*        
042800 C200-FIND-CONTACT.                                                       
042900*----------------------------------------------------------------*        
043000     IF      NOT WK-C-REC-VALID                                           
043100             GO TO C299-FIND-CONTACT-EX.                                  
043200     SET     WK-C-FOUND-SW       TO  "N".                                 
043300     SET     WK-X-CONTAB         TO  1.                                   
043400     SEARCH  WK-C-CON-ENTRY                                               
043500       AT END NEXT SENTENCE                                               
043600       WHEN WK-N-CONTAB-ID (WK-X-CONTAB)                                  
043700                       = KTBTXN-CONTACT-ID OF KTBTXNI-REC                 
043800             SET WK-C-FOUND-MATCH TO TRUE.                                
043900     IF      NOT WK-C-FOUND-MATCH                                         
044000             SET WK-C-REC-INVALID TO TRUE                                 
044100             MOVE "TXN-CONTACT-ID NOT FOUND"                              
044200                                 TO  WK-C-KTB-REJ-REASON.                 
044300 C299-FIND-CONTACT-EX.                                                    
044400     EXIT.                                                                
044500                                                                          
044600*----------------------------------------------------------------*        
044700 C300-POST-EXPENSE.                                                       
044800*----------------------------------------------------------------*        
044900*    KTB0128 - CATEGORY'S OWNING ORGANIZATION MUST MATCH THE              
045000*    CONTACT'S OWNING ORGANIZATION.  NO BALANCE EFFECT.                   
045100     SET     WK-C-FOUND-SW       TO  "N".                                 
045200     SET     WK-X-CATTAB         TO  1.                                   
045300     SEARCH  WK-C-CAT-ENTRY                                               
045400       AT END NEXT SENTENCE                                               
045500       WHEN WK-N-CATTAB-ID (WK-X-CATTAB)                                  
045600                       = KTBTXN-CATEGORY-ID OF KTBTXNI-REC                
045700             SET WK-C-FOUND-MATCH TO TRUE.                                
045800     IF      NOT WK-C-FOUND-MATCH                                         
045900             MOVE "TXN-CATEGORY-ID NOT FOUND"                             
046000                                 TO  WK-C-KTB-REJ-REASON                  
046100             PERFORM C900-WRITE-REJECT                                    
046200                THRU C999-WRITE-REJECT-EX                                 
046300             GO TO C399-POST-EXPENSE-EX.                                  
046400                                                                          
046500     IF      WK-N-CATTAB-ORG-ID (WK-X-CATTAB) NOT =                       
046600             WK-N-CONTAB-ORG-ID (WK-X-CONTAB)                             
046700             MOVE "CATEGORY ORG DOES NOT MATCH CONTACT ORG"               
046800                                 TO  WK-C-KTB-REJ-REASON                  
046900             PERFORM C900-WRITE-REJECT                                    
047000                THRU C999-WRITE-REJECT-EX                                 
047100             GO TO C399-POST-EXPENSE-EX.                                  
047200                                                                          
047300     PERFORM C700-ADD-TXN-TABLE-ENTRY                                     
047400        THRU C799-ADD-TXN-TABLE-ENTRY-EX.                                 
047500     ADD     KTBTXN-AMOUNT OF KTBTXNI-REC TO WK-N-TOTAL-EXPENSE.          
047600     ADD     1                   TO  WK-N-POST-CT.                        
047700 C399-POST-EXPENSE-EX.                                                    
047800     EXIT.                                                                
047900                                                                          
048000*----------------------------------------------------------------*        
048100 C400-POST-GIVETAKE.                                                      
048200*----------------------------------------------------------------*        
048300     IF      KTBTXN-IS-GIVE OF KTBTXNI-REC                                
048400             COMPUTE WK-N-NEW-BALANCE-WK =                                
048500                     WK-N-CONTAB-BALANCE (WK-X-CONTAB)                    
048600                   + KTBTXN-AMOUNT OF KTBTXNI-REC                         
048700     ELSE                                                                 
048800             COMPUTE WK-N-NEW-BALANCE-WK =                                
048900                     WK-N-CONTAB-BALANCE (WK-X-CONTAB)                    
049000                   - KTBTXN-AMOUNT OF KTBTXNI-REC.                        
049100                                                                          
049200     PERFORM D100-CHECK-NEW-BALANCE                                       
049300        THRU D199-CHECK-NEW-BALANCE-EX.                                   
049400     IF      WK-C-BALANCE-IS-NEGATIVE                                     
049500             MOVE "GIVETAKE WOULD DRIVE BALANCE NEGATIVE"                 
049600                                 TO  WK-C-KTB-REJ-REASON                  
049700             PERFORM C900-WRITE-REJECT                                    
049800                THRU C999-WRITE-REJECT-EX                                 
049900             GO TO C499-POST-GIVETAKE-EX.                                 
050000                                                                          
050100     MOVE    WK-N-NEW-BALANCE-WK                                          
050200         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
050300     PERFORM C700-ADD-TXN-TABLE-ENTRY                                     
050400        THRU C799-ADD-TXN-TABLE-ENTRY-EX.                                 
050500     IF      KTBTXN-IS-GIVE OF KTBTXNI-REC                                
050600             ADD  KTBTXN-AMOUNT OF KTBTXNI-REC TO WK-N-TOTAL-GIVE         
050700     ELSE                                                                 
050800             ADD  KTBTXN-AMOUNT OF KTBTXNI-REC TO WK-N-TOTAL-TAKE.        
050900     ADD     1                   TO  WK-N-POST-CT.                        
051000 C499-POST-GIVETAKE-EX.                                                   
051100     EXIT.                                                                
051200                                                                          
051300*----------------------------------------------------------------*        
051400 C500-DELETE-TRANSACTION.                                                 
051500*----------------------------------------------------------------*        
051600*    KTB0052 - REVERSE THE BALANCE EFFECT OF AN EXISTING GIVETAKE         
051700*    POSTING, THEN MARK THE LEDGER ENTRY DELETED.  EXPENSE                
051800*    ENTRIES HAVE NO BALANCE EFFECT TO REVERSE.                           
051900     SET     WK-C-FOUND-SW       TO  "N".                                 
052000     SET     WK-X-TXNTAB         TO  1.                                   
052100     SEARCH  WK-C-TXN-ENTRY                                               
052200       AT END NEXT SENTENCE                                               
052300       WHEN WK-N-TXNTAB-ID (WK-X-TXNTAB)                                  
052400                       = KTBTXN-TXN-ID OF KTBTXNI-REC                     
052500        AND NOT WK-C-TXNTAB-DELETED (WK-X-TXNTAB)                         
052600             SET WK-C-FOUND-MATCH TO TRUE.                                
052700     IF      NOT WK-C-FOUND-MATCH                                         
052800             MOVE "TXN-ID NOT FOUND FOR DELETE"                           
052900                                 TO  WK-C-KTB-REJ-REASON                  
053000             PERFORM C900-WRITE-REJECT                                    
053100                THRU C999-WRITE-REJECT-EX                                 
053200             GO TO C599-DELETE-TRANSACTION-EX.                            
053300                                                                          
053400     IF      WK-C-TXNTAB-TYPE (WK-X-TXNTAB) = "GIVETAKE"                  
053500             SET     WK-C-FOUND-SW  TO  "N"                               
053600             SET     WK-X-CONTAB    TO  1                                 
053700             SEARCH  WK-C-CON-ENTRY                                       
053800               AT END NEXT SENTENCE                                       
053900               WHEN WK-N-CONTAB-ID (WK-X-CONTAB)                          
054000                       = WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)             
054100                     SET WK-C-FOUND-MATCH TO TRUE                         
054200             IF      WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB) = "GIVE"           
054300                     SUBTRACT WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)            
054400                         FROM WK-N-CONTAB-BALANCE (WK-X-CONTAB)           
054500             ELSE                                                         
054600                     ADD      WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)            
054700                         TO   WK-N-CONTAB-BALANCE (WK-X-CONTAB).          
054800                                                                          
054900     SET     WK-C-TXNTAB-DELETED (WK-X-TXNTAB) TO TRUE.                   
055000     ADD     1                   TO  WK-N-DELETE-CT.                      
055100 C599-DELETE-TRANSACTION-EX.                                              
055200     EXIT.                                                                
055300                                                                          
055400*----------------------------------------------------------------*        
055500 C700-ADD-TXN-TABLE-ENTRY.                                                
055600*----------------------------------------------------------------*        
055700     ADD     1                   TO  WK-N-TXN-TAB-CT.                     
055800     SET     WK-X-TXNTAB         TO  WK-N-TXN-TAB-CT.                     
055900     ADD     1                   TO  WK-N-TXN-HIGH-WATER.                 
056000     MOVE    WK-N-TXN-HIGH-WATER                                          
056100         TO  WK-N-TXNTAB-ID (WK-X-TXNTAB).                                
056200     MOVE    KTBTXN-TYPE OF KTBTXNI-REC                                   
056300         TO  WK-C-TXNTAB-TYPE (WK-X-TXNTAB).                              
056400     MOVE    KTBTXN-DATE OF KTBTXNI-REC                                   
056500         TO  WK-N-TXNTAB-DATE (WK-X-TXNTAB).                              
056600     MOVE    KTBTXN-TIME OF KTBTXNI-REC                                   
056700         TO  WK-N-TXNTAB-TIME (WK-X-TXNTAB).                              
056800     MOVE    KTBTXN-AMOUNT OF KTBTXNI-REC                                 
056900         TO  WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB).                            
057000     MOVE    KTBTXN-CONTACT-ID OF KTBTXNI-REC                             
057100         TO  WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB).                        
057200     MOVE    KTBTXN-NOTES OF KTBTXNI-REC                                  
057300         TO  WK-C-TXNTAB-NOTES (WK-X-TXNTAB).                             
057400     MOVE    KTBTXN-CATEGORY-ID OF KTBTXNI-REC                            
057500         TO  WK-N-TXNTAB-CATEGORY-ID (WK-X-TXNTAB).                       
057600     MOVE    KTBTXN-GIVETAKE-TYPE OF KTBTXNI-REC                          
057700         TO  WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB).                           
057800     MOVE    "A"          TO  WK-C-TXNTAB-STATUS (WK-X-TXNTAB).           
057900     MOVE    WK-C-RUN-DATE                                                
058000         TO  WK-N-TXNTAB-ADD-DATE (WK-X-TXNTAB).                          
058100     MOVE    WK-N-RUN-TIME                                                
058200         TO  WK-N-TXNTAB-ADD-TIME (WK-X-TXNTAB).                          
058300 C799-ADD-TXN-TABLE-ENTRY-EX.                                             
058400     EXIT.                                                                
058500                                                                          
058600*----------------------------------------------------------------*        
058700 C900-WRITE-REJECT.                                                       
058800*----------------------------------------------------------------*        
058900     MOVE    KTBTXNI-REC TO KTBTXNE-ORIGINAL.                             
059000     MOVE    WK-C-KTB-REJ-REASON TO KTBTXNE-REASON-TXT.                   
059100     MOVE    "REJ"               TO  KTBTXNE-REASON-CD.                   
059200     WRITE   KTBTXNE-REC.                                                 
059300     ADD     1                   TO  WK-N-REJECT-CT.                      
059400 C999-WRITE-REJECT-EX.                                                    
059500     EXIT.                                                                
059600                                                                          
059700*----------------------------------------------------------------*        
059800 D100-CHECK-NEW-BALANCE.                                                  
059900*----------------------------------------------------------------*        
060000*    THE MASTER'S OWN NON-NEGATIVE-BALANCE RULE, RESTATED HERE            
060100*    AGAINST THIS PROGRAM'S OWN COPY OF THE CONTACT TABLE (SEE            
060200*    KTBCONMT D100 FOR THE SAME CHECK APPLIED BY THE MAINTENANCE          
060300*    PROGRAM) SINCE NEITHER PROGRAM MAY HOLD THE MASTER OPEN              
060400*    WHILE THE OTHER IS RUNNING.                                          
060500     IF      WK-N-NEW-BALANCE-WK  < ZERO                                  
060600             SET WK-C-BALANCE-IS-NEGATIVE TO TRUE                         
060700     ELSE                                                                 
060800             SET WK-C-BALANCE-IS-OK       TO TRUE.                        
060900 D199-CHECK-NEW-BALANCE-EX.                                               
061000     EXIT.                                                                
061100                                                                          
061200*----------------------------------------------------------------*        
061300 Z000-END-PROGRAM-ROUTINE.                                                
061400*----------------------------------------------------------------*        
061500     OPEN    OUTPUT KTBCONM.                                              
061600     IF      NOT WK-C-SUCCESSFUL                                          
061700             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBCONM"               
061800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
061900             GO TO Y900-ABNORMAL-TERMINATION.                             
062000     PERFORM Z100-REWRITE-ONE-CONTACT                                     
062100        VARYING WK-N-SUB FROM 1 BY 1                                      
062200           UNTIL WK-N-SUB > WK-N-CON-TAB-CT.                              
062300     CLOSE   KTBCONM.                                                     
062400                                                                          
062500     OPEN    OUTPUT KTBTXNM.                                              
062600     IF      NOT WK-C-SUCCESSFUL                                          
062700             DISPLAY "KTBTXNPT - OPEN FILE ERROR - KTBTXNM"               
062800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
062900             GO TO Y900-ABNORMAL-TERMINATION.                             
063000     PERFORM Z200-REWRITE-ONE-TRANSACTION                                 
063100        VARYING WK-N-SUB FROM 1 BY 1                                      
063200           UNTIL WK-N-SUB > WK-N-TXN-TAB-CT.                              
063300     CLOSE   KTBTXNM.                                                     
063400                                                                          
063500     CLOSE   KTBTXNI  KTBTXNE.                                            
063600     DISPLAY "KTBTXNPT - RECORDS READ     = " WK-N-READ-CT.               
063700     DISPLAY "KTBTXNPT - RECORDS POSTED   = " WK-N-POST-CT.               
063800     DISPLAY "KTBTXNPT - RECORDS DELETED  = " WK-N-DELETE-CT.             
063900     DISPLAY "KTBTXNPT - RECORDS REJECTED = " WK-N-REJECT-CT.             
064000     DISPLAY "KTBTXNPT - TOTAL GIVE       = " WK-N-TOTAL-GIVE.            
064100     DISPLAY "KTBTXNPT - TOTAL TAKE       = " WK-N-TOTAL-TAKE.            
064200     DISPLAY "KTBTXNPT - TOTAL EXPENSE    = " WK-N-TOTAL-EXPENSE.         
064300 Z999-END-PROGRAM-ROUTINE-EX.                                             
064400     EXIT.                                                                
064500                                                                          
064600 Z100-REWRITE-ONE-CONTACT.                                                
064700     SET     WK-X-CONTAB         TO  WK-N-SUB.                            
064800     MOVE    SPACES              TO  KTBCONM-REC.                         
064900     MOVE    WK-N-CONTAB-ID (WK-X-CONTAB)                                 
065000         TO  KTBCONT-CONTACT-ID OF KTBCONM-REC.                           
065100     MOVE    WK-N-CONTAB-ORG-ID (WK-X-CONTAB)                             
065200         TO  KTBCONT-ORG-ID OF KTBCONM-REC.                               
065300     MOVE    WK-C-CONTAB-NAME (WK-X-CONTAB)                               
065400         TO  KTBCONT-NAME OF KTBCONM-REC.                                 
065500     MOVE    WK-N-CONTAB-MOBILE (WK-X-CONTAB)                             
065600         TO  KTBCONT-MOBILE OF KTBCONM-REC.                               
065700     MOVE    WK-N-CONTAB-BALANCE (WK-X-CONTAB)                            
065800         TO  KTBCONT-BALANCE OF KTBCONM-REC.                              
065900     MOVE    WK-C-CONTAB-STATUS (WK-X-CONTAB)                             
066000         TO  KTBCONT-REC-STATUS OF KTBCONM-REC.                           
066100     MOVE    WK-N-CONTAB-ADD-DATE (WK-X-CONTAB)                           
066200         TO  KTBCONT-ADD-DATE OF KTBCONM-REC.                             
066300     MOVE    WK-N-CONTAB-ADD-TIME (WK-X-CONTAB)                           
066400         TO  KTBCONT-ADD-TIME OF KTBCONM-REC.                             
066500     MOVE    WK-N-CONTAB-MAINT-DATE (WK-X-CONTAB)                         
066600         TO  KTBCONT-LAST-MAINT-DATE OF KTBCONM-REC.                      
066700     MOVE    WK-C-CONTAB-MAINT-USER (WK-X-CONTAB)                         
066800         TO  KTBCONT-LAST-MAINT-USER OF KTBCONM-REC.                      
066900     WRITE   KTBCONM-REC.                                                 
067000                                                                          
067100 Z200-REWRITE-ONE-TRANSACTION.                                            
067200     SET     WK-X-TXNTAB         TO  WK-N-SUB.                            
067300     MOVE    SPACES              TO  WK-C-KTBTXN-WORK.                    
067400     MOVE    WK-N-TXNTAB-ID (WK-X-TXNTAB)                                 
067500         TO  KTBTXN-TXN-ID OF WK-C-KTBTXN-WORK.                           
067600     MOVE    WK-C-TXNTAB-TYPE (WK-X-TXNTAB)                               
067700         TO  KTBTXN-TYPE OF WK-C-KTBTXN-WORK.                             
067800     MOVE    WK-N-TXNTAB-DATE (WK-X-TXNTAB)                               
067900         TO  KTBTXN-DATE OF WK-C-KTBTXN-WORK.                             
068000     MOVE    WK-N-TXNTAB-TIME (WK-X-TXNTAB)                               
068100         TO  KTBTXN-TIME OF WK-C-KTBTXN-WORK.                             
068200     MOVE    WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                             
068300         TO  KTBTXN-AMOUNT OF WK-C-KTBTXN-WORK.                           
068400     MOVE    WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)                         
068500         TO  KTBTXN-CONTACT-ID OF WK-C-KTBTXN-WORK.                       
068600     MOVE    WK-C-TXNTAB-NOTES (WK-X-TXNTAB)                              
068700         TO  KTBTXN-NOTES OF WK-C-KTBTXN-WORK.                            
068800     MOVE    WK-N-TXNTAB-CATEGORY-ID (WK-X-TXNTAB)                        
068900         TO  KTBTXN-CATEGORY-ID OF WK-C-KTBTXN-WORK.                      
069000     MOVE    WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB)                            
069100         TO  KTBTXN-GIVETAKE-TYPE OF WK-C-KTBTXN-WORK.                    
069200     IF      WK-C-TXNTAB-DELETED (WK-X-TXNTAB)                            
069300             SET KTBTXN-REC-DELETED OF WK-C-KTBTXN-WORK TO TRUE           
069400     ELSE                                                                 
069500             SET KTBTXN-REC-ACTIVE  OF WK-C-KTBTXN-WORK TO TRUE.          
069600     MOVE    WK-N-TXNTAB-ADD-DATE (WK-X-TXNTAB)                           
069700         TO  KTBTXN-ADD-DATE OF WK-C-KTBTXN-WORK.                         
069800     MOVE    WK-N-TXNTAB-ADD-TIME (WK-X-TXNTAB)                           
069900         TO  KTBTXN-ADD-TIME OF WK-C-KTBTXN-WORK.                         
070000     WRITE   KTBTXNM-REC         FROM WK-C-KTBTXN-WORK.                   
070100                                                                          
070200 Y900-ABNORMAL-TERMINATION.                                               
070300     DISPLAY "KTBTXNPT - SWITCHES AT ABEND "                              
070400             WK-C-SWITCH-DUMP-TXT.                                        
070500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
070600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
070700     STOP RUN.                                                            
070800                                                                          
070900*--------------------------------------------------------------*          
071000*             END OF PROGRAM SOURCE - KTBTXNPT                            
071100*--------------------------------------------------------------*          
