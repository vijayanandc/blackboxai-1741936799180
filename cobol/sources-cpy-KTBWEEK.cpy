000100* KTBWEEK.cpybk                                                           
000200* LINKAGE RECORD FOR CALLED ROUTINE KTBXWEEK - ISO-8601 WEEK-OF-YE        
000300* DERIVATION USED BY THE PERIOD-WISE EXPENSE SUMMARY (GROUPBY=WEEK        
000400 01  WK-C-KTBWEEK-RECORD.                                                 
000500     05  WK-C-KTBWEEK-INPUT.                                              
000600         10  WK-N-KTBWEEK-CCYY   PIC 9(04).                               
000700         10  WK-N-KTBWEEK-MM     PIC 9(02).                               
000800         10  WK-N-KTBWEEK-DD     PIC 9(02).                               
000900     05  WK-C-KTBWEEK-OUTPUT.                                             
001000         10  WK-C-KTBWEEK-ERROR-CD PIC X(01).                             
001100         10  WK-N-KTBWEEK-WEEKNO PIC 9(02).                               
001200         10  WK-N-KTBWEEK-WKYEAR PIC 9(04).                               
