000100* KTBCONT.cpybk                                                           
000200* CONTACT MASTER RECORD - CUSTOMER/SUPPLIER CONTACTS CARRYING A           
000300* RUNNING GIVE/TAKE BALANCE FOR EACH OWNING ORGANIZATION.                 
000400* KEY IS KTBCONT-CONTACT-ID.  LOOKUP BY (ORG-ID + MOBILE) IS A            
000500* LINEAR SCAN OF THE MASTER TABLE, USED TO ENFORCE THE UNIQUE-MOBI        
000600* PER-ORGANIZATION RULE ON CREATE.                                        
000700* CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME BEFORE COPYING        
000800* THIS MEMBER, E.G.  01  KTBCONM-REC.  COPY KTBCONT.                      
000900     05  KTBCONT-REQ-CODE        PIC X(01).                               
001000*                                 MAINTENANCE-FEED REQUEST CODE -         
001100*                                 MEANINGFUL ON KTBCONI ONLY, "C"=        
001200*                                 CREATE, "U"=UPDATE.  IGNORED ON         
001300*                                 MASTER.                                 
001400         88  KTBCONT-REQ-CREATE           VALUE "C".                      
001500         88  KTBCONT-REQ-UPDATE           VALUE "U".                      
001600     05  KTBCONT-CONTACT-ID      PIC 9(09).                               
001700*                                 SURROGATE CONTACT ID                    
001800     05  KTBCONT-ORG-ID          PIC 9(09).                               
001900*                                 OWNING ORGANIZATION ID (FK) -           
002000*                                 IMMUTABLE ONCE THE CONTACT EXIST        
002100     05  KTBCONT-NAME            PIC X(100).                              
002200*                                 CONTACT NAME - REQUIRED, NON-BLA        
002300     05  KTBCONT-MOBILE          PIC 9(10).                               
002400*                                 10-DIGIT MOBILE - REQUIRED, UNIQ        
002500*                                 WITHIN OWNING ORGANIZATION              
002600     05  KTBCONT-BALANCE         PIC S9(08)V9(02) COMP-3.                 
002700*                                 RUNNING BALANCE - RECEIVABLE WHE        
002800*                                 POSITIVE.  NEVER ALLOWED NEGATIV        
002900*                                 THE VALIDATED-UPDATE PATH.              
003000     05  KTBCONT-BALANCE-SW      PIC X(01).                               
003100*                                 MAINTENANCE-FEED BALANCE-SUPPLIE        
003200*                                 SWITCH - MEANINGFUL ON KTBCONI O        
003300*                                 "N" ON AN UPDATE REQUEST MEANS T        
003400*                                 FEED CARRIED NO NEW BALANCE, SO         
003500*                                 MUST LEAVE THE MASTER'S BALANCE         
003600*                                 UNTOUCHED (KTB0163).  IGNORED ON        
003700*                                 CREATE AND ON THE MASTER RECORD.        
003800         88  KTBCONT-BALANCE-SUPPLIED     VALUE "Y".                      
003900         88  KTBCONT-BALANCE-NOT-SUPPLIED VALUE "N".                      
004000     05  KTBCONT-AUDIT-TRAILER.                                           
004100         10  KTBCONT-REC-STATUS  PIC X(01).                               
004200             88  KTBCONT-REC-ACTIVE         VALUE "A".                    
004300             88  KTBCONT-REC-INACTIVE       VALUE "I".                    
004400         10  KTBCONT-ADD-DATE    PIC 9(08).                               
004500         10  KTBCONT-ADD-TIME    PIC 9(06).                               
004600         10  KTBCONT-LAST-MAINT-DATE PIC 9(08).                           
004700         10  KTBCONT-LAST-MAINT-USER PIC X(08).                           
004800     05  FILLER                  PIC X(19) VALUE SPACES.                  
