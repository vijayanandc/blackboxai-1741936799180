000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBRPT.                                                  
000500 AUTHOR.         R MENDOZA.                                               
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   30 MAR 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  REPORTING DRIVER FOR THE LEDGER SUBSYSTEM.  READS         
001200*               ONE OR MORE REPORT REQUEST CARDS FROM KTBRPTP AND         
001300*               PRODUCES THE REQUESTED REPORT ON KTBRPTO -                
001400*               CONTACT BALANCE SUMMARY, CONTACT STATEMENT,               
001500*               OVERALL STATEMENT, EXPENSE SUMMARY, OR THE                
001600*               PERIOD-WISE EXPENSE SUMMARY.  OPTION DISPATCH             
001700*               FOLLOWS THE SAME EVALUATE SHAPE AS VGLAC.                 
001800*                                                                         
001900*================================================================         
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200* TICKET   INIT   DATE        DESCRIPTION                                 
002300* -------- ------ ----------  ------------------------------------        
002400* KTB0035  RDM    30/03/1998  INITIAL VERSION - OPTIONS 1 AND 2           
002500*                             ONLY (BALANCE SUMMARY, STATEMENT)           
002600* KTB0058  RDM    14/08/1998  OPTION 3 ADDED - OVERALL STATEMENT          
002700*                             DRIVES C200 PER CONTACT                     
002800* KTB0091  SKN    28/12/1998  Y2K FIX - PERIOD KEYS AND ALL DATE          
002900*                             EDIT WORK CARRY FULL 4-DIGIT CCYY           
003000* KTB0134  MJF    19/11/2003  OPTION 4 ADDED - EXPENSE SUMMARY            
003100*                             (CONTROL BREAK ON CATEGORY)                 
003200* KTB0172  JRP    27/06/2008  OPTION 5 ADDED - PERIOD-WISE EXPENSE        
003300*                             SUMMARY, CALLS KTBXWEEK FOR THE ISO         
003400*                             WEEK NUMBER ON GROUPBY=WEEKLY               
003500* KTB0183  RDM    24/03/2009  STATEMENT HEADINGS (OPTIONS 2 AND 3)        
003600*                             NOW CARRY THE REQUEST'S DATE RANGE.         
003700*                             OVERALL STATEMENT HEADING (OPTION 3)        
003800*                             NOW CARRIES THE ORGANIZATION NAME,          
003900*                             RESOLVED AGAINST WK-C-ORG-TABLE BY          
004000*                             THE NEW C130 - DROPPED THE VESTIGIAL        
004100*                             C120 CALL AT THE TOP OF C300, WHICH         
004200*                             LOOKED UP A STALE CONTACT-ID AND            
004300*                             NEVER USED THE RESULT                       
004400*----------------------------------------------------------------*        
004500       EJECT                                                              
004600**********************                                                    
004700 ENVIRONMENT DIVISION.                                                    
004800**********************                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-AS400.                                             
005100 OBJECT-COMPUTER.  IBM-AS400.                                             
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
005300                   C01 IS TOP-OF-FORM.                                    
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT  KTBRPTP  ASSIGN TO KTBRPTP                                   
005800             ORGANIZATION IS LINE SEQUENTIAL                              
005900             FILE STATUS  IS WK-C-FILE-STATUS.                            
006000     SELECT  KTBORGM  ASSIGN TO KTBORGM                                   
006100             ORGANIZATION IS LINE SEQUENTIAL                              
006200             FILE STATUS  IS WK-C-FILE-STATUS.                            
006300     SELECT  KTBCONM  ASSIGN TO KTBCONM                                   
006400             ORGANIZATION IS LINE SEQUENTIAL                              
006500             FILE STATUS  IS WK-C-FILE-STATUS.                            
006600     SELECT  KTBCATM  ASSIGN TO KTBCATM                                   
006700             ORGANIZATION IS LINE SEQUENTIAL                              
006800             FILE STATUS  IS WK-C-FILE-STATUS.                            
006900     SELECT  KTBTXNM  ASSIGN TO KTBTXNM                                   
007000             ORGANIZATION IS LINE SEQUENTIAL                              
007100             FILE STATUS  IS WK-C-FILE-STATUS.                            
007200     SELECT  KTBRPTO  ASSIGN TO KTBRPTO                                   
007300             ORGANIZATION IS LINE SEQUENTIAL                              
007400             FILE STATUS  IS WK-C-FILE-STATUS.                            
007500                                                                          
007600       EJECT                                                              
007700***************                                                           
007800 DATA DIVISION.                                                           
007900***************                                                           
008000 FILE SECTION.                                                            
008100**************                                                            
008200 FD  KTBRPTP                                                              
008300     LABEL RECORDS ARE OMITTED                                            
008400     DATA RECORD IS KTBRPTP-REC.                                          
008500 01  KTBRPTP-REC.                                                         
008600     05  KTBRPTP-OPTION          PIC 9(01).                               
008700         88  KTBRPTP-OPT-BALSUM          VALUE 1.                         
008800         88  KTBRPTP-OPT-STMT            VALUE 2.                         
008900         88  KTBRPTP-OPT-OVERALL         VALUE 3.                         
009000         88  KTBRPTP-OPT-EXPSUM          VALUE 4.                         
009100         88  KTBRPTP-OPT-PERSUM          VALUE 5.                         
009200     05  KTBRPTP-ORG-ID          PIC 9(09).                               
009300     05  KTBRPTP-CONTACT-ID      PIC 9(09).                               
009400     05  KTBRPTP-START-DATE      PIC 9(08).                               
009500     05  KTBRPTP-END-DATE        PIC 9(08).                               
009600     05  KTBRPTP-GROUPBY         PIC X(07).                               
009700         88  KTBRPTP-GB-DAILY            VALUE "DAILY".                   
009800         88  KTBRPTP-GB-WEEKLY           VALUE "WEEKLY".                  
009900         88  KTBRPTP-GB-MONTHLY          VALUE "MONTHLY".                 
010000     05  FILLER                  PIC X(20).                               
010100                                                                          
010200 FD  KTBORGM                                                              
010300     LABEL RECORDS ARE OMITTED                                            
010400     DATA RECORD IS KTBORGM-REC.                                          
010500 01  KTBORGM-REC.                                                         
010600     COPY KTBORG.                                                         
010700                                                                          
010800 FD  KTBCONM                                                              
010900     LABEL RECORDS ARE OMITTED                                            
011000     DATA RECORD IS KTBCONM-REC.                                          
011100 01  KTBCONM-REC.                                                         
011200     COPY KTBCONT.                                                        
011300                                                                          
011400 FD  KTBCATM                                                              
011500     LABEL RECORDS ARE OMITTED                                            
011600     DATA RECORD IS KTBCATM-REC.                                          
011700 01  KTBCATM-REC.                                                         
011800     COPY KTBCAT.                                                         
011900                                                                          
012000 FD  KTBTXNM                                                              
012100     LABEL RECORDS ARE OMITTED                                            
012200     DATA RECORD IS KTBTXNM-REC.                                          
012300 01  KTBTXNM-REC.                                                         
012400     COPY KTBTXN.                                                         
012500                                                                          
012600 FD  KTBRPTO                                                              
012700     LABEL RECORDS ARE OMITTED                                            
012800     DATA RECORD IS KTBRPTL-LINE.                                         
012900     COPY KTBRPTL.                                                        
013000                                                                          
013100*************************                                                 
013200 WORKING-STORAGE SECTION.                                                 
013300*************************                                                 
013400 01  FILLER                  PIC X(24) VALUE                              
013500     "** PROGRAM KTBRPT   **".                                            
013600                                                                          
013700     COPY KTBCOMWS.                                                       
013800     COPY KTBWEEK.                                                        
013900                                                                          
014000 01  WK-C-CONTROL-SWITCHES.                                               
014100     05  WK-C-EOF-SW         PIC X(01) VALUE "N".                         
014200         88  WK-C-END-OF-FEED         VALUE "Y".                          
014300     05  WK-C-SCAN-EOF-SW    PIC X(01) VALUE "N".                         
014400         88  WK-C-SCAN-COMPLETE       VALUE "Y".                          
014500     05  WK-C-FOUND-SW       PIC X(01) VALUE "N".                         
014600         88  WK-C-FOUND-MATCH         VALUE "Y".                          
014700 01  WK-C-SWITCH-DUMP REDEFINES WK-C-CONTROL-SWITCHES.                    
014800*                                 CONSOLE-DUMP VIEW OF THE THREE          
014900*                                 CONTROL SWITCHES - USED IN AN           
015000*                                 ABEND DISPLAY ONLY                      
015100     05  WK-C-SWITCH-DUMP-TXT PIC X(03).                                  
015200                                                                          
015300 01  WK-C-COUNTERS.                                                       
015400     05  WK-N-CARD-CT           PIC 9(05) COMP    VALUE ZERO.             
015500     05  WK-N-ORG-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
015600     05  WK-N-CON-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
015700     05  WK-N-CAT-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
015800     05  WK-N-TXN-TAB-CT        PIC 9(05) COMP    VALUE ZERO.             
015900     05  WK-N-SEL-CT            PIC 9(05) COMP    VALUE ZERO.             
016000     05  WK-N-SEL-CT-X REDEFINES WK-N-SEL-CT PIC X(02).                   
016100*                                 RAW-BYTES DUMP VIEW - DIAGNOSTIC        
016200*                                 DISPLAY ONLY                            
016300     05  WK-X-SUB               PIC 9(05) COMP    VALUE ZERO.             
016400     05  WK-X-SUB2              PIC 9(05) COMP    VALUE ZERO.             
016500                                                                          
016600* ---------------- MASTER LOOKUP TABLES (READ-ONLY) -------------*        
016700 01  WK-C-ORG-TABLE.                                                      
016800     05  WK-C-ORG-ENTRY OCCURS 200 TIMES                                  
016900                        INDEXED BY WK-X-ORGTAB.                           
017000         10  WK-N-ORGTAB-ID          PIC 9(09).                           
017100         10  WK-C-ORGTAB-NAME        PIC X(100).                          
017200                                                                          
017300 01  WK-C-CON-TABLE.                                                      
017400     05  WK-C-CON-ENTRY OCCURS 5000 TIMES                                 
017500                        INDEXED BY WK-X-CONTAB.                           
017600         10  WK-N-CONTAB-ID          PIC 9(09).                           
017700         10  WK-N-CONTAB-ORG-ID      PIC 9(09).                           
017800         10  WK-C-CONTAB-NAME        PIC X(100).                          
017900         10  WK-N-CONTAB-BALANCE     PIC S9(08)V9(02) COMP-3.             
018000                                                                          
018100 01  WK-C-CAT-TABLE.                                                      
018200     05  WK-C-CAT-ENTRY OCCURS 3000 TIMES                                 
018300                        INDEXED BY WK-X-CATTAB.                           
018400         10  WK-N-CATTAB-ID          PIC 9(09).                           
018500         10  WK-N-CATTAB-ORG-ID      PIC 9(09).                           
018600         10  WK-C-CATTAB-NAME        PIC X(50).                           
018700                                                                          
018800 01  WK-C-TXN-TABLE.                                                      
018900     05  WK-C-TXN-ENTRY OCCURS 20000 TIMES                                
019000                        INDEXED BY WK-X-TXNTAB.                           
019100         10  WK-C-TXNTAB-TYPE        PIC X(08).                           
019200         10  WK-N-RPTTAB-DATE        PIC 9(08).                           
019300         10  WK-N-RPTTAB-DATE-R REDEFINES                                 
019400                                 WK-N-RPTTAB-DATE.                        
019500             15  WK-N-RPTTAB-DATE-CCYY PIC 9(04).                         
019600             15  WK-N-RPTTAB-DATE-MM   PIC 9(02).                         
019700             15  WK-N-RPTTAB-DATE-DD   PIC 9(02).                         
019800         10  WK-N-TXNTAB-TIME        PIC 9(06).                           
019900         10  WK-N-TXNTAB-AMOUNT      PIC S9(08)V9(02) COMP-3.             
020000         10  WK-N-TXNTAB-CONTACT-ID  PIC 9(09).                           
020100         10  WK-C-TXNTAB-NOTES       PIC X(200).                          
020200         10  WK-N-TXNTAB-CATEGORY-ID PIC 9(09).                           
020300         10  WK-C-TXNTAB-GT-TYPE     PIC X(04).                           
020400                                                                          
020500* ------------ REPORT SUBSET / SORT WORK TABLE -----------------*         
020600 01  WK-C-SRT-HOLD.                                                       
020700*                                 EXCHANGE-SORT SWAP AREA - SAME          
020800*                                 SIZE AS ONE WK-C-SRT-ENTRY              
020900     05  FILLER                  PIC X(295).                              
021000                                                                          
021100 01  WK-N-DATE-SCRATCH           PIC 9(08).                               
021200 01  WK-N-DATE-SCRATCH-R REDEFINES WK-N-DATE-SCRATCH.                     
021300     05  WK-N-DATE-SCRATCH-CCYY  PIC 9(04).                               
021400     05  WK-N-DATE-SCRATCH-MM    PIC 9(02).                               
021500     05  WK-N-DATE-SCRATCH-DD    PIC 9(02).                               
021600                                                                          
021700 01  WK-C-SORT-TABLE.                                                     
021800     05  WK-C-SRT-ENTRY OCCURS 20000 TIMES                                
021900                        INDEXED BY WK-X-SRTTAB.                           
022000         10  WK-N-SRT-DATE           PIC 9(08).                           
022100         10  WK-N-SRT-TIME           PIC 9(06).                           
022200         10  WK-N-SRT-AMOUNT         PIC S9(08)V9(02) COMP-3.             
022300         10  WK-N-SRT-CONTACT-ID     PIC 9(09).                           
022400         10  WK-C-SRT-NOTES          PIC X(200).                          
022500         10  WK-C-SRT-GT-TYPE        PIC X(04).                           
022600         10  WK-C-SRT-CATNAME        PIC X(50).                           
022700         10  WK-C-SRT-PERIOD         PIC X(12).                           
022800                                                                          
022900* ------------------- REPORT ACCUMULATOR AREA -------------------*        
023000 01  WK-C-REPORT-WORK.                                                    
023100     05  WK-N-STMT-CONTACT-ID    PIC 9(09).                               
023200     05  WK-N-TOTAL-RECEIVABLE   PIC S9(09)V9(02) COMP-3.                 
023300     05  WK-N-TOTAL-PAYABLE      PIC S9(09)V9(02) COMP-3.                 
023400     05  WK-N-GRAND-RECEIVABLES  PIC S9(09)V9(02) COMP-3.                 
023500     05  WK-N-GRAND-PAYABLES     PIC S9(09)V9(02) COMP-3.                 
023600     05  WK-N-NET-POSITION       PIC S9(09)V9(02) COMP-3.                 
023700     05  WK-N-CAT-SUBTOTAL       PIC S9(09)V9(02) COMP-3.                 
023800     05  WK-N-GRAND-EXPENSE      PIC S9(09)V9(02) COMP-3.                 
023900     05  WK-C-CURRENT-CATNAME    PIC X(50).                               
024000     05  WK-C-CURRENT-PERIOD     PIC X(12).                               
024100     05  WK-C-STMT-ORG-NAME      PIC X(100).                              
024200*                                 RESOLVED BY C130 FOR THE OVERALL        
024300*                                 STATEMENT HEADING (KTB0183)             
024400                                                                          
024500 01  WK-C-DATE-EDIT.                                                      
024600     05  WK-C-DATE-EDIT-CCYY     PIC 9(04).                               
024700     05  FILLER                  PIC X(01) VALUE "-".                     
024800     05  WK-C-DATE-EDIT-MM       PIC 9(02).                               
024900     05  FILLER                  PIC X(01) VALUE "-".                     
025000     05  WK-C-DATE-EDIT-DD       PIC 9(02).                               
025100                                                                          
025200 01  WK-C-STMT-START-EDIT        PIC X(10).                               
025300 01  WK-C-STMT-END-EDIT          PIC X(10).                               
025400*                                 START/END OF THE REQUEST-CARD DA        
025500*                                 RANGE, EDITED BY C205, HELD HERE        
025600*                                 SINCE WK-C-DATE-EDIT ITSELF IS          
025700*                                 REUSED TO EDIT ONE DATE AT A TIM        
025800*                                 (KTB0183)                               
025900                                                                          
026000       EJECT                                                              
026100*******************                                                       
026200 PROCEDURE DIVISION.                                                      
026300*******************                                                       
026400 MAIN-MODULE.                                                             
026500     PERFORM A000-INITIALIZATION                                          
026600        THRU A099-INITIALIZATION-EX.                                      
026700     PERFORM B000-REPORT-LOOP                                             
026800        THRU B099-REPORT-LOOP-EX                                          
026900        UNTIL WK-C-END-OF-FEED.                                           
027000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
027100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
027200     STOP RUN.                                                            
027300                                                                          
027400*----------------------------------------------------------------*        
027500 A000-INITIALIZATION.                                                     
027600*----------------------------------------------------------------*        
027700     OPEN    INPUT  KTBRPTP.                                              
027800     IF      NOT WK-C-SUCCESSFUL                                          
027900             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBRPTP"                 
028000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
028100             GO TO Y900-ABNORMAL-TERMINATION.                             
028200                                                                          
028300     PERFORM A010-LOAD-ORG-TABLE                                          
028400        THRU A019-LOAD-ORG-TABLE-EX.                                      
028500     PERFORM A020-LOAD-CONTACT-TABLE                                      
028600        THRU A029-LOAD-CONTACT-TABLE-EX.                                  
028700     PERFORM A030-LOAD-CATEGORY-TABLE                                     
028800        THRU A039-LOAD-CATEGORY-TABLE-EX.                                 
028900     PERFORM A040-LOAD-TRANSACTION-TABLE                                  
029000        THRU A049-LOAD-TRANSACTION-TABLE-EX.                              
029100                                                                          
029200     OPEN    OUTPUT KTBRPTO.                                              
029300     IF      NOT WK-C-SUCCESSFUL                                          
029400             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBRPTO"                 
029500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
029600             GO TO Y900-ABNORMAL-TERMINATION.                             
029700                                                                          
029800     READ    KTBRPTP                                                      
029900         AT END SET WK-C-END-OF-FEED TO TRUE.                             
030000     IF      NOT WK-C-SUCCESSFUL                                          
030100        AND  NOT WK-C-END-OF-FEED                                         
030200             DISPLAY "KTBRPT - READ FILE ERROR - KTBRPTP"                 
030300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
030400             GO TO Y900-ABNORMAL-TERMINATION.                             
030500 A099-INITIALIZATION-EX.                                                  
030600     EXIT.                                                                
030700                                                                          
030800*----------------------------------------------------------------*        
030900 A010-LOAD-ORG-TABLE.                                                     
031000*----------------------------------------------------------------*        
031100     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
031200     OPEN    INPUT KTBORGM.                                               
031300     IF      WK-C-FILE-NOT-FOUND                                          
031400             GO TO A019-LOAD-ORG-TABLE-EX.                                
031500     IF      NOT WK-C-SUCCESSFUL                                          
031600             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBORGM"                 
031700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
031800             GO TO Y900-ABNORMAL-TERMINATION.                             
031900     READ    KTBORGM                                                      
032000         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
032100     PERFORM A011-LOAD-ONE-ORG                                            
032200        UNTIL WK-C-SCAN-COMPLETE.                                         
032300     CLOSE   KTBORGM.                                                     
032400 A019-LOAD-ORG-TABLE-EX.                                                  
032500     EXIT.                                                                
032600                                                                          
032700 A011-LOAD-ONE-ORG.                                                       
032800     ADD     1                   TO  WK-N-ORG-TAB-CT.                     
032900     SET     WK-X-ORGTAB         TO  WK-N-ORG-TAB-CT.                     
033000     MOVE    KTBORG-ORG-ID OF KTBORGM-REC                                 
033100         TO  WK-N-ORGTAB-ID (WK-X-ORGTAB).                                
033200     MOVE    KTBORG-ORG-NAME OF KTBORGM-REC                               
033300         TO  WK-C-ORGTAB-NAME (WK-X-ORGTAB).                              
033400     READ    KTBORGM                                                      
033500         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
033600                                                                          
033700*----------------------------------------------------------------*        
033800 A020-LOAD-CONTACT-TABLE.                                                 
033900*----------------------------------------------------------------*        
034000     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
034100     OPEN    INPUT KTBCONM.                                               
034200     IF      WK-C-FILE-NOT-FOUND                                          
034300             GO TO A029-LOAD-CONTACT-TABLE-EX.                            
034400     IF      NOT WK-C-SUCCESSFUL                                          
034500             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBCONM"                 
034600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
034700             GO TO Y900-ABNORMAL-TERMINATION.                             
034800     READ    KTBCONM                                                      
034900         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
035000     PERFORM A021-LOAD-ONE-CONTACT                                        
035100        UNTIL WK-C-SCAN-COMPLETE.                                         
035200     CLOSE   KTBCONM.                                                     
035300 A029-LOAD-CONTACT-TABLE-EX.                                              
035400     EXIT.                                                                
035500                                                                          
035600 A021-LOAD-ONE-CONTACT.                                                   
035700     ADD     1                   TO  WK-N-CON-TAB-CT.                     
035800     SET     WK-X-CONTAB         TO  WK-N-CON-TAB-CT.                     
035900     MOVE    KTBCONT-CONTACT-ID OF KTBCONM-REC                            
036000         TO  WK-N-CONTAB-ID (WK-X-CONTAB).                                
036100     MOVE    KTBCONT-ORG-ID OF KTBCONM-REC                                
036200         TO  WK-N-CONTAB-ORG-ID (WK-X-CONTAB).                            
036300     MOVE    KTBCONT-NAME OF KTBCONM-REC                                  
036400         TO  WK-C-CONTAB-NAME (WK-X-CONTAB).                              
036500     MOVE    KTBCONT-BALANCE OF KTBCONM-REC                               
036600         TO  WK-N-CONTAB-BALANCE (WK-X-CONTAB).                           
036700     READ    KTBCONM                                                      
036800         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
036900                                                                          
037000*----------------------------------------------------------------*        
037100 A030-LOAD-CATEGORY-TABLE.                                                
037200*----------------------------------------------------------------*        
037300     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
037400     OPEN    INPUT KTBCATM.                                               
037500     IF      WK-C-FILE-NOT-FOUND                                          
037600             GO TO A039-LOAD-CATEGORY-TABLE-EX.                           
037700     IF      NOT WK-C-SUCCESSFUL                                          
037800             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBCATM"                 
037900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
038000             GO TO Y900-ABNORMAL-TERMINATION.                             
038100     READ    KTBCATM                                                      
038200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
038300     PERFORM A031-LOAD-ONE-CATEGORY                                       
038400        UNTIL WK-C-SCAN-COMPLETE.                                         
038500     CLOSE   KTBCATM.                                                     
038600 A039-LOAD-CATEGORY-TABLE-EX.                                             
038700     EXIT.                                                                
038800                                                                          
038900 A031-LOAD-ONE-CATEGORY.                                                  
039000     ADD     1                   TO  WK-N-CAT-TAB-CT.                     
039100     SET     WK-X-CATTAB         TO  WK-N-CAT-TAB-CT.                     
039200     MOVE    KTBCAT-CAT-ID OF KTBCATM-REC                                 
039300         TO  WK-N-CATTAB-ID (WK-X-CATTAB).                                
039400     MOVE    KTBCAT-ORG-ID OF KTBCATM-REC                                 
039500         TO  WK-N-CATTAB-ORG-ID (WK-X-CATTAB).                            
039600     MOVE    KTBCAT-NAME OF KTBCATM-REC                                   
039700         TO  WK-C-CATTAB-NAME (WK-X-CATTAB).                              
039800     READ    KTBCATM                                                      
039900         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
040000                                                                          
040100*----------------------------------------------------------------*        
040200 A040-LOAD-TRANSACTION-TABLE.                                             
040300*----------------------------------------------------------------*        
040400     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
040500     OPEN    INPUT KTBTXNM.                                               
040600     IF      WK-C-FILE-NOT-FOUND                                          
040700             GO TO A049-LOAD-TRANSACTION-TABLE-EX.                        
040800     IF      NOT WK-C-SUCCESSFUL                                          
040900             DISPLAY "KTBRPT - OPEN FILE ERROR - KTBTXNM"                 
041000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
041100             GO TO Y900-ABNORMAL-TERMINATION.                             
041200     READ    KTBTXNM                                                      
041300         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
041400     PERFORM A041-LOAD-ONE-TRANSACTION                                    
041500        UNTIL WK-C-SCAN-COMPLETE.                                         
041600     CLOSE   KTBTXNM.                                                     
041700 A049-LOAD-TRANSACTION-TABLE-EX.                                          
041800     EXIT.                                                                
041900                                                                          
042000 A041-LOAD-ONE-TRANSACTION.                                               
042100*    ONLY ACTIVE (NON-DELETED) POSTINGS PARTICIPATE IN A REPORT.          
042200     IF      NOT KTBTXN-REC-DELETED OF KTBTXNM-REC                        
042300             ADD  1              TO  WK-N-TXN-TAB-CT                      
042400             SET  WK-X-TXNTAB    TO  WK-N-TXN-TAB-CT                      
042500             MOVE KTBTXN-TYPE OF KTBTXNM-REC                              
042600         TO  WK-C-TXNTAB-TYPE (WK-X-TXNTAB)                               
042700             MOVE KTBTXN-DATE OF KTBTXNM-REC                              
042800         TO  WK-N-RPTTAB-DATE (WK-X-TXNTAB)                               
042900             MOVE KTBTXN-TIME OF KTBTXNM-REC                              
043000         TO  WK-N-TXNTAB-TIME (WK-X-TXNTAB)                               
043100             MOVE KTBTXN-AMOUNT OF KTBTXNM-REC                            
043200         TO  WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                             
043300             MOVE KTBTXN-CONTACT-ID OF KTBTXNM-REC                        
043400         TO  WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)                         
043500             MOVE KTBTXN-NOTES OF KTBTXNM-REC                             
043600         TO  WK-C-TXNTAB-NOTES (WK-X-TXNTAB)                              
043700             MOVE KTBTXN-CATEGORY-ID OF KTBTXNM-REC                       
043800         TO  WK-N-TXNTAB-CATEGORY-ID (WK-X-TXNTAB)                        
043900             MOVE KTBTXN-GIVETAKE-TYPE OF KTBTXNM-REC                     
044000         TO  WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB).                           
044100     READ    KTBTXNM                                                      
044200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
044300                                                                          
044400*----------------------------------------------------------------*        
044500 B000-REPORT-LOOP.                                                        
044600*----------------------------------------------------------------*        
044700     ADD     1                   TO  WK-N-CARD-CT.                        
044800     EVALUATE TRUE                                                        
044900        WHEN KTBRPTP-OPT-BALSUM                                           
045000             PERFORM C100-CONTACT-BALANCE-SUMMARY                         
045100                THRU C199-CONTACT-BALANCE-SUMMARY-EX                      
045200        WHEN KTBRPTP-OPT-STMT                                             
045300             MOVE KTBRPTP-CONTACT-ID TO WK-N-STMT-CONTACT-ID              
045400             PERFORM C200-CONTACT-STATEMENT                               
045500                THRU C299-CONTACT-STATEMENT-EX                            
045600        WHEN KTBRPTP-OPT-OVERALL                                          
045700             PERFORM C300-OVERALL-STATEMENT                               
045800                THRU C399-OVERALL-STATEMENT-EX                            
045900        WHEN KTBRPTP-OPT-EXPSUM                                           
046000             PERFORM C400-EXPENSE-SUMMARY                                 
046100                THRU C499-EXPENSE-SUMMARY-EX                              
046200        WHEN KTBRPTP-OPT-PERSUM                                           
046300             PERFORM C500-PERIOD-EXPENSE-SUMMARY                          
046400                THRU C599-PERIOD-EXPENSE-SUMMARY-EX                       
046500        WHEN OTHER                                                        
046600             DISPLAY "KTBRPT - INVALID REPORT OPTION "                    
046700                     KTBRPTP-OPTION                                       
046800     END-EVALUATE.                                                        
046900                                                                          
047000     READ    KTBRPTP                                                      
047100         AT END SET WK-C-END-OF-FEED TO TRUE.                             
047200     IF      NOT WK-C-SUCCESSFUL                                          
047300        AND  NOT WK-C-END-OF-FEED                                         
047400             DISPLAY "KTBRPT - READ FILE ERROR - KTBRPTP"                 
047500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
047600             GO TO Y900-ABNORMAL-TERMINATION.                             
047700 B099-REPORT-LOOP-EX.                                                     
047800     EXIT.                                                                
047900                                                                          
048000*----------------------------------------------------------------*        
048100 C100-CONTACT-BALANCE-SUMMARY.                                            
048200*----------------------------------------------------------------*        
048300*    ONE LINE PER CONTACT IN THE ORGANIZATION - NO SORT, NO               
048400*    CONTROL BREAK, NO GRAND TOTAL (KTB0035).                             
048500     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
048600     MOVE    "CONTACT BALANCE SUMMARY" TO KTBRPTL-HD-TEXT.                
048700     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
048800                                                                          
048900     SET     WK-X-CONTAB         TO  1.                                   
049000     PERFORM C110-BALSUM-ONE-LINE                                         
049100        VARYING WK-X-CONTAB FROM 1 BY 1                                   
049200           UNTIL WK-X-CONTAB > WK-N-CON-TAB-CT.                           
049300 C199-CONTACT-BALANCE-SUMMARY-EX.                                         
049400     EXIT.                                                                
049500                                                                          
049600 C110-BALSUM-ONE-LINE.                                                    
049700     IF      WK-N-CONTAB-ORG-ID (WK-X-CONTAB) = KTBRPTP-ORG-ID            
049800             MOVE SPACES         TO  KTBRPTL-BALSUM                       
049900             MOVE WK-C-CONTAB-NAME (WK-X-CONTAB)                          
050000         TO  KTBRPTL-BS-NAME                                              
050100             MOVE WK-N-CONTAB-BALANCE (WK-X-CONTAB)                       
050200         TO  KTBRPTL-BS-BALANCE                                           
050300             WRITE KTBRPTL-LINE  FROM KTBRPTL-BALSUM.                     
050400                                                                          
050500*----------------------------------------------------------------*        
050600 C200-CONTACT-STATEMENT.                                                  
050700*----------------------------------------------------------------*        
050800*    BUILDS THE SORT SUBSET FOR ONE CONTACT, MOST-RECENT-FIRST,           
050900*    AND ACCUMULATES TOTAL-RECEIVABLE/TOTAL-PAYABLE.  CALLED              
051000*    DIRECTLY FOR OPTION 2 AND FROM C300 FOR EACH CONTACT ON              
051100*    OPTION 3 (KTB0058).                                                  
051200     MOVE    ZERO                TO  WK-N-TOTAL-RECEIVABLE                
051300                                     WK-N-TOTAL-PAYABLE.                  
051400     PERFORM C210-BUILD-STMT-SUBSET                                       
051500        THRU C219-BUILD-STMT-SUBSET-EX.                                   
051600     PERFORM C220-SORT-SUBSET-DATE-DESC                                   
051700        THRU C229-SORT-SUBSET-DATE-DESC-EX.                               
051800                                                                          
051900     PERFORM C120-FIND-CONTACT-NAME                                       
052000        THRU C129-FIND-CONTACT-NAME-EX.                                   
052100     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
052200     STRING  "STATEMENT FOR " DELIMITED BY SIZE                           
052300             WK-C-CONTAB-NAME (WK-X-CONTAB) DELIMITED BY SIZE             
052400             INTO KTBRPTL-HD-TEXT.                                        
052500     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
052600                                                                          
052700*    KTB0183 - HEADING MUST ALSO CARRY THE REQUEST'S DATE RANGE.          
052800*    A SECOND HEADING LINE IS USED SINCE THE CONTACT-NAME STRING          
052900*    ABOVE ALREADY FILLS KTBRPTL-HD-TEXT (THE NAME IS MOVED               
053000*    DELIMITED BY SIZE, ITS FULL 100-BYTE WIDTH).                         
053100     PERFORM C205-FORMAT-STMT-PERIOD                                      
053200        THRU C209-FORMAT-STMT-PERIOD-EX.                                  
053300     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
053400     STRING  "PERIOD " DELIMITED BY SIZE                                  
053500             WK-C-STMT-START-EDIT DELIMITED BY SIZE                       
053600             " TO " DELIMITED BY SIZE                                     
053700             WK-C-STMT-END-EDIT DELIMITED BY SIZE                         
053800             INTO KTBRPTL-HD-TEXT.                                        
053900     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
054000                                                                          
054100     PERFORM C230-WRITE-ONE-STMT-LINE                                     
054200        VARYING WK-X-SRTTAB FROM 1 BY 1                                   
054300           UNTIL WK-X-SRTTAB > WK-N-SEL-CT.                               
054400                                                                          
054500     MOVE    SPACES              TO  KTBRPTL-STMT.                        
054600     MOVE    "TOTALS"            TO  KTBRPTL-ST-NOTES.                    
054700     MOVE    WK-N-TOTAL-RECEIVABLE TO KTBRPTL-ST-AMOUNT.                  
054800     MOVE    "RECV"              TO  KTBRPTL-ST-GTTYPE.                   
054900     WRITE   KTBRPTL-LINE        FROM KTBRPTL-STMT.                       
055000     MOVE    SPACES              TO  KTBRPTL-STMT.                        
055100     MOVE    WK-N-TOTAL-PAYABLE  TO  KTBRPTL-ST-AMOUNT.                   
055200     MOVE    "PAY "              TO  KTBRPTL-ST-GTTYPE.                   
055300     WRITE   KTBRPTL-LINE        FROM KTBRPTL-STMT.                       
055400     MOVE    SPACES              TO  KTBRPTL-STMT.                        
055500     MOVE    WK-N-CONTAB-BALANCE (WK-X-CONTAB)                            
055600         TO  KTBRPTL-ST-AMOUNT.                                           
055700     MOVE    "NET "              TO  KTBRPTL-ST-GTTYPE.                   
055800     WRITE   KTBRPTL-LINE        FROM KTBRPTL-STMT.                       
055900 C299-CONTACT-STATEMENT-EX.                                               
056000     EXIT.                                                                
056100                                                                          
056200 C120-FIND-CONTACT-NAME.                                                  
056300     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
056400     SET     WK-X-CONTAB         TO  1.                                   
056500     SEARCH  WK-C-CON-ENTRY                                               
056600       AT END NEXT SENTENCE                                               
056700       WHEN WK-N-CONTAB-ID (WK-X-CONTAB) = WK-N-STMT-CONTACT-ID           
056800             SET WK-C-FOUND-MATCH TO TRUE.                                
056900 C129-FIND-CONTACT-NAME-EX.                                               
057000     EXIT.                                                                
057100                                                                          
057200 C205-FORMAT-STMT-PERIOD.                                                 
057300*    KTB0183 - EDIT KTBRPTP-START-DATE/END-DATE ONE AT A TIME             
057400*    THROUGH THE SHARED WK-C-DATE-EDIT GROUP, HOLDING EACH RESULT         
057500*    ITS OWN FIELD SO BOTH ARE AVAILABLE TOGETHER FOR THE HEADING.        
057600     MOVE    KTBRPTP-START-DATE  TO  WK-N-DATE-SCRATCH.                   
057700     MOVE    WK-N-DATE-SCRATCH-CCYY TO WK-C-DATE-EDIT-CCYY.               
057800     MOVE    WK-N-DATE-SCRATCH-MM   TO WK-C-DATE-EDIT-MM.                 
057900     MOVE    WK-N-DATE-SCRATCH-DD   TO WK-C-DATE-EDIT-DD.                 
058000     MOVE    WK-C-DATE-EDIT       TO  WK-C-STMT-START-EDIT.               
058100     MOVE    KTBRPTP-END-DATE    TO  WK-N-DATE-SCRATCH.                   
058200     MOVE    WK-N-DATE-SCRATCH-CCYY TO WK-C-DATE-EDIT-CCYY.               
058300     MOVE    WK-N-DATE-SCRATCH-MM   TO WK-C-DATE-EDIT-MM.                 
058400     MOVE    WK-N-DATE-SCRATCH-DD   TO WK-C-DATE-EDIT-DD.                 
058500     MOVE    WK-C-DATE-EDIT       TO  WK-C-STMT-END-EDIT.                 
058600 C209-FORMAT-STMT-PERIOD-EX.                                              
058700     EXIT.                                                                
058800                                                                          
058900 C130-FIND-ORG-NAME.                                                      
059000*    KTB0183 - RESOLVES THE OWNING ORGANIZATION'S NAME FOR THE            
059100*    OVERALL STATEMENT HEADING.  WK-C-ORG-TABLE IS LOADED IN FULL         
059200*    BY A010/A011 BUT WAS NEVER SEARCHED UNTIL NOW.                       
059300     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
059400     SET     WK-X-ORGTAB         TO  1.                                   
059500     SEARCH  WK-C-ORG-ENTRY                                               
059600       AT END NEXT SENTENCE                                               
059700       WHEN WK-N-ORGTAB-ID (WK-X-ORGTAB) = KTBRPTP-ORG-ID                 
059800             SET WK-C-FOUND-MATCH TO TRUE.                                
059900     IF      WK-C-FOUND-MATCH                                             
060000             MOVE WK-C-ORGTAB-NAME (WK-X-ORGTAB)                          
060100                                 TO  WK-C-STMT-ORG-NAME                   
060200     ELSE                                                                 
060300             MOVE "*** ORGANIZATION NOT FOUND ***"                        
060400                                 TO  WK-C-STMT-ORG-NAME.                  
060500 C139-FIND-ORG-NAME-EX.                                                   
060600     EXIT.                                                                
060700                                                                          
060800 C210-BUILD-STMT-SUBSET.                                                  
060900     MOVE    ZERO                TO  WK-N-SEL-CT.                         
061000     PERFORM C211-BUILD-ONE-STMT-ENTRY                                    
061100        VARYING WK-X-TXNTAB FROM 1 BY 1                                   
061200           UNTIL WK-X-TXNTAB > WK-N-TXN-TAB-CT.                           
061300 C219-BUILD-STMT-SUBSET-EX.                                               
061400     EXIT.                                                                
061500                                                                          
061600 C211-BUILD-ONE-STMT-ENTRY.                                               
061700     IF      WK-C-TXNTAB-TYPE (WK-X-TXNTAB) = "GIVETAKE"                  
061800        AND  WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)                         
061900                                 = WK-N-STMT-CONTACT-ID                   
062000        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) >= KTBRPTP-START-DATE         
062100        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) <= KTBRPTP-END-DATE           
062200             ADD  1              TO  WK-N-SEL-CT                          
062300             SET  WK-X-SRTTAB    TO  WK-N-SEL-CT                          
062400             MOVE WK-N-RPTTAB-DATE (WK-X-TXNTAB)                          
062500         TO  WK-N-SRT-DATE (WK-X-SRTTAB)                                  
062600             MOVE WK-N-TXNTAB-TIME (WK-X-TXNTAB)                          
062700         TO  WK-N-SRT-TIME (WK-X-SRTTAB)                                  
062800             MOVE WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                        
062900         TO  WK-N-SRT-AMOUNT (WK-X-SRTTAB)                                
063000             MOVE WK-C-TXNTAB-NOTES (WK-X-TXNTAB)                         
063100         TO  WK-C-SRT-NOTES (WK-X-SRTTAB)                                 
063200             MOVE WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB)                       
063300         TO  WK-C-SRT-GT-TYPE (WK-X-SRTTAB)                               
063400             IF   WK-C-TXNTAB-GT-TYPE (WK-X-TXNTAB) = "GIVE"              
063500                  ADD WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                    
063600                  TO  WK-N-TOTAL-RECEIVABLE                               
063700             ELSE                                                         
063800                  ADD WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                    
063900                  TO  WK-N-TOTAL-PAYABLE.                                 
064000                                                                          
064100 C220-SORT-SUBSET-DATE-DESC.                                              
064200*    SIMPLE IN-MEMORY EXCHANGE SORT - THE SUBSET IS BATCH-SIZED,          
064300*    NOT THE WHOLE LEDGER, SO AN O(N**2) SORT IS ACCEPTABLE HERE.         
064400     PERFORM C221-SORT-OUTER-PASS                                         
064500        VARYING WK-X-SUB FROM 1 BY 1                                      
064600           UNTIL WK-X-SUB >= WK-N-SEL-CT.                                 
064700 C229-SORT-SUBSET-DATE-DESC-EX.                                           
064800     EXIT.                                                                
064900                                                                          
065000 C221-SORT-OUTER-PASS.                                                    
065100     PERFORM C222-SORT-INNER-PASS                                         
065200        VARYING WK-X-SUB2 FROM 1 BY 1                                     
065300           UNTIL WK-X-SUB2 > WK-N-SEL-CT - WK-X-SUB.                      
065400                                                                          
065500 C222-SORT-INNER-PASS.                                                    
065600     SET     WK-X-SRTTAB         TO  WK-X-SUB2.                           
065700     SET     WK-X-TXNTAB         TO  WK-X-SUB2.                           
065800     SET     WK-X-TXNTAB         UP  BY 1.                                
065900     IF      WK-N-SRT-DATE (WK-X-SRTTAB) <                                
066000             WK-N-SRT-DATE (WK-X-TXNTAB)                                  
066100             PERFORM C223-SWAP-SORT-ENTRIES.                              
066200                                                                          
066300 C223-SWAP-SORT-ENTRIES.                                                  
066400     MOVE    WK-C-SRT-ENTRY (WK-X-SRTTAB) TO WK-C-SRT-HOLD.               
066500     MOVE    WK-C-SRT-ENTRY (WK-X-TXNTAB) TO                              
066600                                 WK-C-SRT-ENTRY (WK-X-SRTTAB).            
066700     MOVE    WK-C-SRT-HOLD       TO  WK-C-SRT-ENTRY (WK-X-TXNTAB).        
066800                                                                          
066900 C230-WRITE-ONE-STMT-LINE.                                                
067000     MOVE    SPACES              TO  KTBRPTL-STMT.                        
067100     MOVE    WK-N-SRT-DATE (WK-X-SRTTAB) TO WK-N-DATE-SCRATCH.            
067200     MOVE    WK-N-DATE-SCRATCH-CCYY TO  WK-C-DATE-EDIT-CCYY.              
067300     MOVE    WK-N-DATE-SCRATCH-MM   TO  WK-C-DATE-EDIT-MM.                
067400     MOVE    WK-N-DATE-SCRATCH-DD   TO  WK-C-DATE-EDIT-DD.                
067500     MOVE    WK-C-DATE-EDIT      TO  KTBRPTL-ST-DATE.                     
067600     MOVE    WK-C-SRT-GT-TYPE (WK-X-SRTTAB) TO KTBRPTL-ST-GTTYPE.         
067700     MOVE    WK-N-SRT-AMOUNT (WK-X-SRTTAB) TO KTBRPTL-ST-AMOUNT.          
067800     MOVE    WK-C-SRT-NOTES (WK-X-SRTTAB) TO KTBRPTL-ST-NOTES.            
067900     WRITE   KTBRPTL-LINE        FROM KTBRPTL-STMT.                       
068000                                                                          
068100*----------------------------------------------------------------*        
068200 C300-OVERALL-STATEMENT.                                                  
068300*----------------------------------------------------------------*        
068400*    DRIVES C200 ONCE PER CONTACT IN THE ORGANIZATION, ROLLING            
068500*    EACH CONTACT'S RECEIVABLE/PAYABLE INTO THE ORGANIZATION-WIDE         
068600*    GRAND TOTALS.                                                        
068700     MOVE    ZERO                TO  WK-N-GRAND-RECEIVABLES               
068800                                     WK-N-GRAND-PAYABLES.                 
068900     PERFORM C130-FIND-ORG-NAME                                           
069000        THRU C139-FIND-ORG-NAME-EX.                                       
069100     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
069200     STRING  "OVERALL STATEMENT FOR " DELIMITED BY SIZE                   
069300             WK-C-STMT-ORG-NAME DELIMITED BY SIZE                         
069400             INTO KTBRPTL-HD-TEXT.                                        
069500     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
069600                                                                          
069700     PERFORM C205-FORMAT-STMT-PERIOD                                      
069800        THRU C209-FORMAT-STMT-PERIOD-EX.                                  
069900     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
070000     STRING  "PERIOD " DELIMITED BY SIZE                                  
070100             WK-C-STMT-START-EDIT DELIMITED BY SIZE                       
070200             " TO " DELIMITED BY SIZE                                     
070300             WK-C-STMT-END-EDIT DELIMITED BY SIZE                         
070400             INTO KTBRPTL-HD-TEXT.                                        
070500     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
070600                                                                          
070700     PERFORM C310-STATEMENT-ONE-CONTACT                                   
070800        VARYING WK-X-CONTAB FROM 1 BY 1                                   
070900           UNTIL WK-X-CONTAB > WK-N-CON-TAB-CT.                           
071000                                                                          
071100     COMPUTE WK-N-NET-POSITION = WK-N-GRAND-RECEIVABLES                   
071200                                - WK-N-GRAND-PAYABLES.                    
071300     MOVE    SPACES              TO  KTBRPTL-BALSUM.                      
071400     MOVE    "GRAND NET POSITION" TO KTBRPTL-BS-NAME.                     
071500     MOVE    WK-N-NET-POSITION   TO  KTBRPTL-BS-BALANCE.                  
071600     WRITE   KTBRPTL-LINE        FROM KTBRPTL-BALSUM.                     
071700 C399-OVERALL-STATEMENT-EX.                                               
071800     EXIT.                                                                
071900                                                                          
072000 C310-STATEMENT-ONE-CONTACT.                                              
072100     IF      WK-N-CONTAB-ORG-ID (WK-X-CONTAB) = KTBRPTP-ORG-ID            
072200             MOVE WK-N-CONTAB-ID (WK-X-CONTAB)                            
072300         TO  WK-N-STMT-CONTACT-ID                                         
072400             MOVE SPACES         TO  KTBRPTL-BALSUM                       
072500             MOVE WK-C-CONTAB-NAME (WK-X-CONTAB)                          
072600         TO  KTBRPTL-BS-NAME                                              
072700             MOVE WK-N-CONTAB-BALANCE (WK-X-CONTAB)                       
072800         TO  KTBRPTL-BS-BALANCE                                           
072900             WRITE KTBRPTL-LINE  FROM KTBRPTL-BALSUM                      
073000             PERFORM C200-CONTACT-STATEMENT                               
073100                THRU C299-CONTACT-STATEMENT-EX                            
073200             ADD  WK-N-TOTAL-RECEIVABLE TO WK-N-GRAND-RECEIVABLES         
073300             ADD  WK-N-TOTAL-PAYABLE    TO WK-N-GRAND-PAYABLES.           
073400                                                                          
073500*----------------------------------------------------------------*        
073600 C400-EXPENSE-SUMMARY.                                                    
073700*----------------------------------------------------------------*        
073800*    CONTROL BREAK ON CATEGORY NAME (KTB0134).                            
073900     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
074000     MOVE    "EXPENSE SUMMARY"    TO  KTBRPTL-HD-TEXT.                    
074100     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
074200                                                                          
074300     MOVE    ZERO                TO  WK-N-SEL-CT.                         
074400     MOVE    ZERO                TO  WK-N-GRAND-EXPENSE.                  
074500     PERFORM C410-BUILD-EXPENSE-SUBSET                                    
074600        THRU C419-BUILD-EXPENSE-SUBSET-EX.                                
074700     PERFORM C420-SORT-SUBSET-CATNAME                                     
074800        THRU C429-SORT-SUBSET-CATNAME-EX.                                 
074900                                                                          
075000     MOVE    SPACES              TO  WK-C-CURRENT-CATNAME.                
075100     MOVE    ZERO                TO  WK-N-CAT-SUBTOTAL.                   
075200     PERFORM C430-EXPENSE-DETAIL-LINE                                     
075300        VARYING WK-X-SRTTAB FROM 1 BY 1                                   
075400           UNTIL WK-X-SRTTAB > WK-N-SEL-CT.                               
075500     IF      WK-N-SEL-CT > 0                                              
075600             PERFORM C440-WRITE-CATEGORY-SUBTOTAL                         
075700                THRU C449-WRITE-CATEGORY-SUBTOTAL-EX.                     
075800                                                                          
075900     MOVE    SPACES              TO  KTBRPTL-BALSUM.                      
076000     MOVE    "TOTAL EXPENSES"    TO  KTBRPTL-BS-NAME.                     
076100     MOVE    WK-N-GRAND-EXPENSE  TO  KTBRPTL-BS-BALANCE.                  
076200     WRITE   KTBRPTL-LINE        FROM KTBRPTL-BALSUM.                     
076300 C499-EXPENSE-SUMMARY-EX.                                                 
076400     EXIT.                                                                
076500                                                                          
076600 C410-BUILD-EXPENSE-SUBSET.                                               
076700     PERFORM C411-BUILD-ONE-EXPENSE-ENTRY                                 
076800        VARYING WK-X-TXNTAB FROM 1 BY 1                                   
076900           UNTIL WK-X-TXNTAB > WK-N-TXN-TAB-CT.                           
077000 C419-BUILD-EXPENSE-SUBSET-EX.                                            
077100     EXIT.                                                                
077200                                                                          
077300 C411-BUILD-ONE-EXPENSE-ENTRY.                                            
077400     IF      WK-C-TXNTAB-TYPE (WK-X-TXNTAB) = "EXPENSE "                  
077500        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) >= KTBRPTP-START-DATE         
077600        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) <= KTBRPTP-END-DATE           
077700             PERFORM C412-CHECK-EXPENSE-ORG                               
077800                THRU C419-CHECK-EXPENSE-ORG-EX.                           
077900                                                                          
078000 C412-CHECK-EXPENSE-ORG.                                                  
078100     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
078200     SET     WK-X-CONTAB         TO  1.                                   
078300     SEARCH  WK-C-CON-ENTRY                                               
078400       AT END NEXT SENTENCE                                               
078500       WHEN WK-N-CONTAB-ID (WK-X-CONTAB)                                  
078600                       = WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)             
078700             SET WK-C-FOUND-MATCH TO TRUE.                                
078800     IF      WK-C-FOUND-MATCH                                             
078900        AND  WK-N-CONTAB-ORG-ID (WK-X-CONTAB) = KTBRPTP-ORG-ID            
079000             ADD  1              TO  WK-N-SEL-CT                          
079100             SET  WK-X-SRTTAB    TO  WK-N-SEL-CT                          
079200             MOVE WK-N-RPTTAB-DATE (WK-X-TXNTAB)                          
079300         TO  WK-N-SRT-DATE (WK-X-SRTTAB)                                  
079400             MOVE WK-N-TXNTAB-AMOUNT (WK-X-TXNTAB)                        
079500         TO  WK-N-SRT-AMOUNT (WK-X-SRTTAB)                                
079600             MOVE WK-N-TXNTAB-CONTACT-ID (WK-X-TXNTAB)                    
079700         TO  WK-N-SRT-CONTACT-ID (WK-X-SRTTAB)                            
079800             MOVE WK-C-TXNTAB-NOTES (WK-X-TXNTAB)                         
079900         TO  WK-C-SRT-NOTES (WK-X-SRTTAB)                                 
080000             PERFORM C413-LOOKUP-CATEGORY-NAME                            
080100                THRU C419-LOOKUP-CATEGORY-NAME-EX.                        
080200 C419-CHECK-EXPENSE-ORG-EX.                                               
080300     EXIT.                                                                
080400                                                                          
080500 C413-LOOKUP-CATEGORY-NAME.                                               
080600     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
080700     SET     WK-X-CATTAB         TO  1.                                   
080800     SEARCH  WK-C-CAT-ENTRY                                               
080900       AT END NEXT SENTENCE                                               
081000       WHEN WK-N-CATTAB-ID (WK-X-CATTAB)                                  
081100                       = WK-N-TXNTAB-CATEGORY-ID (WK-X-TXNTAB)            
081200             SET WK-C-FOUND-MATCH TO TRUE.                                
081300     IF      WK-C-FOUND-MATCH                                             
081400             MOVE WK-C-CATTAB-NAME (WK-X-CATTAB)                          
081500         TO  WK-C-SRT-CATNAME (WK-X-SRTTAB)                               
081600     ELSE                                                                 
081700             MOVE "*** CATEGORY NOT FOUND ***"                            
081800         TO  WK-C-SRT-CATNAME (WK-X-SRTTAB).                              
081900 C419-LOOKUP-CATEGORY-NAME-EX.                                            
082000     EXIT.                                                                
082100                                                                          
082200 C420-SORT-SUBSET-CATNAME.                                                
082300     PERFORM C421-SORT-OUTER-PASS                                         
082400        VARYING WK-X-SUB FROM 1 BY 1                                      
082500           UNTIL WK-X-SUB >= WK-N-SEL-CT.                                 
082600 C429-SORT-SUBSET-CATNAME-EX.                                             
082700     EXIT.                                                                
082800                                                                          
082900 C421-SORT-OUTER-PASS.                                                    
083000     PERFORM C422-SORT-INNER-PASS                                         
083100        VARYING WK-X-SUB2 FROM 1 BY 1                                     
083200           UNTIL WK-X-SUB2 > WK-N-SEL-CT - WK-X-SUB.                      
083300                                                                          
083400 C422-SORT-INNER-PASS.                                                    
083500     SET     WK-X-SRTTAB         TO  WK-X-SUB2.                           
083600     SET     WK-X-TXNTAB         TO  WK-X-SUB2.                           
083700     SET     WK-X-TXNTAB         UP  BY 1.                                
083800     IF      WK-C-SRT-CATNAME (WK-X-SRTTAB) >                             
083900             WK-C-SRT-CATNAME (WK-X-TXNTAB)                               
084000             PERFORM C223-SWAP-SORT-ENTRIES.                              
084100                                                                          
084200 C430-EXPENSE-DETAIL-LINE.                                                
084300     IF      WK-C-SRT-CATNAME (WK-X-SRTTAB) NOT =                         
084400             WK-C-CURRENT-CATNAME                                         
084500             IF WK-C-CURRENT-CATNAME NOT = SPACES                         
084600                  PERFORM C440-WRITE-CATEGORY-SUBTOTAL                    
084700                     THRU C449-WRITE-CATEGORY-SUBTOTAL-EX                 
084800             MOVE WK-C-SRT-CATNAME (WK-X-SRTTAB) TO                       
084900                                 WK-C-CURRENT-CATNAME                     
085000             MOVE ZERO           TO  WK-N-CAT-SUBTOTAL.                   
085100                                                                          
085200     PERFORM C120-FIND-CONTACT-NAME-BY-SUB                                
085300        THRU C129-FIND-CONTACT-NAME-BY-SUB-EX.                            
085400     MOVE    SPACES              TO  KTBRPTL-EXPSUM.                      
085500     MOVE    WK-N-SRT-DATE (WK-X-SRTTAB) TO WK-N-DATE-SCRATCH.            
085600     MOVE    WK-N-DATE-SCRATCH-CCYY TO  WK-C-DATE-EDIT-CCYY.              
085700     MOVE    WK-N-DATE-SCRATCH-MM   TO  WK-C-DATE-EDIT-MM.                
085800     MOVE    WK-N-DATE-SCRATCH-DD   TO  WK-C-DATE-EDIT-DD.                
085900     MOVE    WK-C-DATE-EDIT      TO  KTBRPTL-EX-DATE.                     
086000     MOVE    WK-N-SRT-AMOUNT (WK-X-SRTTAB) TO KTBRPTL-EX-AMOUNT.          
086100     MOVE    WK-C-CONTAB-NAME (WK-X-CONTAB) TO KTBRPTL-EX-CONTACT.        
086200     MOVE    WK-C-SRT-NOTES (WK-X-SRTTAB) TO KTBRPTL-EX-NOTES.            
086300     WRITE   KTBRPTL-LINE        FROM KTBRPTL-EXPSUM.                     
086400     ADD     WK-N-SRT-AMOUNT (WK-X-SRTTAB) TO WK-N-CAT-SUBTOTAL.          
086500     ADD     WK-N-SRT-AMOUNT (WK-X-SRTTAB) TO WK-N-GRAND-EXPENSE.         
086600                                                                          
086700 C120-FIND-CONTACT-NAME-BY-SUB.                                           
086800     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
086900     SET     WK-X-CONTAB         TO  1.                                   
087000     SEARCH  WK-C-CON-ENTRY                                               
087100       AT END NEXT SENTENCE                                               
087200       WHEN WK-N-CONTAB-ID (WK-X-CONTAB)                                  
087300                       = WK-N-SRT-CONTACT-ID (WK-X-SRTTAB)                
087400             SET WK-C-FOUND-MATCH TO TRUE.                                
087500 C129-FIND-CONTACT-NAME-BY-SUB-EX.                                        
087600     EXIT.                                                                
087700                                                                          
087800 C440-WRITE-CATEGORY-SUBTOTAL.                                            
087900     MOVE    SPACES              TO  KTBRPTL-BALSUM.                      
088000     MOVE    WK-C-CURRENT-CATNAME TO KTBRPTL-BS-NAME.                     
088100     MOVE    WK-N-CAT-SUBTOTAL   TO  KTBRPTL-BS-BALANCE.                  
088200     WRITE   KTBRPTL-LINE        FROM KTBRPTL-BALSUM.                     
088300 C449-WRITE-CATEGORY-SUBTOTAL-EX.                                         
088400     EXIT.                                                                
088500                                                                          
088600*----------------------------------------------------------------*        
088700 C500-PERIOD-EXPENSE-SUMMARY.                                             
088800*----------------------------------------------------------------*        
088900*    TWO-LEVEL CONTROL BREAK - PERIOD (ASCENDING) THEN CATEGORY           
089000*    WITHIN PERIOD.  NO GRAND TOTAL (KTB0172).                            
089100     MOVE    SPACES              TO  KTBRPTL-HEADING.                     
089200     MOVE    "PERIOD-WISE EXPENSE SUMMARY" TO KTBRPTL-HD-TEXT.            
089300     WRITE   KTBRPTL-LINE        FROM KTBRPTL-HEADING.                    
089400                                                                          
089500     MOVE    ZERO                TO  WK-N-SEL-CT.                         
089600     PERFORM C510-BUILD-PERIOD-SUBSET                                     
089700        THRU C519-BUILD-PERIOD-SUBSET-EX.                                 
089800     PERFORM C520-SORT-SUBSET-PERIOD-CAT                                  
089900        THRU C529-SORT-SUBSET-PERIOD-CAT-EX.                              
090000                                                                          
090100     MOVE    SPACES              TO  WK-C-CURRENT-PERIOD                  
090200                                     WK-C-CURRENT-CATNAME.                
090300     MOVE    ZERO                TO  WK-N-CAT-SUBTOTAL.                   
090400     PERFORM C530-PERIOD-DETAIL-CELL                                      
090500        VARYING WK-X-SRTTAB FROM 1 BY 1                                   
090600           UNTIL WK-X-SRTTAB > WK-N-SEL-CT.                               
090700     IF      WK-N-SEL-CT > 0                                              
090800             PERFORM C540-WRITE-PERIOD-CELL                               
090900                THRU C549-WRITE-PERIOD-CELL-EX.                           
091000 C599-PERIOD-EXPENSE-SUMMARY-EX.                                          
091100     EXIT.                                                                
091200                                                                          
091300 C510-BUILD-PERIOD-SUBSET.                                                
091400     PERFORM C511-BUILD-ONE-PERIOD-ENTRY                                  
091500        VARYING WK-X-TXNTAB FROM 1 BY 1                                   
091600           UNTIL WK-X-TXNTAB > WK-N-TXN-TAB-CT.                           
091700 C519-BUILD-PERIOD-SUBSET-EX.                                             
091800     EXIT.                                                                
091900                                                                          
092000 C511-BUILD-ONE-PERIOD-ENTRY.                                             
092100     IF      WK-C-TXNTAB-TYPE (WK-X-TXNTAB) = "EXPENSE "                  
092200        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) >= KTBRPTP-START-DATE         
092300        AND  WK-N-RPTTAB-DATE (WK-X-TXNTAB) <= KTBRPTP-END-DATE           
092400             PERFORM C412-CHECK-EXPENSE-ORG                               
092500                THRU C419-CHECK-EXPENSE-ORG-EX                            
092600             IF   WK-N-SEL-CT > 0                                         
092700                  PERFORM C512-DERIVE-PERIOD-KEY                          
092800                     THRU C519-DERIVE-PERIOD-KEY-EX.                      
092900                                                                          
093000 C512-DERIVE-PERIOD-KEY.                                                  
093100     MOVE    WK-N-SRT-DATE (WK-X-SRTTAB) TO WK-N-DATE-SCRATCH.            
093200     EVALUATE TRUE                                                        
093300        WHEN KTBRPTP-GB-DAILY                                             
093400             MOVE WK-N-DATE-SCRATCH-CCYY TO WK-C-DATE-EDIT-CCYY           
093500             MOVE WK-N-DATE-SCRATCH-MM   TO WK-C-DATE-EDIT-MM             
093600             MOVE WK-N-DATE-SCRATCH-DD   TO WK-C-DATE-EDIT-DD             
093700             MOVE WK-C-DATE-EDIT TO WK-C-SRT-PERIOD (WK-X-SRTTAB)         
093800        WHEN KTBRPTP-GB-MONTHLY                                           
093900             MOVE SPACES         TO  WK-C-SRT-PERIOD (WK-X-SRTTAB)        
094000             MOVE WK-N-DATE-SCRATCH-CCYY TO WK-C-DATE-EDIT-CCYY           
094100             MOVE WK-N-DATE-SCRATCH-MM   TO WK-C-DATE-EDIT-MM             
094200             STRING WK-C-DATE-EDIT-CCYY DELIMITED BY SIZE                 
094300                    "-"          DELIMITED BY SIZE                        
094400                    WK-C-DATE-EDIT-MM DELIMITED BY SIZE                   
094500                    INTO WK-C-SRT-PERIOD (WK-X-SRTTAB)                    
094600        WHEN KTBRPTP-GB-WEEKLY                                            
094700             MOVE WK-N-DATE-SCRATCH-CCYY TO WK-N-KTBWEEK-CCYY             
094800             MOVE WK-N-DATE-SCRATCH-MM   TO WK-N-KTBWEEK-MM               
094900             MOVE WK-N-DATE-SCRATCH-DD   TO WK-N-KTBWEEK-DD               
095000             CALL "KTBXWEEK" USING WK-C-KTBWEEK-RECORD                    
095100             MOVE SPACES         TO  WK-C-SRT-PERIOD (WK-X-SRTTAB)        
095200             STRING WK-N-KTBWEEK-WKYEAR DELIMITED BY SIZE                 
095300                    "W"          DELIMITED BY SIZE                        
095400                    WK-N-KTBWEEK-WEEKNO DELIMITED BY SIZE                 
095500                    INTO WK-C-SRT-PERIOD (WK-X-SRTTAB)                    
095600        WHEN OTHER                                                        
095700             MOVE "*** BAD GROUPBY ***" TO                                
095800                                 WK-C-SRT-PERIOD (WK-X-SRTTAB)            
095900     END-EVALUATE.                                                        
096000 C519-DERIVE-PERIOD-KEY-EX.                                               
096100     EXIT.                                                                
096200                                                                          
096300 C520-SORT-SUBSET-PERIOD-CAT.                                             
096400     PERFORM C521-SORT-OUTER-PASS                                         
096500        VARYING WK-X-SUB FROM 1 BY 1                                      
096600           UNTIL WK-X-SUB >= WK-N-SEL-CT.                                 
096700 C529-SORT-SUBSET-PERIOD-CAT-EX.                                          
096800     EXIT.                                                                
096900                                                                          
097000 C521-SORT-OUTER-PASS.                                                    
097100     PERFORM C522-SORT-INNER-PASS                                         
097200        VARYING WK-X-SUB2 FROM 1 BY 1                                     
097300           UNTIL WK-X-SUB2 > WK-N-SEL-CT - WK-X-SUB.                      
097400                                                                          
097500 C522-SORT-INNER-PASS.                                                    
097600     SET     WK-X-SRTTAB         TO  WK-X-SUB2.                           
097700     SET     WK-X-TXNTAB         TO  WK-X-SUB2.                           
097800     SET     WK-X-TXNTAB         UP  BY 1.                                
097900     IF      WK-C-SRT-PERIOD (WK-X-SRTTAB) >                              
098000             WK-C-SRT-PERIOD (WK-X-TXNTAB)                                
098100             PERFORM C223-SWAP-SORT-ENTRIES                               
098200     ELSE                                                                 
098300     IF      WK-C-SRT-PERIOD (WK-X-SRTTAB) =                              
098400             WK-C-SRT-PERIOD (WK-X-TXNTAB)                                
098500        AND  WK-C-SRT-CATNAME (WK-X-SRTTAB) >                             
098600             WK-C-SRT-CATNAME (WK-X-TXNTAB)                               
098700             PERFORM C223-SWAP-SORT-ENTRIES.                              
098800                                                                          
098900 C530-PERIOD-DETAIL-CELL.                                                 
099000     IF      WK-C-SRT-PERIOD (WK-X-SRTTAB) NOT =                          
099100             WK-C-CURRENT-PERIOD                                          
099200        OR   WK-C-SRT-CATNAME (WK-X-SRTTAB) NOT =                         
099300             WK-C-CURRENT-CATNAME                                         
099400             IF   WK-C-CURRENT-PERIOD NOT = SPACES                        
099500                  PERFORM C540-WRITE-PERIOD-CELL                          
099600                     THRU C549-WRITE-PERIOD-CELL-EX                       
099700             MOVE WK-C-SRT-PERIOD (WK-X-SRTTAB) TO                        
099800                                 WK-C-CURRENT-PERIOD                      
099900             MOVE WK-C-SRT-CATNAME (WK-X-SRTTAB) TO                       
100000                                 WK-C-CURRENT-CATNAME                     
100100             MOVE ZERO           TO  WK-N-CAT-SUBTOTAL.                   
100200     ADD     WK-N-SRT-AMOUNT (WK-X-SRTTAB) TO WK-N-CAT-SUBTOTAL.          
100300                                                                          
100400 C540-WRITE-PERIOD-CELL.                                                  
100500     MOVE    SPACES              TO  KTBRPTL-PERSUM.                      
100600     MOVE    WK-C-CURRENT-PERIOD TO  KTBRPTL-PS-PERIOD.                   
100700     MOVE    WK-C-CURRENT-CATNAME TO KTBRPTL-PS-CATEGORY.                 
100800     MOVE    WK-N-CAT-SUBTOTAL   TO  KTBRPTL-PS-AMOUNT.                   
100900     WRITE   KTBRPTL-LINE        FROM KTBRPTL-PERSUM.                     
101000 C549-WRITE-PERIOD-CELL-EX.                                               
101100     EXIT.                                                                
101200                                                                          
101300*----------------------------------------------------------------*        
101400 Z000-END-PROGRAM-ROUTINE.                                                
101500*----------------------------------------------------------------*        
101600     CLOSE   KTBRPTP  KTBRPTO.                                            
101700     DISPLAY "KTBRPT  - REQUEST CARDS READ = " WK-N-CARD-CT.              
101800 Z999-END-PROGRAM-ROUTINE-EX.                                             
101900     EXIT.                                                                
102000                                                                          
102100 Y900-ABNORMAL-TERMINATION.                                               
102200     DISPLAY "KTBRPT - SWITCHES AT ABEND "                                
102300             WK-C-SWITCH-DUMP-TXT.                                        
102400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
102500        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
102600     STOP RUN.                                                            
102700                                                                          
102800*--------------------------------------------------------------*          
102900*             END OF PROGRAM SOURCE - KTBRPT                              
103000*--------------------------------------------------------------*          
