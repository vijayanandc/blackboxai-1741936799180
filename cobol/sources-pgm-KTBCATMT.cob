000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBCATMT.                                                
000500 AUTHOR.         R MENDOZA.                                               
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   18 FEB 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  MAINTENANCE DRIVER FOR THE EXPENSE-CATEGORY               
001200*               MASTER.  READS A FEED OF CREATE/UPDATE/DELETE             
001300*               REQUESTS AGAINST KTBCATM, ENFORCES THE UNIQUE-            
001400*               NAME-PER-ORGANIZATION RULE AND THE DEFAULT-               
001500*               CATEGORY PROTECTION RULES, AND REWRITES THE               
001600*               WHOLE MASTER AT END OF RUN.                               
001700*                                                                         
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* TICKET   INIT   DATE        DESCRIPTION                                 
002200* -------- ------ ----------  ------------------------------------        
002300* KTB0024  RDM    18/02/1998  INITIAL VERSION - CREATE/UPDATE ONLY        
002400* KTB0039  RDM    30/04/1998  ADD DELETE REQUEST (REQ-CODE = "D")         
002500* KTB0075  SKN    03/12/1998  Y2K REMEDIATION - LOAD/REWRITE LOOP         
002600*                             CARRIES FULL 4-DIGIT CCYY IN THE            
002700*                             IN-MEMORY TABLE, NO WINDOWING               
002800* KTB0102  MJF    21/07/2001  DEFAULT-FLAG CANNOT BE REVOKED BY AN        
002900*                             UPDATE REQUEST - SEE C300                   
003000* KTB0148  JRP    11/05/2006  REJECT DELETE OF A DEFAULT CATEGORY         
003100*                             WITH ITS OWN REASON CODE, WAS               
003200*                             FALLING INTO THE NOT-FOUND REJECT           
003300* KTB0161  RDM    10/03/2009  B000 CHECKED CAT-NAME FOR SPACES/LOW        
003400*                             VALUES ONLY - NEVER ENFORCED THE 2-         
003500*                             CHARACTER MINIMUM DOCUMENTED IN             
003600*                             KTBCAT.CPYBK.  ADDED THE LENGTH CHEC        
003700*----------------------------------------------------------------*        
003800       EJECT                                                              
003900**********************                                                    
004000 ENVIRONMENT DIVISION.                                                    
004100**********************                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-AS400.                                             
004400 OBJECT-COMPUTER.  IBM-AS400.                                             
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT  KTBCATI  ASSIGN TO KTBCATI                                   
005000             ORGANIZATION IS LINE SEQUENTIAL                              
005100             FILE STATUS  IS WK-C-FILE-STATUS.                            
005200     SELECT  KTBCATM  ASSIGN TO KTBCATM                                   
005300             ORGANIZATION IS LINE SEQUENTIAL                              
005400             FILE STATUS  IS WK-C-FILE-STATUS.                            
005500     SELECT  KTBCATE  ASSIGN TO KTBCATE                                   
005600             ORGANIZATION IS LINE SEQUENTIAL                              
005700             FILE STATUS  IS WK-C-FILE-STATUS.                            
005800                                                                          
005900       EJECT                                                              
006000***************                                                           
006100 DATA DIVISION.                                                           
006200***************                                                           
006300 FILE SECTION.                                                            
006400**************                                                            
006500 FD  KTBCATI                                                              
006600     LABEL RECORDS ARE OMITTED                                            
006700     DATA RECORD IS KTBCATI-REC.                                          
006800 01  KTBCATI-REC.                                                         
006900     COPY KTBCAT.                                                         
007000                                                                          
007100 FD  KTBCATM                                                              
007200     LABEL RECORDS ARE OMITTED                                            
007300     DATA RECORD IS KTBCATM-REC.                                          
007400 01  KTBCATM-REC.                                                         
007500     COPY KTBCAT.                                                         
007600                                                                          
007700 FD  KTBCATE                                                              
007800     LABEL RECORDS ARE OMITTED                                            
007900     DATA RECORD IS KTBCATE-REC.                                          
008000 01  KTBCATE-REC.                                                         
008100     05  KTBCATE-ORIGINAL.                                                
008200         COPY KTBCAT.                                                     
008300     05  KTBCATE-REASON-CD      PIC X(04).                                
008400     05  KTBCATE-REASON-TXT     PIC X(40).                                
008500                                                                          
008600*************************                                                 
008700 WORKING-STORAGE SECTION.                                                 
008800*************************                                                 
008900 01  FILLER                  PIC X(24) VALUE                              
009000     "** PROGRAM KTBCATMT **".                                            
009100                                                                          
009200* ------------------ PROGRAM WORKING STORAGE -------------------*         
009300 01  WK-C-COMMON.                                                         
009400     COPY KTBCOMWS.                                                       
009500                                                                          
009600 01  WK-C-CONTROL-SWITCHES.                                               
009700     05  WK-C-EOF-SW         PIC X(01) VALUE "N".                         
009800         88  WK-C-END-OF-FEED         VALUE "Y".                          
009900     05  WK-C-SCAN-EOF-SW    PIC X(01) VALUE "N".                         
010000         88  WK-C-SCAN-COMPLETE       VALUE "Y".                          
010100     05  WK-C-FOUND-SW       PIC X(01) VALUE "N".                         
010200         88  WK-C-FOUND-MATCH         VALUE "Y".                          
010300     05  WK-C-VALID-SW       PIC X(01) VALUE "Y".                         
010400         88  WK-C-REC-VALID           VALUE "Y".                          
010500         88  WK-C-REC-INVALID         VALUE "N".                          
010600 01  WK-C-SWITCH-DUMP REDEFINES WK-C-CONTROL-SWITCHES.                    
010700*                                 CONSOLE-DUMP VIEW OF THE FOUR           
010800*                                 CONTROL SWITCHES - USED IN AN           
010900*                                 ABEND DISPLAY ONLY, NOT USED IN         
011000*                                 NORMAL PROCESSING                       
011100     05  WK-C-SWITCH-DUMP-TXT PIC X(04).                                  
011200                                                                          
011300 01  WK-C-COUNTERS.                                                       
011400     05  WK-N-READ-CT         PIC 9(07) COMP    VALUE ZERO.               
011500     05  WK-N-CREATE-CT       PIC 9(07) COMP    VALUE ZERO.               
011600     05  WK-N-UPDATE-CT       PIC 9(07) COMP    VALUE ZERO.               
011700     05  WK-N-DELETE-CT       PIC 9(07) COMP    VALUE ZERO.               
011800     05  WK-N-REJECT-CT       PIC 9(07) COMP    VALUE ZERO.               
011900     05  WK-N-CAT-TAB-CT      PIC 9(05) COMP    VALUE ZERO.               
012000     05  WK-N-SUB             PIC 9(05) COMP    VALUE ZERO.               
012100     05  WK-N-CATNAME-LEN     PIC 9(02) COMP    VALUE ZERO.               
012200*                                 CAT-NAME ENTERED-LENGTH WORK ARE        
012300*                                 USED BY B010 TO ENFORCE THE 2-          
012400*                                 CHARACTER MINIMUM (KTB0161)             
012500     05  WK-N-CAT-HIGH-WATER  PIC 9(09) COMP-3  VALUE ZERO.               
012600     05  WK-N-CAT-HIGH-WATER-X REDEFINES                                  
012700                             WK-N-CAT-HIGH-WATER PIC X(05).               
012800*                                 RAW-BYTES DUMP VIEW - DIAGNOSTIC        
012900*                                 DISPLAY ONLY                            
013000                                                                          
013100* ---- WHOLE-MASTER IN-MEMORY TABLE - LOAD/APPLY/REWRITE STYLE --*        
013200 01  WK-C-CAT-TABLE.                                                      
013300     05  WK-C-CAT-ENTRY OCCURS 3000 TIMES                                 
013400                        INDEXED BY WK-X-CATTAB.                           
013500         10  WK-N-CATTAB-ID          PIC 9(09).                           
013600         10  WK-N-CATTAB-ORG-ID      PIC 9(09).                           
013700         10  WK-C-CATTAB-NAME        PIC X(50).                           
013800         10  WK-C-CATTAB-DEFAULT     PIC X(01).                           
013900             88  WK-C-CATTAB-IS-DEFAULT      VALUE "Y".                   
014000         10  WK-C-CATTAB-STATUS      PIC X(01).                           
014100         10  WK-N-CATTAB-ADD-DATE    PIC 9(08).                           
014200         10  WK-N-CATTAB-ADD-TIME    PIC 9(06).                           
014300         10  WK-N-CATTAB-MAINT-DATE  PIC 9(08).                           
014400         10  WK-C-CATTAB-MAINT-USER  PIC X(08).                           
014500         10  WK-C-CATTAB-DEL-SW      PIC X(01) VALUE "N".                 
014600             88  WK-C-CATTAB-DELETED         VALUE "Y".                   
014700                                                                          
014800* -------------- WORKING COPY OF THE CATEGORY MASTER ------------*        
014900 01  WK-C-KTBCAT-WORK.                                                    
015000     COPY KTBCAT.                                                         
015100 01  WK-N-CATWORK-DATE-R REDEFINES WK-C-KTBCAT-WORK.                      
015200     05  FILLER                 PIC X(71).                                
015300     05  WK-N-CATWORK-ADD-CCYY  PIC 9(04).                                
015400     05  WK-N-CATWORK-ADD-MM    PIC 9(02).                                
015500     05  WK-N-CATWORK-ADD-DD    PIC 9(02).                                
015600     05  FILLER                 PIC X(42).                                
015700                                                                          
015800*****************                                                         
015900 LINKAGE SECTION.                                                         
016000*****************                                                         
016100                                                                          
016200       EJECT                                                              
016300*******************                                                       
016400 PROCEDURE DIVISION.                                                      
016500*******************                                                       
016600 MAIN-MODULE.                                                             
016700     PERFORM A000-INITIALIZATION                                          
016800        THRU A099-INITIALIZATION-EX.                                      
016900     PERFORM B000-MAINTENANCE-LOOP                                        
017000        THRU B099-MAINTENANCE-LOOP-EX                                     
017100        UNTIL WK-C-END-OF-FEED.                                           
017200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
017300        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
017400     STOP RUN.                                                            
017500                                                                          
017600*----------------------------------------------------------------*        
017700 A000-INITIALIZATION.                                                     
017800*----------------------------------------------------------------*        
017900     OPEN    INPUT  KTBCATI.                                              
018000     IF      NOT WK-C-SUCCESSFUL                                          
018100             DISPLAY "KTBCATMT - OPEN FILE ERROR - KTBCATI"               
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
018300             GO TO Y900-ABNORMAL-TERMINATION.                             
018400                                                                          
018500     PERFORM A010-LOAD-CATEGORY-TABLE                                     
018600        THRU A019-LOAD-CATEGORY-TABLE-EX.                                 
018700                                                                          
018800     OPEN    OUTPUT KTBCATE.                                              
018900     IF      NOT WK-C-SUCCESSFUL                                          
019000             DISPLAY "KTBCATMT - OPEN FILE ERROR - KTBCATE"               
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
019200             GO TO Y900-ABNORMAL-TERMINATION.                             
019300                                                                          
019400     READ    KTBCATI                                                      
019500         AT END SET WK-C-END-OF-FEED TO TRUE.                             
019600     IF      NOT WK-C-SUCCESSFUL                                          
019700        AND  NOT WK-C-END-OF-FEED                                         
019800             DISPLAY "KTBCATMT - READ FILE ERROR - KTBCATI"               
019900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
020000             GO TO Y900-ABNORMAL-TERMINATION.                             
020100 A099-INITIALIZATION-EX.                                                  
020200     EXIT.                                                                
020300                                                                          
020400*----------------------------------------------------------------*        
020500 A010-LOAD-CATEGORY-TABLE.                                                
020600*----------------------------------------------------------------*        
020700*    OPENS THE MASTER READ-ONLY, COPIES EVERY RECORD INTO                 
020800*    WK-C-CAT-TABLE, THEN CLOSES IT.  THE MASTER IS REWRITTEN             
020900*    FROM THE TABLE AT Z000 ONCE ALL REQUESTS ARE APPLIED.                
021000     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
021100     OPEN    INPUT KTBCATM.                                               
021200     IF      WK-C-FILE-NOT-FOUND                                          
021300             GO TO A019-LOAD-CATEGORY-TABLE-EX.                           
021400     IF      NOT WK-C-SUCCESSFUL                                          
021500             DISPLAY "KTBCATMT - OPEN FILE ERROR - KTBCATM"               
021600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
021700             GO TO Y900-ABNORMAL-TERMINATION.                             
021800                                                                          
021900     READ    KTBCATM                                                      
022000         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
022100     PERFORM A011-LOAD-ONE-CATEGORY                                       
022200        UNTIL WK-C-SCAN-COMPLETE.                                         
022300     CLOSE   KTBCATM.                                                     
022400 A019-LOAD-CATEGORY-TABLE-EX.                                             
022500     EXIT.                                                                
022600                                                                          
022700 A011-LOAD-ONE-CATEGORY.                                                  
022800     ADD     1                   TO  WK-N-CAT-TAB-CT.                     
022900     SET     WK-X-CATTAB         TO  WK-N-CAT-TAB-CT.                     
023000     MOVE    KTBCAT-CAT-ID OF KTBCATM-REC                                 
023100         TO  WK-N-CATTAB-ID (WK-X-CATTAB).                                
023200     MOVE    KTBCAT-ORG-ID OF KTBCATM-REC                                 
023300         TO  WK-N-CATTAB-ORG-ID (WK-X-CATTAB).                            
023400     MOVE    KTBCAT-NAME OF KTBCATM-REC                                   
023500         TO  WK-C-CATTAB-NAME (WK-X-CATTAB).                              
023600     MOVE    KTBCAT-IS-DEFAULT OF KTBCATM-REC                             
023700         TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB).                           
023800     MOVE    KTBCAT-REC-STATUS OF KTBCATM-REC                             
023900         TO  WK-C-CATTAB-STATUS (WK-X-CATTAB).                            
024000     MOVE    KTBCAT-ADD-DATE OF KTBCATM-REC                               
024100         TO  WK-N-CATTAB-ADD-DATE (WK-X-CATTAB).                          
024200     MOVE    KTBCAT-ADD-TIME OF KTBCATM-REC                               
024300         TO  WK-N-CATTAB-ADD-TIME (WK-X-CATTAB).                          
024400     MOVE    KTBCAT-LAST-MAINT-DATE OF KTBCATM-REC                        
024500         TO  WK-N-CATTAB-MAINT-DATE (WK-X-CATTAB).                        
024600     MOVE    KTBCAT-LAST-MAINT-USER OF KTBCATM-REC                        
024700         TO  WK-C-CATTAB-MAINT-USER (WK-X-CATTAB).                        
024800     IF      KTBCAT-CAT-ID OF KTBCATM-REC   > WK-N-CAT-HIGH-WATER         
024900             MOVE KTBCAT-CAT-ID OF KTBCATM-REC                            
025000         TO  WK-N-CAT-HIGH-WATER.                                         
025100     READ    KTBCATM                                                      
025200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
025300                                                                          
025400*----------------------------------------------------------------*        
025500 B000-MAINTENANCE-LOOP.                                                   
025600*----------------------------------------------------------------*        
025700     ADD     1                   TO  WK-N-READ-CT.                        
025800     SET     WK-C-REC-VALID      TO  TRUE.                                
025900     MOVE    SPACES              TO  WK-C-KTB-REJ-REASON.                 
026000                                                                          
026100     IF      KTBCAT-NAME OF KTBCATI-REC = SPACES                          
026200        OR   KTBCAT-NAME OF KTBCATI-REC = LOW-VALUES                      
026300             SET WK-C-REC-INVALID TO TRUE                                 
026400             MOVE "CATEGORY NAME MISSING" TO WK-C-KTB-REJ-REASON.         
026500                                                                          
026600*    KTB0161 - CAT-NAME MUST BE AT LEAST 2 CHARACTERS (SEE                
026700*    KTBCAT.CPYBK).  B010 DERIVES THE ENTERED LENGTH BY SCANNING          
026800*    BACK FROM THE END OF THE FIELD FOR THE LAST NON-SPACE BYTE.          
026900     IF      WK-C-REC-VALID                                               
027000             PERFORM B010-CHECK-CATNAME-LENGTH                            
027100                THRU B019-CHECK-CATNAME-LENGTH-EX.                        
027200                                                                          
027300     IF      WK-C-REC-VALID                                               
027400        AND  KTBCAT-REQ-CREATE OF KTBCATI-REC                             
027500             PERFORM C200-CREATE-CATEGORY                                 
027600                THRU C299-CREATE-CATEGORY-EX                              
027700     ELSE                                                                 
027800     IF      WK-C-REC-VALID                                               
027900        AND  KTBCAT-REQ-UPDATE OF KTBCATI-REC                             
028000             PERFORM C300-UPDATE-CATEGORY                                 
028100                THRU C399-UPDATE-CATEGORY-EX                              
028200     ELSE                                                                 
028300     IF      WK-C-REC-VALID                                               
028400        AND  KTBCAT-REQ-DELETE OF KTBCATI-REC                             
028500             PERFORM C400-DELETE-CATEGORY                                 
028600                THRU C499-DELETE-CATEGORY-EX                              
028700     ELSE                                                                 
028800             PERFORM C900-WRITE-REJECT                                    
028900                THRU C999-WRITE-REJECT-EX.                                
029000                                                                          
029100     READ    KTBCATI                                                      
029200         AT END SET WK-C-END-OF-FEED TO TRUE.                             
029300     IF      NOT WK-C-SUCCESSFUL                                          
029400        AND  NOT WK-C-END-OF-FEED                                         
029500             DISPLAY "KTBCATMT - READ FILE ERROR - KTBCATI"               
029600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
029700             GO TO Y900-ABNORMAL-TERMINATION.                             
029800 B099-MAINTENANCE-LOOP-EX.                                                
029900     EXIT.                                                                
030000                                                                          
030100*----------------------------------------------------------------*        
030200 B010-CHECK-CATNAME-LENGTH.                                               
030300*----------------------------------------------------------------*        
030400*    KTB0161 - SCAN BACK FROM BYTE 50 UNTIL A NON-SPACE BYTE IS           
030500*    FOUND (OR THE FIELD IS ALL SPACES) TO GET THE ENTERED LENGTH.        
030600     MOVE    50                  TO  WK-N-CATNAME-LEN.                    
030700     PERFORM B011-SCAN-CATNAME-TRAIL                                      
030800        UNTIL WK-N-CATNAME-LEN = 0                                        
030900           OR KTBCAT-NAME OF KTBCATI-REC (WK-N-CATNAME-LEN:1)             
031000                                 NOT = SPACE.                             
031100     IF      WK-N-CATNAME-LEN     < 2                                     
031200             SET WK-C-REC-INVALID TO TRUE                                 
031300             MOVE "CATEGORY NAME TOO SHORT - MIN 2 CHARS"                 
031400                                 TO  WK-C-KTB-REJ-REASON.                 
031500 B019-CHECK-CATNAME-LENGTH-EX.                                            
031600     EXIT.                                                                
031700                                                                          
031800*----------------------------------------------------------------*        
031900 B011-SCAN-CATNAME-TRAIL.                                                 
032000*----------------------------------------------------------------*        
032100     SUBTRACT 1                  FROM WK-N-CATNAME-LEN.                   
032200                                                                          
032300*----------------------------------------------------------------*        
032400 C100-FIND-NAME-DUPLICATE.                                                
032500*----------------------------------------------------------------*        
032600*    LINEAR SCAN OF THE IN-MEMORY TABLE FOR (ORG-ID + NAME) -             
032700*    ENFORCES THE UNIQUE-NAME-PER-ORGANIZATION RULE ON CREATE.            
032800     SET     WK-C-FOUND-SW       TO  "N".                                 
032900     SET     WK-X-CATTAB         TO  1.                                   
033000     SEARCH  WK-C-CAT-ENTRY                                               
033100       AT END NEXT SENTENCE                                               
033200       WHEN WK-N-CATTAB-ORG-ID (WK-X-CATTAB)                              
033300                             = KTBCAT-ORG-ID OF KTBCATI-REC               
033400        AND WK-C-CATTAB-NAME (WK-X-CATTAB)                                
033500                             = KTBCAT-NAME OF KTBCATI-REC                 
033600        AND NOT WK-C-CATTAB-DELETED (WK-X-CATTAB)                         
033700             SET WK-C-FOUND-MATCH TO TRUE.                                
033800 C199-FIND-NAME-DUPLICATE-EX.                                             
033900     EXIT.                                                                
034000                                                                          
034100*----------------------------------------------------------------*        
034200 C110-FIND-CATEGORY-BY-ID.                                                
034300*----------------------------------------------------------------*        
034400     SET     WK-C-FOUND-SW       TO  "N".                                 
034500     SET     WK-X-CATTAB         TO  1.                                   
034600     SEARCH  WK-C-CAT-ENTRY                                               
034700       AT END NEXT SENTENCE                                               
034800       WHEN WK-N-CATTAB-ID (WK-X-CATTAB)                                  
034900                             = KTBCAT-CAT-ID OF KTBCATI-REC               
035000        AND NOT WK-C-CATTAB-DELETED (WK-X-CATTAB)                         
035100             SET WK-C-FOUND-MATCH TO TRUE.                                
035200 C119-FIND-CATEGORY-BY-ID-EX.                                             
035300     EXIT.                                                                
035400                                                                          
035500*----------------------------------------------------------------*        
035600 C200-CREATE-CATEGORY.                                                    
035700*----------------------------------------------------------------*        
035800     PERFORM C100-FIND-NAME-DUPLICATE                                     
035900        THRU C199-FIND-NAME-DUPLICATE-EX.                                 
036000     IF      WK-C-FOUND-MATCH                                             
036100             MOVE "DUPLICATE CATEGORY NAME FOR ORG"                       
036200         TO  WK-C-KTB-REJ-REASON                                          
036300             PERFORM C900-WRITE-REJECT                                    
036400                THRU C999-WRITE-REJECT-EX                                 
036500             GO TO C299-CREATE-CATEGORY-EX.                               
036600                                                                          
036700     ADD     1                   TO  WK-N-CAT-TAB-CT.                     
036800     SET     WK-X-CATTAB         TO  WK-N-CAT-TAB-CT.                     
036900     ADD     1                   TO  WK-N-CAT-HIGH-WATER.                 
037000     MOVE    WK-N-CAT-HIGH-WATER                                          
037100         TO  WK-N-CATTAB-ID (WK-X-CATTAB).                                
037200     MOVE    KTBCAT-ORG-ID OF KTBCATI-REC                                 
037300         TO  WK-N-CATTAB-ORG-ID (WK-X-CATTAB).                            
037400     MOVE    KTBCAT-NAME OF KTBCATI-REC                                   
037500         TO  WK-C-CATTAB-NAME (WK-X-CATTAB).                              
037600     IF      KTBCAT-IS-DEFAULT OF KTBCATI-REC = "Y"                       
037700             MOVE "Y"     TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB)           
037800     ELSE                                                                 
037900             MOVE "N"     TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB).          
038000     MOVE    "A"          TO  WK-C-CATTAB-STATUS (WK-X-CATTAB).           
038100     MOVE    WK-C-RUN-DATE                                                
038200         TO  WK-N-CATTAB-ADD-DATE (WK-X-CATTAB).                          
038300     MOVE    WK-N-RUN-TIME                                                
038400         TO  WK-N-CATTAB-ADD-TIME (WK-X-CATTAB).                          
038500     ADD     1                   TO  WK-N-CREATE-CT.                      
038600 C299-CREATE-CATEGORY-EX.                                                 
038700     EXIT.                                                                
038800                                                                          
038900*----------------------------------------------------------------*        
039000 C300-UPDATE-CATEGORY.                                                    
039100*----------------------------------------------------------------*        
039200*    ORG-ID IS CARRIED FORWARD FROM THE EXISTING RECORD (KTB0075          
039300*    IGNORES ANY ORG-ID ON THE INCOMING REQUEST).  ONCE DEFAULT,          
039400*    ALWAYS DEFAULT - KTB0102.                                            
039500     PERFORM C110-FIND-CATEGORY-BY-ID                                     
039600        THRU C119-FIND-CATEGORY-BY-ID-EX.                                 
039700     IF      NOT WK-C-FOUND-MATCH                                         
039800             MOVE "CATEGORY-ID NOT FOUND ON UPDATE"                       
039900         TO  WK-C-KTB-REJ-REASON                                          
040000             PERFORM C900-WRITE-REJECT                                    
040100                THRU C999-WRITE-REJECT-EX                                 
040200             GO TO C399-UPDATE-CATEGORY-EX.                               
040300                                                                          
040400     MOVE    KTBCAT-NAME OF KTBCATI-REC                                   
040500         TO  WK-C-CATTAB-NAME (WK-X-CATTAB).                              
040600     IF      WK-C-CATTAB-IS-DEFAULT (WK-X-CATTAB)                         
040700             MOVE "Y"    TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB)            
040800     ELSE                                                                 
040900       IF    KTBCAT-IS-DEFAULT OF KTBCATI-REC = "Y"                       
041000             MOVE "Y"    TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB)            
041100       ELSE                                                               
041200             MOVE "N"    TO  WK-C-CATTAB-DEFAULT (WK-X-CATTAB).           
041300     MOVE    WK-C-RUN-DATE       TO                                       
041400                             WK-N-CATTAB-MAINT-DATE (WK-X-CATTAB).        
041500     MOVE    "BATCH"             TO                                       
041600                             WK-C-CATTAB-MAINT-USER (WK-X-CATTAB).        
041700     ADD     1                   TO  WK-N-UPDATE-CT.                      
041800 C399-UPDATE-CATEGORY-EX.                                                 
041900     EXIT.                                                                
042000                                                                          
042100*----------------------------------------------------------------*        
042200 C400-DELETE-CATEGORY.                                                    
042300*----------------------------------------------------------------*        
042400     PERFORM C110-FIND-CATEGORY-BY-ID                                     
042500        THRU C119-FIND-CATEGORY-BY-ID-EX.                                 
042600     IF      NOT WK-C-FOUND-MATCH                                         
042700             MOVE "CATEGORY-ID NOT FOUND ON DELETE"                       
042800         TO  WK-C-KTB-REJ-REASON                                          
042900             PERFORM C900-WRITE-REJECT                                    
043000                THRU C999-WRITE-REJECT-EX                                 
043100             GO TO C499-DELETE-CATEGORY-EX.                               
043200                                                                          
043300     IF      WK-C-CATTAB-IS-DEFAULT (WK-X-CATTAB)                         
043400             MOVE "CANNOT DELETE A DEFAULT CATEGORY"                      
043500         TO  WK-C-KTB-REJ-REASON                                          
043600             PERFORM C900-WRITE-REJECT                                    
043700                THRU C999-WRITE-REJECT-EX                                 
043800             GO TO C499-DELETE-CATEGORY-EX.                               
043900                                                                          
044000     SET     WK-C-CATTAB-DELETED TO TRUE.                                 
044100     ADD     1                   TO  WK-N-DELETE-CT.                      
044200 C499-DELETE-CATEGORY-EX.                                                 
044300     EXIT.                                                                
044400                                                                          
044500*----------------------------------------------------------------*        
044600 C900-WRITE-REJECT.                                                       
044700*----------------------------------------------------------------*        
044800     MOVE    KTBCATI-REC TO KTBCATE-ORIGINAL.                             
044900     MOVE    WK-C-KTB-REJ-REASON TO KTBCATE-REASON-TXT.                   
045000     MOVE    "REJ"               TO  KTBCATE-REASON-CD.                   
045100     WRITE   KTBCATE-REC.                                                 
045200     ADD     1                   TO  WK-N-REJECT-CT.                      
045300 C999-WRITE-REJECT-EX.                                                    
045400     EXIT.                                                                
045500                                                                          
045600*----------------------------------------------------------------*        
045700 Z000-END-PROGRAM-ROUTINE.                                                
045800*----------------------------------------------------------------*        
045900*    REWRITE THE WHOLE MASTER FROM THE IN-MEMORY TABLE, SKIPPING          
046000*    ANY ENTRY MARKED DELETED IN C400.                                    
046100     OPEN    OUTPUT KTBCATM.                                              
046200     IF      NOT WK-C-SUCCESSFUL                                          
046300             DISPLAY "KTBCATMT - OPEN FILE ERROR - KTBCATM"               
046400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
046500             GO TO Y900-ABNORMAL-TERMINATION.                             
046600                                                                          
046700     PERFORM Z100-REWRITE-ONE-CATEGORY                                    
046800        VARYING WK-N-SUB FROM 1 BY 1                                      
046900           UNTIL WK-N-SUB > WK-N-CAT-TAB-CT.                              
047000                                                                          
047100     CLOSE   KTBCATI  KTBCATM  KTBCATE.                                   
047200     DISPLAY "KTBCATMT - CATEGORIES READ    = " WK-N-READ-CT.             
047300     DISPLAY "KTBCATMT - CATEGORIES CREATED = " WK-N-CREATE-CT.           
047400     DISPLAY "KTBCATMT - CATEGORIES UPDATED = " WK-N-UPDATE-CT.           
047500     DISPLAY "KTBCATMT - CATEGORIES DELETED = " WK-N-DELETE-CT.           
047600     DISPLAY "KTBCATMT - CATEGORIES REJECT  = " WK-N-REJECT-CT.           
047700 Z999-END-PROGRAM-ROUTINE-EX.                                             
047800     EXIT.                                                                
047900                                                                          
048000 Z100-REWRITE-ONE-CATEGORY.                                               
048100     SET     WK-X-CATTAB         TO  WK-N-SUB.                            
048200     IF      WK-C-CATTAB-DELETED (WK-X-CATTAB)                            
048300             GO TO Z100-REWRITE-ONE-CATEGORY-DONE.                        
048400                                                                          
048500     MOVE    SPACES              TO  WK-C-KTBCAT-WORK.                    
048600     MOVE    WK-N-CATTAB-ID (WK-X-CATTAB)                                 
048700         TO  KTBCAT-CAT-ID OF WK-C-KTBCAT-WORK.                           
048800     MOVE    WK-N-CATTAB-ORG-ID (WK-X-CATTAB)                             
048900         TO  KTBCAT-ORG-ID OF WK-C-KTBCAT-WORK.                           
049000     MOVE    WK-C-CATTAB-NAME (WK-X-CATTAB)                               
049100         TO  KTBCAT-NAME OF WK-C-KTBCAT-WORK.                             
049200     MOVE    WK-C-CATTAB-DEFAULT (WK-X-CATTAB)                            
049300         TO  KTBCAT-IS-DEFAULT OF WK-C-KTBCAT-WORK.                       
049400     MOVE    WK-C-CATTAB-STATUS (WK-X-CATTAB)                             
049500         TO  KTBCAT-REC-STATUS OF WK-C-KTBCAT-WORK.                       
049600     MOVE    WK-N-CATTAB-ADD-DATE (WK-X-CATTAB)                           
049700         TO  KTBCAT-ADD-DATE OF WK-C-KTBCAT-WORK.                         
049800     MOVE    WK-N-CATTAB-ADD-TIME (WK-X-CATTAB)                           
049900         TO  KTBCAT-ADD-TIME OF WK-C-KTBCAT-WORK.                         
050000     MOVE    WK-N-CATTAB-MAINT-DATE (WK-X-CATTAB)                         
050100         TO  KTBCAT-LAST-MAINT-DATE OF WK-C-KTBCAT-WORK.                  
050200     MOVE    WK-C-CATTAB-MAINT-USER (WK-X-CATTAB)                         
050300         TO  KTBCAT-LAST-MAINT-USER OF WK-C-KTBCAT-WORK.                  
050400     WRITE   KTBCATM-REC         FROM WK-C-KTBCAT-WORK.                   
050500 Z100-REWRITE-ONE-CATEGORY-DONE.                                          
050600     CONTINUE.                                                            
050700                                                                          
050800 Y900-ABNORMAL-TERMINATION.                                               
050900     DISPLAY "KTBCATMT - SWITCHES AT ABEND "                              
051000             WK-C-SWITCH-DUMP-TXT.                                        
051100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
051200        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
051300     STOP RUN.                                                            
051400                                                                          
051500*--------------------------------------------------------------*          
051600*             END OF PROGRAM SOURCE - KTBCATMT                            
051700*--------------------------------------------------------------*          
