000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBORGCR.                                                
000500 AUTHOR.         S NAIDU.                                                 
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   04 FEB 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  ORGANIZATION MAINTENANCE.  READS THE ORGANIZATION         
001200*               MAINTENANCE FEED (KTBORGI), VALIDATES EACH CREATE         
001300*               REQUEST, ASSIGNS THE NEW ORGANIZATION A SURROGATE         
001400*               ID AND APPENDS IT TO THE ORGANIZATION MASTER              
001500*               (KTBORGM), THEN SEEDS THE NINE STANDARD DEFAULT           
001600*               EXPENSE CATEGORIES ONTO THE CATEGORY MASTER               
001700*               (KTBCATM) FOR THE NEW ORGANIZATION.  REJECTED             
001800*               REQUESTS ARE ECHOED TO KTBORGE WITH A REASON CODE.        
001900*                                                                         
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* TICKET   INIT   DATE        DESCRIPTION                                 
002400* -------- ------ ----------  ------------------------------------        
002500* KTB0022  SKN    04/02/1998  INITIAL VERSION                             
002600* KTB0037  SKN    19/05/1998  ADD DEFAULT CATEGORY SEEDING (9             
002700*                             CATEGORIES, FIXED ORDER) ON EVERY           
002800*                             NEW ORGANIZATION                            
002900* KTB0058  RDM    03/11/1998  REJECT DUPLICATE ORG-NAME - LOAD THE        
003000*                             FULL NAME TABLE UP FRONT INSTEAD OF         
003100*                             RE-READING KTBORGM PER REQUEST              
003200* KTB0071  RDM    28/12/1998  Y2K REMEDIATION - WK-C-RUN-DATE NOW         
003300*                             CARRIES A FULL 4-DIGIT CENTURY, ALL         
003400*                             DATE STAMPS ON MASTER FOLLOW SUIT           
003500* KTB0119  MJF    17/07/2002  RAISE ORG-NAME-TABLE CAPACITY TO            
003600*                             2000 ENTRIES - PRIOR 500 LIMIT WAS          
003700*                             BEING HIT AT THE LARGER TENANTS             
003800* KTB0146  JRP    22/03/2005  VALIDATE ORG-CURRENCY, ORG-COUNTRY          
003900*                             NON-BLANK PER REVISED EDIT RULES            
004000*----------------------------------------------------------------*        
004100       EJECT                                                              
004200**********************                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400**********************                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004900                   C01 IS TOP-OF-FORM.                                    
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT KTBORGI  ASSIGN TO KTBORGI                                    
005400            ORGANIZATION      IS LINE SEQUENTIAL                          
005500            FILE STATUS       IS WK-C-FILE-STATUS.                        
005600     SELECT KTBORGM  ASSIGN TO KTBORGM                                    
005700            ORGANIZATION      IS LINE SEQUENTIAL                          
005800            FILE STATUS       IS WK-C-FILE-STATUS.                        
005900     SELECT KTBCATM  ASSIGN TO KTBCATM                                    
006000            ORGANIZATION      IS LINE SEQUENTIAL                          
006100            FILE STATUS       IS WK-C-FILE-STATUS.                        
006200     SELECT KTBORGE  ASSIGN TO KTBORGE                                    
006300            ORGANIZATION      IS LINE SEQUENTIAL                          
006400            FILE STATUS       IS WK-C-FILE-STATUS.                        
006500                                                                          
006600***************                                                           
006700 DATA DIVISION.                                                           
006800***************                                                           
006900 FILE SECTION.                                                            
007000**************                                                            
007100 FD  KTBORGI                                                              
007200     LABEL RECORDS ARE OMITTED                                            
007300     DATA RECORD IS KTBORGI-REC.                                          
007400 01  KTBORGI-REC.                                                         
007500     COPY KTBORG.                                                         
007600                                                                          
007700 FD  KTBORGM                                                              
007800     LABEL RECORDS ARE OMITTED                                            
007900     DATA RECORD IS KTBORGM-REC.                                          
008000 01  KTBORGM-REC.                                                         
008100     COPY KTBORG.                                                         
008200                                                                          
008300 FD  KTBCATM                                                              
008400     LABEL RECORDS ARE OMITTED                                            
008500     DATA RECORD IS KTBCATM-REC.                                          
008600 01  KTBCATM-REC.                                                         
008700     COPY KTBCAT.                                                         
008800                                                                          
008900 FD  KTBORGE                                                              
009000     LABEL RECORDS ARE OMITTED                                            
009100     DATA RECORD IS KTBORGE-REC.                                          
009200 01  KTBORGE-REC.                                                         
009300     05  KTBORGE-ORIGINAL.                                                
009400         COPY KTBORG.                                                     
009500     05  KTBORGE-REASON-CD      PIC X(04).                                
009600     05  KTBORGE-REASON-TXT     PIC X(40).                                
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900*************************                                                 
010000 01  FILLER                     PIC X(24) VALUE                           
010100     "** PROGRAM KTBORGCR **".                                            
010200                                                                          
010300* ------------------ PROGRAM WORKING STORAGE -------------------*         
010400 01  WK-C-COMMON.                                                         
010500     COPY KTBCOMWS.                                                       
010600                                                                          
010700 01  WK-C-SWITCHES.                                                       
010800     05  WK-C-EOF-SW            PIC X(01)          VALUE "N".             
010900         88  WK-C-END-OF-FEED             VALUE "Y".                      
011000     05  WK-C-SCAN-EOF-SW       PIC X(01)          VALUE "N".             
011100         88  WK-C-SCAN-COMPLETE           VALUE "Y".                      
011200     05  WK-C-FOUND-SW          PIC X(01)          VALUE "N".             
011300         88  WK-C-FOUND-MATCH             VALUE "Y".                      
011400     05  WK-C-VALID-SW          PIC X(01)          VALUE "Y".             
011500         88  WK-C-REC-VALID               VALUE "Y".                      
011600         88  WK-C-REC-INVALID             VALUE "N".                      
011700                                                                          
011800 01  WK-N-COUNTERS.                                                       
011900     05  WK-N-ORG-HIGH-WATER    PIC 9(09)  COMP-3  VALUE ZERO.            
012000     05  WK-N-CAT-HIGH-WATER    PIC 9(09)  COMP-3  VALUE ZERO.            
012100     05  WK-N-ORG-TAB-CT        PIC 9(05)  COMP    VALUE ZERO.            
012200     05  WK-N-SUB               PIC 9(05)  COMP    VALUE ZERO.            
012300     05  WK-N-READ-CT           PIC 9(07)  COMP    VALUE ZERO.            
012400     05  WK-N-CREATED-CT        PIC 9(07)  COMP    VALUE ZERO.            
012500     05  WK-N-REJECT-CT         PIC 9(07)  COMP    VALUE ZERO.            
012600                                                                          
012700* -------- IN-MEMORY TABLE OF ORG-ID / ORG-NAME FOR THE ---------*        
012800* -------- DUPLICATE-NAME LINEAR-SCAN CHECK ON CREATE   ---------*        
012900 01  WK-C-ORG-NAME-TABLE.                                                 
013000     05  WK-C-ORG-NAME-ENTRY OCCURS 2000 TIMES                            
013100                             INDEXED BY WK-X-ORGTAB.                      
013200         10  WK-N-ORGTAB-ID      PIC 9(09).                               
013300         10  WK-C-ORGTAB-NAME    PIC X(100).                              
013400                                                                          
013500 01  WK-C-DEFAULT-CAT-INIT.                                               
013600     05  FILLER                 PIC X(15) VALUE "UTILITIES      ".        
013700     05  FILLER                 PIC X(15) VALUE "RENT           ".        
013800     05  FILLER                 PIC X(15) VALUE "SALARIES       ".        
013900     05  FILLER                 PIC X(15) VALUE "OFFICE SUPPLIES".        
014000     05  FILLER                 PIC X(15) VALUE "MARKETING      ".        
014100     05  FILLER                 PIC X(15) VALUE "TRAVEL         ".        
014200     05  FILLER                 PIC X(15) VALUE "MAINTENANCE    ".        
014300     05  FILLER                 PIC X(15) VALUE "INSURANCE      ".        
014400     05  FILLER                 PIC X(15) VALUE "MISCELLANEOUS  ".        
014500 01  WK-C-DEFAULT-CAT-TAB REDEFINES WK-C-DEFAULT-CAT-INIT.                
014600     05  WK-C-DEFAULT-CAT-NAME  PIC X(15) OCCURS 9 TIMES.                 
014700                                                                          
014800* ------ WORKING COPIES OF THE ORGANIZATION/CATEGORY MASTERS ----*        
014900 01  WK-C-KTBORG-WORK.                                                    
015000     COPY KTBORG.                                                         
015100 01  WK-N-ORGWORK-DATE-R REDEFINES WK-C-KTBORG-WORK.                      
015200     05  FILLER                 PIC X(364).                               
015300     05  WK-N-ORGWORK-ADD-CCYY  PIC 9(04).                                
015400     05  WK-N-ORGWORK-ADD-MM    PIC 9(02).                                
015500     05  WK-N-ORGWORK-ADD-DD    PIC 9(02).                                
015600     05  FILLER                 PIC X(42).                                
015700 01  WK-C-KTBCAT-WORK.                                                    
015800     COPY KTBCAT.                                                         
015900 01  WK-N-CATWORK-DATE-R REDEFINES WK-C-KTBCAT-WORK.                      
016000     05  FILLER                 PIC X(71).                                
016100     05  WK-N-CATWORK-ADD-CCYY  PIC 9(04).                                
016200     05  WK-N-CATWORK-ADD-MM    PIC 9(02).                                
016300     05  WK-N-CATWORK-ADD-DD    PIC 9(02).                                
016400     05  FILLER                 PIC X(42).                                
016500                                                                          
016600*****************                                                         
016700 LINKAGE SECTION.                                                         
016800*****************                                                         
016900                                                                          
017000       EJECT                                                              
017100*******************                                                       
017200 PROCEDURE DIVISION.                                                      
017300*******************                                                       
017400 MAIN-MODULE.                                                             
017500     PERFORM A000-INITIALIZATION                                          
017600        THRU A099-INITIALIZATION-EX.                                      
017700     PERFORM B000-MAINTENANCE-LOOP                                        
017800        THRU B099-MAINTENANCE-LOOP-EX                                     
017900        UNTIL WK-C-END-OF-FEED.                                           
018000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
018100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
018200     STOP RUN.                                                            
018300                                                                          
018400*----------------------------------------------------------------*        
018500 A000-INITIALIZATION.                                                     
018600*----------------------------------------------------------------*        
018700     OPEN INPUT  KTBORGI.                                                 
018800     IF  NOT WK-C-SUCCESSFUL                                              
018900         DISPLAY "KTBORGCR - OPEN ERROR - KTBORGI"                        
019000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
019100         GO TO Y900-ABNORMAL-TERMINATION.                                 
019200                                                                          
019300     PERFORM A010-LOAD-ORG-NAME-TABLE                                     
019400        THRU A019-LOAD-ORG-NAME-TABLE-EX.                                 
019500     PERFORM A020-FIND-CAT-HIGH-WATER                                     
019600        THRU A029-FIND-CAT-HIGH-WATER-EX.                                 
019700                                                                          
019800     OPEN EXTEND KTBORGM.                                                 
019900     IF  NOT WK-C-SUCCESSFUL                                              
020000         DISPLAY "KTBORGCR - OPEN ERROR - KTBORGM"                        
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
020200         GO TO Y900-ABNORMAL-TERMINATION.                                 
020300                                                                          
020400     OPEN EXTEND KTBCATM.                                                 
020500     IF  NOT WK-C-SUCCESSFUL                                              
020600         DISPLAY "KTBORGCR - OPEN ERROR - KTBCATM"                        
020700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
020800         GO TO Y900-ABNORMAL-TERMINATION.                                 
020900                                                                          
021000     OPEN OUTPUT KTBORGE.                                                 
021100     IF  NOT WK-C-SUCCESSFUL                                              
021200         DISPLAY "KTBORGCR - OPEN ERROR - KTBORGE"                        
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
021400         GO TO Y900-ABNORMAL-TERMINATION.                                 
021500                                                                          
021600     READ KTBORGI                                                         
021700         AT END SET WK-C-END-OF-FEED TO TRUE.                             
021800 A099-INITIALIZATION-EX.                                                  
021900     EXIT.                                                                
022000                                                                          
022100*----------------------------------------------------------------*        
022200 A010-LOAD-ORG-NAME-TABLE.                                                
022300*----------------------------------------------------------------*        
022400     OPEN INPUT KTBORGM.                                                  
022500     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-FILE-NOT-FOUND                  
022600         DISPLAY "KTBORGCR - OPEN ERROR - KTBORGM"                        
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
022800         GO TO Y900-ABNORMAL-TERMINATION.                                 
022900                                                                          
023000     IF      WK-C-FILE-NOT-FOUND                                          
023100             GO TO A019-LOAD-ORG-NAME-TABLE-EX.                           
023200                                                                          
023300     READ KTBORGM                                                         
023400         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
023500     PERFORM A011-LOAD-ONE-ORG-ENTRY                                      
023600        UNTIL WK-C-SCAN-COMPLETE.                                         
023700     CLOSE   KTBORGM.                                                     
023800 A019-LOAD-ORG-NAME-TABLE-EX.                                             
023900     EXIT.                                                                
024000                                                                          
024100 A011-LOAD-ONE-ORG-ENTRY.                                                 
024200     ADD     1                   TO  WK-N-ORG-TAB-CT.                     
024300     SET     WK-X-ORGTAB         TO  WK-N-ORG-TAB-CT.                     
024400     MOVE    KTBORG-ORG-ID OF KTBORGM-REC                                 
024500                             TO  WK-N-ORGTAB-ID (WK-X-ORGTAB).            
024600     MOVE    KTBORG-ORG-NAME OF KTBORGM-REC                               
024700                             TO  WK-C-ORGTAB-NAME (WK-X-ORGTAB).          
024800     IF      KTBORG-ORG-ID OF KTBORGM-REC > WK-N-ORG-HIGH-WATER           
024900         MOVE KTBORG-ORG-ID OF KTBORGM-REC                                
025000                             TO  WK-N-ORG-HIGH-WATER.                     
025100     READ KTBORGM                                                         
025200         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
025300                                                                          
025400*----------------------------------------------------------------*        
025500 A020-FIND-CAT-HIGH-WATER.                                                
025600*----------------------------------------------------------------*        
025700     MOVE    "N"                 TO  WK-C-SCAN-EOF-SW.                    
025800     OPEN INPUT KTBCATM.                                                  
025900     IF  NOT WK-C-SUCCESSFUL AND NOT WK-C-FILE-NOT-FOUND                  
026000         DISPLAY "KTBORGCR - OPEN ERROR - KTBCATM"                        
026100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                       
026200         GO TO Y900-ABNORMAL-TERMINATION.                                 
026300                                                                          
026400     IF      WK-C-FILE-NOT-FOUND                                          
026500             GO TO A029-FIND-CAT-HIGH-WATER-EX.                           
026600                                                                          
026700     READ KTBCATM                                                         
026800         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
026900     PERFORM A021-CHECK-ONE-CAT-ID                                        
027000        UNTIL WK-C-SCAN-COMPLETE.                                         
027100     CLOSE   KTBCATM.                                                     
027200 A029-FIND-CAT-HIGH-WATER-EX.                                             
027300     EXIT.                                                                
027400                                                                          
027500 A021-CHECK-ONE-CAT-ID.                                                   
027600     IF      KTBCAT-CAT-ID OF KTBCATM-REC > WK-N-CAT-HIGH-WATER           
027700             MOVE KTBCAT-CAT-ID OF KTBCATM-REC                            
027800                                  TO  WK-N-CAT-HIGH-WATER.                
027900     READ KTBCATM                                                         
028000         AT END SET WK-C-SCAN-COMPLETE TO TRUE.                           
028100                                                                          
028200*----------------------------------------------------------------*        
028300 B000-MAINTENANCE-LOOP.                                                   
028400*----------------------------------------------------------------*        
028500     ADD     1                   TO  WK-N-READ-CT.                        
028600     MOVE    "Y"                 TO  WK-C-VALID-SW.                       
028700                                                                          
028800     IF      KTBORG-ORG-NAME OF KTBORGI-REC     = SPACES                  
028900          OR KTBORG-ORG-CURRENCY OF KTBORGI-REC = SPACES                  
029000          OR KTBORG-ORG-COUNTRY OF KTBORGI-REC  = SPACES                  
029100             MOVE "N"            TO  WK-C-VALID-SW                        
029200             MOVE "E010"         TO  KTBORGE-REASON-CD                    
029300             MOVE "REQUIRED FIELD MISSING"                                
029400                                  TO  KTBORGE-REASON-TXT.                 
029500                                                                          
029600     IF      WK-C-REC-VALID                                               
029700             PERFORM C100-CHECK-DUPLICATE-NAME                            
029800                THRU C199-CHECK-DUPLICATE-NAME-EX.                        
029900                                                                          
030000     IF      WK-C-REC-VALID                                               
030100             PERFORM C200-CREATE-ORGANIZATION                             
030200                THRU C299-CREATE-ORGANIZATION-EX                          
030300             PERFORM C300-SEED-DEFAULT-CATEGORIES                         
030400                THRU C399-SEED-DEFAULT-CATEGORIES-EX                      
030500             ADD  1              TO  WK-N-CREATED-CT                      
030600     ELSE                                                                 
030700             PERFORM C900-WRITE-REJECT                                    
030800                THRU C999-WRITE-REJECT-EX                                 
030900             ADD  1              TO  WK-N-REJECT-CT.                      
031000                                                                          
031100     READ KTBORGI                                                         
031200         AT END SET WK-C-END-OF-FEED TO TRUE.                             
031300 B099-MAINTENANCE-LOOP-EX.                                                
031400     EXIT.                                                                
031500                                                                          
031600*----------------------------------------------------------------*        
031700 C100-CHECK-DUPLICATE-NAME.                                               
031800*----------------------------------------------------------------*        
031900     SET     WK-C-FOUND-MATCH    TO  FALSE.                               
032000     MOVE    "N"                 TO  WK-C-FOUND-SW.                       
032100     IF      WK-N-ORG-TAB-CT     > ZERO                                   
032200         SET WK-X-ORGTAB         TO  1                                    
032300         SEARCH WK-C-ORG-NAME-ENTRY                                       
032400             VARYING WK-X-ORGTAB                                          
032500             AT END NEXT SENTENCE                                         
032600             WHEN WK-C-ORGTAB-NAME (WK-X-ORGTAB) =                        
032700                  KTBORG-ORG-NAME OF KTBORGI-REC                          
032800                 MOVE "Y"        TO  WK-C-FOUND-SW.                       
032900                                                                          
033000     IF      WK-C-FOUND-MATCH                                             
033100             MOVE "N"            TO  WK-C-VALID-SW                        
033200             MOVE "E020"         TO  KTBORGE-REASON-CD                    
033300             MOVE "ORG-NAME ALREADY IN USE"                               
033400                                  TO  KTBORGE-REASON-TXT.                 
033500 C199-CHECK-DUPLICATE-NAME-EX.                                            
033600     EXIT.                                                                
033700                                                                          
033800*----------------------------------------------------------------*        
033900 C200-CREATE-ORGANIZATION.                                                
034000*----------------------------------------------------------------*        
034100     ADD     1                   TO  WK-N-ORG-HIGH-WATER.                 
034200     MOVE    KTBORGI-REC         TO  WK-C-KTBORG-WORK.                    
034300     MOVE    WK-N-ORG-HIGH-WATER                                          
034400     TO  KTBORG-ORG-ID OF WK-C-KTBORG-WORK.                               
034500     MOVE    SPACES                                                       
034600     TO  KTBORG-REQ-CODE OF WK-C-KTBORG-WORK.                             
034700     SET     KTBORG-REC-ACTIVE OF WK-C-KTBORG-WORK TO TRUE.               
034800     MOVE    WK-C-RUN-DATE                                                
034900     TO  KTBORG-ADD-DATE OF WK-C-KTBORG-WORK.                             
035000     MOVE    WK-N-RUN-TIME                                                
035100     TO  KTBORG-ADD-TIME OF WK-C-KTBORG-WORK.                             
035200     MOVE    ZERO            TO  KTBORG-LAST-MAINT-DATE OF                
035300                                 WK-C-KTBORG-WORK.                        
035400     MOVE    SPACES          TO  KTBORG-LAST-MAINT-USER OF                
035500                                 WK-C-KTBORG-WORK.                        
035600                                                                          
035700     WRITE   KTBORGM-REC         FROM WK-C-KTBORG-WORK.                   
035800     IF      NOT WK-C-SUCCESSFUL                                          
035900             DISPLAY "KTBORGCR - WRITE ERROR - KTBORGM"                   
036000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
036100             GO TO Y900-ABNORMAL-TERMINATION.                             
036200                                                                          
036300     ADD     1                   TO  WK-N-ORG-TAB-CT.                     
036400     SET     WK-X-ORGTAB         TO  WK-N-ORG-TAB-CT.                     
036500     MOVE    WK-N-ORG-HIGH-WATER TO  WK-N-ORGTAB-ID (WK-X-ORGTAB).        
036600     MOVE    KTBORG-ORG-NAME OF KTBORGI-REC                               
036700                             TO  WK-C-ORGTAB-NAME (WK-X-ORGTAB).          
036800 C299-CREATE-ORGANIZATION-EX.                                             
036900     EXIT.                                                                
037000                                                                          
037100*----------------------------------------------------------------*        
037200 C300-SEED-DEFAULT-CATEGORIES.                                            
037300*----------------------------------------------------------------*        
037400*    ONE CATEGORY RECORD PER ENTRY IN WK-C-DEFAULT-CAT-TAB, IN            
037500*    FIXED ORDER, EACH FLAGGED CAT-IS-DEFAULT = "Y".                      
037600     PERFORM C310-SEED-ONE-CATEGORY                                       
037700        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 9.                  
037800 C399-SEED-DEFAULT-CATEGORIES-EX.                                         
037900     EXIT.                                                                
038000                                                                          
038100 C310-SEED-ONE-CATEGORY.                                                  
038200     ADD     1                   TO  WK-N-CAT-HIGH-WATER.                 
038300     MOVE    SPACES              TO  WK-C-KTBCAT-WORK.                    
038400     MOVE    WK-N-CAT-HIGH-WATER                                          
038500     TO  KTBCAT-CAT-ID OF WK-C-KTBCAT-WORK.                               
038600     MOVE    WK-N-ORG-HIGH-WATER                                          
038700     TO  KTBCAT-ORG-ID OF WK-C-KTBCAT-WORK.                               
038800     MOVE    WK-C-DEFAULT-CAT-NAME (WK-N-SUB)                             
038900     TO  KTBCAT-NAME OF WK-C-KTBCAT-WORK.                                 
039000     SET     KTBCAT-DEFAULT-CAT OF WK-C-KTBCAT-WORK TO TRUE.              
039100     SET     KTBCAT-REC-ACTIVE OF WK-C-KTBCAT-WORK TO TRUE.               
039200     MOVE    WK-C-RUN-DATE                                                
039300     TO  KTBCAT-ADD-DATE OF WK-C-KTBCAT-WORK.                             
039400     MOVE    WK-N-RUN-TIME                                                
039500     TO  KTBCAT-ADD-TIME OF WK-C-KTBCAT-WORK.                             
039600     MOVE    ZERO            TO  KTBCAT-LAST-MAINT-DATE OF                
039700                                 WK-C-KTBCAT-WORK.                        
039800     MOVE    SPACES          TO  KTBCAT-LAST-MAINT-USER OF                
039900                                 WK-C-KTBCAT-WORK.                        
040000                                                                          
040100     WRITE   KTBCATM-REC         FROM WK-C-KTBCAT-WORK.                   
040200     IF      NOT WK-C-SUCCESSFUL                                          
040300             DISPLAY "KTBORGCR - WRITE ERROR - KTBCATM"                   
040400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
040500             GO TO Y900-ABNORMAL-TERMINATION.                             
040600                                                                          
040700*----------------------------------------------------------------*        
040800 C900-WRITE-REJECT.                                                       
040900*----------------------------------------------------------------*        
041000     MOVE    KTBORGI-REC         TO  KTBORGE-ORIGINAL.                    
041100     WRITE   KTBORGE-REC.                                                 
041200     IF      NOT WK-C-SUCCESSFUL                                          
041300             DISPLAY "KTBORGCR - WRITE ERROR - KTBORGE"                   
041400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
041500             GO TO Y900-ABNORMAL-TERMINATION.                             
041600 C999-WRITE-REJECT-EX.                                                    
041700     EXIT.                                                                
041800                                                                          
041900*----------------------------------------------------------------*        
042000*                   PROGRAM SUBROUTINE                           *        
042100*----------------------------------------------------------------*        
042200 Y900-ABNORMAL-TERMINATION.                                               
042300     PERFORM Z000-END-PROGRAM-ROUTINE.                                    
042400     STOP RUN.                                                            
042500                                                                          
042600 Z000-END-PROGRAM-ROUTINE.                                                
042700     DISPLAY "KTBORGCR - ORGANIZATIONS READ    = " WK-N-READ-CT.          
042800     DISPLAY "KTBORGCR - ORGANIZATIONS CREATED = "                        
042900             WK-N-CREATED-CT.                                             
043000     DISPLAY "KTBORGCR - ORGANIZATIONS REJECTED= " WK-N-REJECT-CT.        
043100     CLOSE   KTBORGI  KTBORGM  KTBCATM  KTBORGE.                          
043200 Z999-END-PROGRAM-ROUTINE-EX.                                             
043300     EXIT.                                                                
043400                                                                          
043500*--------------------------------------------------------------*          
043600*             END OF PROGRAM SOURCE - KTBORGCR                            
043700*--------------------------------------------------------------*          
