000100* KTBTXN.cpybk                                                            
000200* TRANSACTION RECORD - COMMON HEADER SHARED BY THE TWO POSTABLE           
000300* TRANSACTION KINDS ("EXPENSE" AND "GIVETAKE"), DISTINGUISHED BY          
000400* KTBTXN-TYPE.  KEY IS KTBTXN-TXN-ID.  QUERIED BY CONTACT-ID,             
000500* CATEGORY-ID, TYPE AND DATE RANGE - ALL LINEAR SCAN, NO ALTERNATE        
000600* INDEX ON THIS FILE.                                                     
000700* CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME BEFORE COPYING        
000800* THIS MEMBER, E.G.  01  KTBTXNM-REC.  COPY KTBTXN.                       
000900     05  KTBTXN-REQ-CODE         PIC X(01).                               
001000*                                 POSTING-FEED REQUEST CODE -             
001100*                                 MEANINGFUL ON KTBTXNI ONLY, "P"=        
001200*                                 POST, "D"=DELETE (REVERSE) AN           
001300*                                 EXISTING GIVETAKE POSTING.  IGNO        
001400*                                 ON THE POSTED LEDGER.                   
001500         88  KTBTXN-REQ-POST              VALUE "P".                      
001600         88  KTBTXN-REQ-DELETE            VALUE "D".                      
001700     05  KTBTXN-TXN-ID           PIC 9(09).                               
001800*                                 SURROGATE TRANSACTION ID                
001900     05  KTBTXN-TYPE             PIC X(08).                               
002000         88  KTBTXN-IS-EXPENSE            VALUE "EXPENSE ".               
002100         88  KTBTXN-IS-GIVETAKE           VALUE "GIVETAKE".               
002200     05  KTBTXN-DATE             PIC 9(08).                               
002300*                                 TRANSACTION DATE, CCYYMMDD              
002400     05  KTBTXN-DATE-R REDEFINES KTBTXN-DATE.                             
002500         10  KTBTXN-DATE-CCYY    PIC 9(04).                               
002600         10  KTBTXN-DATE-MM      PIC 9(02).                               
002700         10  KTBTXN-DATE-DD      PIC 9(02).                               
002800     05  KTBTXN-TIME             PIC 9(06).                               
002900*                                 TRANSACTION TIME, HHMMSS                
003000     05  KTBTXN-TIME-R REDEFINES KTBTXN-TIME.                             
003100         10  KTBTXN-TIME-HH      PIC 9(02).                               
003200         10  KTBTXN-TIME-MM      PIC 9(02).                               
003300         10  KTBTXN-TIME-SS      PIC 9(02).                               
003400     05  KTBTXN-AMOUNT           PIC S9(08)V9(02) COMP-3.                 
003500*                                 MONETARY AMOUNT - MUST BE GREATE        
003600*                                 THAN ZERO                               
003700     05  KTBTXN-CONTACT-ID       PIC 9(09).                               
003800*                                 CONTACT ID (FK) - REQUIRED              
003900     05  KTBTXN-NOTES            PIC X(200).                              
004000*                                 FREE-TEXT NOTE - OPTIONAL               
004100     05  KTBTXN-CATEGORY-ID      PIC 9(09).                               
004200*                                 EXPENSE CATEGORY ID - POPULATED         
004300*                                 WHEN KTBTXN-TYPE = "EXPENSE"            
004400     05  KTBTXN-GIVETAKE-TYPE    PIC X(04).                               
004500*                                 "GIVE"/"TAKE" - POPULATED ONLY W        
004600*                                 KTBTXN-TYPE = "GIVETAKE"                
004700         88  KTBTXN-IS-GIVE               VALUE "GIVE".                   
004800         88  KTBTXN-IS-TAKE               VALUE "TAKE".                   
004900     05  KTBTXN-AUDIT-TRAILER.                                            
005000         10  KTBTXN-REC-STATUS   PIC X(01).                               
005100             88  KTBTXN-REC-ACTIVE          VALUE "A".                    
005200             88  KTBTXN-REC-DELETED         VALUE "D".                    
005300         10  KTBTXN-ADD-DATE     PIC 9(08).                               
005400         10  KTBTXN-ADD-TIME     PIC 9(06).                               
005500     05  FILLER                  PIC X(26).                               
