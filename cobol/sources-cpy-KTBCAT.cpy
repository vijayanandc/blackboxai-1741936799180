000100* KTBCAT.cpybk                                                            
000200* EXPENSE CATEGORY MASTER RECORD.  KEY IS KTBCAT-CAT-ID.  LOOKUP B        
000300* (ORG-ID + NAME) IS A LINEAR SCAN OF THE MASTER TABLE, USED TO           
000400* ENFORCE THE UNIQUE-NAME-PER-ORGANIZATION RULE ON CREATE.                
000500* CALLING PROGRAM SUPPLIES THE 01-LEVEL RECORD NAME BEFORE COPYING        
000600* THIS MEMBER, E.G.  01  KTBCATM-REC.  COPY KTBCAT.                       
000700     05  KTBCAT-REQ-CODE         PIC X(01).                               
000800*                                 MAINTENANCE-FEED REQUEST CODE -         
000900*                                 MEANINGFUL ON KTBCATI ONLY, "C"=        
001000*                                 CREATE, "U"=UPDATE, "D"=DELETE.         
001100*                                 IGNORED ON THE MASTER.                  
001200         88  KTBCAT-REQ-CREATE            VALUE "C".                      
001300         88  KTBCAT-REQ-UPDATE            VALUE "U".                      
001400         88  KTBCAT-REQ-DELETE            VALUE "D".                      
001500     05  KTBCAT-CAT-ID           PIC 9(09).                               
001600*                                 SURROGATE CATEGORY ID                   
001700     05  KTBCAT-ORG-ID           PIC 9(09).                               
001800*                                 OWNING ORGANIZATION ID (FK) -           
001900*                                 IMMUTABLE ONCE THE CATEGORY EXIS        
002000     05  KTBCAT-NAME             PIC X(50).                               
002100*                                 CATEGORY NAME - REQUIRED, 2-50          
002200*                                 CHARACTERS, UNIQUE PER ORGANIZAT        
002300     05  KTBCAT-IS-DEFAULT       PIC X(01).                               
002400*                                 "Y"/"N" - SYSTEM-SEEDED DEFAULT         
002500*                                 CATEGORY FLAG.  ONCE "Y" IT STAY        
002600*                                 "Y" - SEE C300 IN KTBCATMT.             
002700         88  KTBCAT-DEFAULT-CAT           VALUE "Y".                      
002800         88  KTBCAT-NOT-DEFAULT-CAT       VALUE "N".                      
002900     05  KTBCAT-AUDIT-TRAILER.                                            
003000         10  KTBCAT-REC-STATUS   PIC X(01).                               
003100             88  KTBCAT-REC-ACTIVE          VALUE "A".                    
003200             88  KTBCAT-REC-INACTIVE        VALUE "I".                    
003300         10  KTBCAT-ADD-DATE     PIC 9(08).                               
003400         10  KTBCAT-ADD-TIME     PIC 9(06).                               
003500         10  KTBCAT-LAST-MAINT-DATE PIC 9(08).                            
003600         10  KTBCAT-LAST-MAINT-USER PIC X(08).                            
003700     05  FILLER                  PIC X(20) VALUE SPACES.                  
