000100* KTBRPTL.cpybk                                                           
000200* REPORT-OUT-FILE PRINT LINE - 132-BYTE PRINT IMAGE, ONE 01-LEVEL         
000300* GENERIC VIEW PLUS A REDEFINES PER REPORT LAYOUT.  KTBRPT.COB MOV        
000400* THE APPROPRIATE REDEFINES, THEN WRITES KTBRPTL-LINE.                    
000500 01  KTBRPTL-LINE                PIC X(132).                              
000600 01  KTBRPTL-BALSUM REDEFINES KTBRPTL-LINE.                               
000700*                                 CONTACT BALANCE SUMMARY DETAIL L        
000800     05  KTBRPTL-BS-NAME         PIC X(30).                               
000900     05  FILLER                  PIC X(02) VALUE SPACES.                  
001000     05  KTBRPTL-BS-BALANCE      PIC -(11)9.99.                           
001100     05  FILLER                  PIC X(87) VALUE SPACES.                  
001200 01  KTBRPTL-STMT REDEFINES KTBRPTL-LINE.                                 
001300*                                 CONTACT STATEMENT DETAIL LINE           
001400     05  KTBRPTL-ST-DATE         PIC X(10).                               
001500     05  FILLER                  PIC X(02) VALUE SPACES.                  
001600     05  KTBRPTL-ST-GTTYPE       PIC X(04).                               
001700     05  FILLER                  PIC X(02) VALUE SPACES.                  
001800     05  KTBRPTL-ST-AMOUNT       PIC -(11)9.99.                           
001900     05  FILLER                  PIC X(02) VALUE SPACES.                  
002000     05  KTBRPTL-ST-NOTES        PIC X(60).                               
002100     05  FILLER                  PIC X(37) VALUE SPACES.                  
002200 01  KTBRPTL-EXPSUM REDEFINES KTBRPTL-LINE.                               
002300*                                 EXPENSE SUMMARY DETAIL LINE             
002400     05  KTBRPTL-EX-DATE         PIC X(10).                               
002500     05  FILLER                  PIC X(02) VALUE SPACES.                  
002600     05  KTBRPTL-EX-AMOUNT       PIC -(11)9.99.                           
002700     05  FILLER                  PIC X(02) VALUE SPACES.                  
002800     05  KTBRPTL-EX-CONTACT      PIC X(30).                               
002900     05  FILLER                  PIC X(02) VALUE SPACES.                  
003000     05  KTBRPTL-EX-NOTES        PIC X(50).                               
003100     05  FILLER                  PIC X(20) VALUE SPACES.                  
003200 01  KTBRPTL-PERSUM REDEFINES KTBRPTL-LINE.                               
003300*                                 PERIOD-WISE EXPENSE SUMMARY CELL        
003400     05  KTBRPTL-PS-PERIOD       PIC X(12).                               
003500     05  FILLER                  PIC X(02) VALUE SPACES.                  
003600     05  KTBRPTL-PS-CATEGORY     PIC X(50).                               
003700     05  FILLER                  PIC X(02) VALUE SPACES.                  
003800     05  KTBRPTL-PS-AMOUNT       PIC -(11)9.99.                           
003900     05  FILLER                  PIC X(55) VALUE SPACES.                  
004000 01  KTBRPTL-HEADING REDEFINES KTBRPTL-LINE.                              
004100*                                 GENERIC REPORT/COLUMN HEADING LI        
004200     05  KTBRPTL-HD-TEXT         PIC X(80).                               
004300     05  FILLER                  PIC X(52) VALUE SPACES.                  
