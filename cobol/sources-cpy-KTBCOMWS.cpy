000100* KTBCOMWS.cpybk                                                          
000200* COMMON WORK AREA - INCLUDED BY EVERY KTBxxxxx PROGRAM.  HOLDS TH        
000300* FILE-STATUS SWITCH AND ITS CONDITION NAMES, THE RUN-DATE/TIME WO        
000400* FIELDS AND THE STANDARD DIAGNOSTIC MESSAGE AREA.  PATTERNED ON T        
000500* SHOP'S ASCMWS COMMON COPYBOOK.                                          
000600 01  WK-C-COMMON-AREA.                                                    
000700     05  WK-C-FILE-STATUS        PIC X(02).                               
000800         88  WK-C-SUCCESSFUL              VALUE "00".                     
000900         88  WK-C-DUPLICATE-KEY           VALUE "22".                     
001000         88  WK-C-RECORD-NOT-FOUND        VALUE "23".                     
001100         88  WK-C-END-OF-FILE             VALUE "10".                     
001200         88  WK-C-FILE-NOT-FOUND          VALUE "35".                     
001300     05  WK-C-RUN-DATE.                                                   
001400         10  WK-C-RUN-DATE-CEN   PIC X(02) VALUE "20".                    
001500         10  WK-C-RUN-DATE-YMD   PIC X(06).                               
001600     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.                         
001700         10  WK-N-RUN-DATE-CCYY  PIC 9(04).                               
001800         10  WK-N-RUN-DATE-MM    PIC 9(02).                               
001900         10  WK-N-RUN-DATE-DD    PIC 9(02).                               
002000     05  WK-N-RUN-TIME           PIC 9(06).                               
002100*                                 HHMMSS AT PROGRAM START                 
002200     05  WK-N-KTB-RUN-SEQNO      PIC 9(09) COMP-3 VALUE ZERO.             
002300     05  WK-C-KTB-MSGTXT         PIC X(50) VALUE SPACES.                  
002400     05  WK-C-KTB-REJ-REASON     PIC X(30) VALUE SPACES.                  
002500     05  FILLER                  PIC X(10) VALUE SPACES.                  
