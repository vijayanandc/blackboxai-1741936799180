000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     KTBXWEEK.                                                
000500 AUTHOR.         S NAIDU.                                                 
000600 INSTALLATION.   MERIDIAN DATA SERVICES.                                  
000700 DATE-WRITTEN.   11 MAR 1998.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE TO RETURN THE ISO-8601 WEEK NUMBER         
001200*               (AND WEEK-BASED YEAR) FOR A GIVEN CCYYMMDD DATE.          
001300*               USED BY THE LEDGER REPORT PROGRAM KTBRPT WHEN             
001400*               BUILDING THE PERIOD-WISE EXPENSE SUMMARY UNDER            
001500*               GROUPBY=WEEKLY.                                           
001600*                                                                         
001700*================================================================         
001800* HISTORY OF MODIFICATION:                                                
001900*================================================================         
002000* TICKET   INIT   DATE        DESCRIPTION                                 
002100* -------- ------ ----------  ------------------------------------        
002200* KTB0091  SKN    11/03/1998  INITIAL VERSION - LEDGER REPORTING          
002300*                             PHASE 1                                     
002400* KTB0114  SKN    02/11/1998  Y2K REMEDIATION - CENTURY IS NOW            
002500*                             CARRIED EXPLICITLY IN THE LINKAGE           
002600*                             RECORD, NO WINDOWING ASSUMED                
002700* KTB0130  MJF    14/06/2001  CORRECT WEEK-53 BOUNDARY CHECK FOR          
002800*                             LEAP YEARS WHOSE JAN 1 FALLS ON A           
002900*                             WEDNESDAY                                   
003000* KTB0177  JRP    09/09/2007  ADD WK-C-KTBWEEK-ERROR-CD RETURN OF         
003100*                             "9" ON A NON-NUMERIC OR OUT-OF-RANGE        
003200*                             INPUT DATE                                  
003300* KTB0198  RDM    17/02/2009  F000 WAS FORCE-ROLLING A VALID WEEK         
003400*                             53 OF THE CURRENT YEAR INTO WEEK 1          
003500*                             OF NEXT YEAR ON A BLANKET CALC>52           
003600*                             TEST.  NOW MIRRORS THE E000 JAN-1           
003700*                             DAY-OF-WEEK TEST (KTB0130) AGAINST          
003800*                             THE CURRENT YEAR SO WK-N-WEEKS-IN-          
003900*                             YEAR IS ACTUALLY SET AND TESTED             
004000*----------------------------------------------------------------*        
004100       EJECT                                                              
004200**********************                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400**********************                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200                                                                          
005300***************                                                           
005400 DATA DIVISION.                                                           
005500***************                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800*************************                                                 
005900 WORKING-STORAGE SECTION.                                                 
006000*************************                                                 
006100 01  FILLER                  PIC X(24) VALUE                              
006200     "** PROGRAM KTBXWEEK **".                                            
006300                                                                          
006400* ------------------ PROGRAM WORKING STORAGE -------------------*         
006500 01  WK-C-COMMON.                                                         
006600     COPY KTBCOMWS.                                                       
006700                                                                          
006800 01  WK-C-MONTH-DAYS-INIT.                                                
006900     05  FILLER              PIC 9(03) VALUE 031.                         
007000     05  FILLER              PIC 9(03) VALUE 028.                         
007100     05  FILLER              PIC 9(03) VALUE 031.                         
007200     05  FILLER              PIC 9(03) VALUE 030.                         
007300     05  FILLER              PIC 9(03) VALUE 031.                         
007400     05  FILLER              PIC 9(03) VALUE 030.                         
007500     05  FILLER              PIC 9(03) VALUE 031.                         
007600     05  FILLER              PIC 9(03) VALUE 031.                         
007700     05  FILLER              PIC 9(03) VALUE 030.                         
007800     05  FILLER              PIC 9(03) VALUE 031.                         
007900     05  FILLER              PIC 9(03) VALUE 030.                         
008000     05  FILLER              PIC 9(03) VALUE 031.                         
008100 01  WK-C-MONTH-DAYS REDEFINES WK-C-MONTH-DAYS-INIT.                      
008200     05  WK-N-MONTH-DAY-TAB  PIC 9(03) OCCURS 12 TIMES.                   
008300                                                                          
008400 01  WK-N-EVAL-DATE          PIC 9(08).                                   
008500 01  WK-N-EVAL-DATE-R REDEFINES WK-N-EVAL-DATE.                           
008600     05  WK-N-ED-CCYY        PIC 9(04).                                   
008700     05  WK-N-ED-MM          PIC 9(02).                                   
008800     05  WK-N-ED-DD          PIC 9(02).                                   
008900                                                                          
009000 01  WK-N-EVAL-YEAR          PIC 9(04).                                   
009100 01  WK-N-EVAL-YEAR-R REDEFINES WK-N-EVAL-YEAR.                           
009200     05  WK-N-EY-CC          PIC 9(02).                                   
009300     05  WK-N-EY-YY          PIC 9(02).                                   
009400                                                                          
009500 01  WK-C-WORK-AREA.                                                      
009600     05  WK-B-LEAP-YEAR-SW   PIC X(01)          VALUE "N".                
009700         88  WK-B-LEAP-YEAR             VALUE "Y".                        
009800     05  WK-N-ZM             PIC 9(02)  COMP.                             
009900     05  WK-N-ZQ             PIC 9(02)  COMP.                             
010000     05  WK-N-ZK             PIC 9(02)  COMP.                             
010100     05  WK-N-ZJ             PIC 9(02)  COMP.                             
010200     05  WK-N-Z-SUBTOTAL     PIC 9(05)  COMP.                             
010300     05  WK-N-Z-H            PIC 9(05)  COMP.                             
010400     05  WK-N-ISO-DOW        PIC 9(01)  COMP.                             
010500     05  WK-N-DAY-OF-YEAR    PIC 9(03)  COMP.                             
010600     05  WK-N-MONTH-IDX      PIC 9(02)  COMP.                             
010700     05  WK-N-WEEK-CALC      PIC S9(05) COMP.                             
010800     05  WK-N-JAN1-DOW       PIC 9(01)  COMP.                             
010900     05  WK-N-WEEKS-IN-YEAR  PIC 9(02)  COMP.                             
011000     05  WK-N-MOD-QUOT       PIC 9(05)  COMP.                             
011100     05  WK-N-MOD-REM        PIC 9(05)  COMP.                             
011200     05  WK-N-SAVE-MM        PIC 9(02)  COMP.                             
011300     05  WK-N-SAVE-DD        PIC 9(02)  COMP.                             
011400                                                                          
011500*****************                                                         
011600 LINKAGE SECTION.                                                         
011700*****************                                                         
011800     COPY KTBWEEK.                                                        
011900                                                                          
012000       EJECT                                                              
012100********************************************                              
012200 PROCEDURE DIVISION USING WK-C-KTBWEEK-RECORD.                            
012300********************************************                              
012400 MAIN-MODULE.                                                             
012500     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
012600        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
012700     GOBACK.                                                              
012800                                                                          
012900*----------------------------------------------------------------*        
013000 A000-PROCESS-CALLED-ROUTINE.                                             
013100*----------------------------------------------------------------*        
013200     MOVE    SPACES              TO  WK-C-KTBWEEK-ERROR-CD.               
013300     MOVE    ZERO                TO  WK-N-KTBWEEK-WEEKNO                  
013400                                      WK-N-KTBWEEK-WKYEAR.                
013500                                                                          
013600     IF      WK-N-KTBWEEK-CCYY   NOT NUMERIC                              
013700          OR WK-N-KTBWEEK-MM     NOT NUMERIC                              
013800          OR WK-N-KTBWEEK-DD     NOT NUMERIC                              
013900          OR WK-N-KTBWEEK-MM     NOT > ZERO                               
014000          OR WK-N-KTBWEEK-MM     > 12                                     
014100          OR WK-N-KTBWEEK-DD     NOT > ZERO                               
014200             MOVE "9"            TO  WK-C-KTBWEEK-ERROR-CD                
014300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.                        
014400                                                                          
014500     MOVE    WK-N-KTBWEEK-CCYY   TO  WK-N-ED-CCYY.                        
014600     MOVE    WK-N-KTBWEEK-MM     TO  WK-N-ED-MM.                          
014700     MOVE    WK-N-KTBWEEK-DD     TO  WK-N-ED-DD.                          
014800                                                                          
014900     PERFORM B000-DETERMINE-LEAP-YEAR                                     
015000        THRU B099-DETERMINE-LEAP-YEAR-EX.                                 
015100     PERFORM C000-COMPUTE-DAY-OF-YEAR                                     
015200        THRU C099-COMPUTE-DAY-OF-YEAR-EX.                                 
015300     PERFORM D000-COMPUTE-DAY-OF-WEEK                                     
015400        THRU D099-COMPUTE-DAY-OF-WEEK-EX.                                 
015500                                                                          
015600     COMPUTE WK-N-WEEK-CALC =                                             
015700             (WK-N-DAY-OF-YEAR - WK-N-ISO-DOW + 10) / 7.                  
015800                                                                          
015900     IF      WK-N-WEEK-CALC      < 1                                      
016000             PERFORM E000-ROLL-BACK-TO-PRIOR-YEAR                         
016100                THRU E099-ROLL-BACK-TO-PRIOR-YEAR-EX                      
016200     ELSE                                                                 
016300             PERFORM F000-CHECK-ROLL-FORWARD                              
016400                THRU F099-CHECK-ROLL-FORWARD-EX.                          
016500                                                                          
016600 A099-PROCESS-CALLED-ROUTINE-EX.                                          
016700     EXIT.                                                                
016800                                                                          
016900*----------------------------------------------------------------*        
017000 B000-DETERMINE-LEAP-YEAR.                                                
017100*----------------------------------------------------------------*        
017200     MOVE    "N"                 TO  WK-B-LEAP-YEAR-SW.                   
017300     DIVIDE  WK-N-ED-CCYY BY 400 GIVING WK-N-MOD-QUOT                     
017400                                 REMAINDER WK-N-MOD-REM.                  
017500     IF      WK-N-MOD-REM        = 0                                      
017600             SET WK-B-LEAP-YEAR  TO  TRUE                                 
017700     ELSE                                                                 
017800       DIVIDE WK-N-ED-CCYY BY 100 GIVING WK-N-MOD-QUOT                    
017900                                 REMAINDER WK-N-MOD-REM                   
018000       IF    WK-N-MOD-REM        = 0                                      
018100             CONTINUE                                                     
018200       ELSE                                                               
018300         DIVIDE WK-N-ED-CCYY BY 4 GIVING WK-N-MOD-QUOT                    
018400                                 REMAINDER WK-N-MOD-REM                   
018500         IF  WK-N-MOD-REM        = 0                                      
018600             SET WK-B-LEAP-YEAR  TO  TRUE.                                
018700                                                                          
018800     IF      WK-B-LEAP-YEAR                                               
018900             MOVE 029             TO  WK-N-MONTH-DAY-TAB(2)               
019000     ELSE                                                                 
019100             MOVE 028             TO  WK-N-MONTH-DAY-TAB(2).              
019200 B099-DETERMINE-LEAP-YEAR-EX.                                             
019300     EXIT.                                                                
019400                                                                          
019500*----------------------------------------------------------------*        
019600 C000-COMPUTE-DAY-OF-YEAR.                                                
019700*----------------------------------------------------------------*        
019800     MOVE    WK-N-ED-DD           TO  WK-N-DAY-OF-YEAR.                   
019900     IF      WK-N-ED-MM           = 1                                     
020000             GO TO C099-COMPUTE-DAY-OF-YEAR-EX.                           
020100                                                                          
020200     MOVE    1                    TO  WK-N-MONTH-IDX.                     
020300     PERFORM C100-ADD-MONTH-DAYS                                          
020400        UNTIL WK-N-MONTH-IDX      = WK-N-ED-MM.                           
020500 C099-COMPUTE-DAY-OF-YEAR-EX.                                             
020600     EXIT.                                                                
020700                                                                          
020800 C100-ADD-MONTH-DAYS.                                                     
020900     ADD     WK-N-MONTH-DAY-TAB(WK-N-MONTH-IDX)                           
021000                                  TO  WK-N-DAY-OF-YEAR.                   
021100     ADD     1                    TO  WK-N-MONTH-IDX.                     
021200                                                                          
021300*----------------------------------------------------------------*        
021400 D000-COMPUTE-DAY-OF-WEEK.                                                
021500*----------------------------------------------------------------*        
021600*    ZELLER'S CONGRUENCE, GREGORIAN FORM.  JAN/FEB TREATED AS             
021700*    MONTHS 13/14 OF THE PRECEDING YEAR.                                  
021800     IF      WK-N-ED-MM           < 3                                     
021900             COMPUTE WK-N-ZM = WK-N-ED-MM + 12                            
022000             COMPUTE WK-N-EVAL-YEAR = WK-N-ED-CCYY - 1                    
022100     ELSE                                                                 
022200             MOVE    WK-N-ED-MM   TO  WK-N-ZM                             
022300             MOVE    WK-N-ED-CCYY TO  WK-N-EVAL-YEAR.                     
022400                                                                          
022500     MOVE    WK-N-ED-DD           TO  WK-N-ZQ.                            
022600     MOVE    WK-N-EY-YY           TO  WK-N-ZK.                            
022700     MOVE    WK-N-EY-CC           TO  WK-N-ZJ.                            
022800                                                                          
022900     COMPUTE WK-N-Z-SUBTOTAL =                                            
023000             WK-N-ZQ + ((13 * (WK-N-ZM + 1)) / 5)                         
023100                      + WK-N-ZK + (WK-N-ZK / 4)                           
023200                      + (WK-N-ZJ / 4) + (5 * WK-N-ZJ).                    
023300     DIVIDE  WK-N-Z-SUBTOTAL BY 7 GIVING WK-N-MOD-QUOT                    
023400                                 REMAINDER WK-N-Z-H.                      
023500                                                                          
023600*    CONVERT ZELLER (0=SAT-6=FRI) TO ISO DAY-OF-WEEK (1=MON-7=SUN)        
023700     COMPUTE WK-N-MOD-QUOT = WK-N-Z-H + 5.                                
023800     DIVIDE  WK-N-MOD-QUOT BY 7   GIVING WK-N-MOD-QUOT                    
023900                                 REMAINDER WK-N-MOD-REM.                  
024000     COMPUTE WK-N-ISO-DOW = WK-N-MOD-REM + 1.                             
024100 D099-COMPUTE-DAY-OF-WEEK-EX.                                             
024200     EXIT.                                                                
024300                                                                          
024400*----------------------------------------------------------------*        
024500 E000-ROLL-BACK-TO-PRIOR-YEAR.                                            
024600*----------------------------------------------------------------*        
024700     COMPUTE WK-N-KTBWEEK-WKYEAR = WK-N-ED-CCYY - 1.                      
024800     MOVE    WK-N-KTBWEEK-WKYEAR TO  WK-N-EVAL-DATE (1:4).                
024900     MOVE    1                   TO  WK-N-ED-MM.                          
025000     MOVE    1                   TO  WK-N-ED-DD.                          
025100     MOVE    WK-N-KTBWEEK-WKYEAR TO  WK-N-ED-CCYY.                        
025200     PERFORM D000-COMPUTE-DAY-OF-WEEK                                     
025300        THRU D099-COMPUTE-DAY-OF-WEEK-EX.                                 
025400     MOVE    WK-N-ISO-DOW         TO  WK-N-JAN1-DOW.                      
025500     DIVIDE  WK-N-KTBWEEK-WKYEAR BY 4   GIVING WK-N-MOD-QUOT              
025600                                 REMAINDER WK-N-MOD-REM.                  
025700     MOVE    WK-N-MOD-REM         TO  WK-N-ZM.                            
025800     DIVIDE  WK-N-KTBWEEK-WKYEAR BY 100 GIVING WK-N-MOD-QUOT              
025900                                 REMAINDER WK-N-MOD-REM.                  
026000     IF      WK-N-JAN1-DOW        = 4                                     
026100        OR ((WK-N-ZM              = 0                                     
026200             AND WK-N-JAN1-DOW    = 3)                                    
026300            AND WK-N-MOD-REM      NOT = 0)                                
026400             MOVE 53              TO  WK-N-KTBWEEK-WEEKNO                 
026500     ELSE                                                                 
026600             MOVE 52              TO  WK-N-KTBWEEK-WEEKNO.                
026700 E099-ROLL-BACK-TO-PRIOR-YEAR-EX.                                         
026800     EXIT.                                                                
026900                                                                          
027000*----------------------------------------------------------------*        
027100 F000-CHECK-ROLL-FORWARD.                                                 
027200*----------------------------------------------------------------*        
027300*    WEEK-CALC OF 53 IS ONLY VALID WHEN THE CURRENT YEAR'S OWN            
027400*    JAN 1 FALLS ON A THURSDAY, OR ON A WEDNESDAY IN A LEAP YEAR -        
027500*    THE SAME TEST E000 APPLIES FOR THE PRIOR-YEAR CASE, RUN HERE         
027600*    AGAINST WK-N-ED-CCYY INSTEAD OF WK-N-ED-CCYY - 1 (KTB0198).          
027700     MOVE    WK-N-ED-MM           TO  WK-N-SAVE-MM.                       
027800     MOVE    WK-N-ED-DD           TO  WK-N-SAVE-DD.                       
027900     MOVE    1                    TO  WK-N-ED-MM.                         
028000     MOVE    1                    TO  WK-N-ED-DD.                         
028100     PERFORM D000-COMPUTE-DAY-OF-WEEK                                     
028200        THRU D099-COMPUTE-DAY-OF-WEEK-EX.                                 
028300     MOVE    WK-N-ISO-DOW         TO  WK-N-JAN1-DOW.                      
028400     MOVE    WK-N-SAVE-MM         TO  WK-N-ED-MM.                         
028500     MOVE    WK-N-SAVE-DD         TO  WK-N-ED-DD.                         
028600                                                                          
028700     DIVIDE  WK-N-ED-CCYY BY 4   GIVING WK-N-MOD-QUOT                     
028800                                 REMAINDER WK-N-MOD-REM.                  
028900     MOVE    WK-N-MOD-REM         TO  WK-N-ZM.                            
029000     DIVIDE  WK-N-ED-CCYY BY 100 GIVING WK-N-MOD-QUOT                     
029100                                 REMAINDER WK-N-MOD-REM.                  
029200     IF      WK-N-JAN1-DOW        = 4                                     
029300        OR ((WK-N-ZM              = 0                                     
029400             AND WK-N-JAN1-DOW    = 3)                                    
029500            AND WK-N-MOD-REM      NOT = 0)                                
029600             MOVE 53              TO  WK-N-WEEKS-IN-YEAR                  
029700     ELSE                                                                 
029800             MOVE 52              TO  WK-N-WEEKS-IN-YEAR.                 
029900                                                                          
030000     IF      WK-N-WEEK-CALC       > WK-N-WEEKS-IN-YEAR                    
030100             MOVE 1                TO  WK-N-KTBWEEK-WEEKNO                
030200             COMPUTE WK-N-KTBWEEK-WKYEAR = WK-N-ED-CCYY + 1               
030300     ELSE                                                                 
030400             MOVE WK-N-WEEK-CALC   TO  WK-N-KTBWEEK-WEEKNO                
030500             MOVE WK-N-ED-CCYY     TO  WK-N-KTBWEEK-WKYEAR.               
030600 F099-CHECK-ROLL-FORWARD-EX.                                              
030700     EXIT.                                                                
030800                                                                          
030900*--------------------------------------------------------------*          
031000*              END OF PROGRAM SOURCE - KTBXWEEK                           
031100*--------------------------------------------------------------*          
